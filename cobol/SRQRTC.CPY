000100******************************************************************
000200*    SRQRTC  -  SHOP-STANDARD JOB-STEP RETURN-CODE FIELD         *
000300******************************************************************
000400* COPY into WORKING-STORAGE.  SRQ-RTC-CODE mirrors RETURN-CODE
000500* through the run and is what each program's B-series error
000600* paragraphs test, since the special register itself cannot be
000700* used in a condition on every compiler this shop has run.
000800******************************************************************
000900* CHANGE HISTORY ------------------------------------------------
001000* 09/03/1991 RJP ORIGINAL MEMBER, SHOP-WIDE BATCH STANDARDS.
001100* END OF HISTORY ------------------------------------------------
001200 01  SRQ-RTC-FIELDS.
001300     03  SRQ-RTC-CODE              PIC S9(04) COMP VALUE ZERO.
001400         88  SRQ-RTC-OK                 VALUE ZERO.
001500         88  SRQ-RTC-WARNING            VALUE 4.
001600         88  SRQ-RTC-ERROR              VALUE 8.
001700         88  SRQ-RTC-SEVERE             VALUE 16.
001750     03  FILLER                    PIC  X(01)  VALUE SPACES.
