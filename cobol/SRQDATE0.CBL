000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    SRQDATE0.
000900 AUTHOR.        K M TRAN.
001000 DATE-WRITTEN.  NOV 1997.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      NONE.
001400*REMARKS.       BUSINESS-HOURS CALENDAR FOR THE HELP DESK SLA
001500*               TRACKING PROJECT - ELAPSED HOURS AND DUE-DATE
001600*               STEPPING, CALLED BY SRQLIFE0 AND SRQSLA0.
001700
001800* CHANGE HISTORY ------------------------------------------------
001900* 11/08/1997 KMT ORIGINAL PROGRAM, SLA TRACKING PROJECT HD-97-301.  HD-301
002000* 06/19/1998 KMT Y2K REMEDIATION - ALL TIMESTAMPS NOW CCYY, NOT
002100*               YY.
002200* 04/22/2003 DLT ADDED DATP-FUNC-WALLCLOCK FOR ACTUAL-HOURS AND     HD-055
002300*                RESOLUTION STATISTICS, HD-2003-055.
002400* END OF HISTORY ------------------------------------------------
002500
002600/*****************************************************************
002700*                                                                *
002800*    ENVIRONMENT DIVISION                                        *
002900*                                                                *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200
003300******************************************************************
003400*    CONFIGURATION SECTION                                       *
003500******************************************************************
003600 CONFIGURATION SECTION.
003700
003800 SOURCE-COMPUTER. IBM-2086-A04-140.
003900 OBJECT-COMPUTER. IBM-2086-A04-140.
004000
004100 SPECIAL-NAMES.
004200     SYSLST IS PRINTER.
004300
004400/*****************************************************************
004500*                                                                *
004600*    DATA DIVISION                                               *
004700*                                                                *
004800******************************************************************
004900 DATA DIVISION.
005000
005100******************************************************************
005200*    WORKING-STORAGE SECTION                                     *
005300******************************************************************
005400 WORKING-STORAGE SECTION.
005500
005600 01  CONTROL-FIELDS.
005700     03  THIS-PGM                  PIC  X(08)  VALUE 'SRQDATE0'.
005750     03  FILLER                    PIC  X(01)  VALUE SPACES.
005800
005900* CALENDAR-MONTH CUMULATIVE-DAYS TABLE (NON-LEAP YEAR), LOADED
006000* VIA REDEFINES PER SHOP STANDARD
006100 01  CUM-DAYS-LITERAL.
006200     03  FILLER                    PIC  9(03)  VALUE 000.
006300     03  FILLER                    PIC  9(03)  VALUE 031.
006400     03  FILLER                    PIC  9(03)  VALUE 059.
006500     03  FILLER                    PIC  9(03)  VALUE 090.
006600     03  FILLER                    PIC  9(03)  VALUE 120.
006700     03  FILLER                    PIC  9(03)  VALUE 151.
006800     03  FILLER                    PIC  9(03)  VALUE 181.
006900     03  FILLER                    PIC  9(03)  VALUE 212.
007000     03  FILLER                    PIC  9(03)  VALUE 243.
007100     03  FILLER                    PIC  9(03)  VALUE 273.
007200     03  FILLER                    PIC  9(03)  VALUE 304.
007300     03  FILLER                    PIC  9(03)  VALUE 334.
007400 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-LITERAL.
007500     03  CUM-DAYS                  PIC  9(03)  OCCURS 12 TIMES.
007600
007700* DAYS-IN-MONTH TABLE (NON-LEAP YEAR), LOADED VIA REDEFINES
007800 01  DAYS-IN-MONTH-LITERAL.
007900     03  FILLER                    PIC  9(02)  VALUE 31.
008000     03  FILLER                    PIC  9(02)  VALUE 28.
008100     03  FILLER                    PIC  9(02)  VALUE 31.
008200     03  FILLER                    PIC  9(02)  VALUE 30.
008300     03  FILLER                    PIC  9(02)  VALUE 31.
008400     03  FILLER                    PIC  9(02)  VALUE 30.
008500     03  FILLER                    PIC  9(02)  VALUE 31.
008600     03  FILLER                    PIC  9(02)  VALUE 31.
008700     03  FILLER                    PIC  9(02)  VALUE 30.
008800     03  FILLER                    PIC  9(02)  VALUE 31.
008900     03  FILLER                    PIC  9(02)  VALUE 30.
009000     03  FILLER                    PIC  9(02)  VALUE 31.
009100 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LITERAL.
009200     03  DAYS-IN-MONTH             PIC  9(02)  OCCURS 12 TIMES.
009300
009400* CURSOR TIMESTAMP - STEPPED ONE HOUR AT A TIME.  CURSOR-PARTS
009500* REDEFINES CURSOR-TS SO THAT BUMPING A PART ALSO MOVES THE
009600* WHOLE 14-DIGIT VALUE, WHICH STAYS DIRECTLY COMPARABLE TO
009700* DATP-START-TS / DATP-END-TS.
009800 01  CURSOR-TS                     PIC  9(14).
009900 01  CURSOR-PARTS REDEFINES CURSOR-TS.
010000     03  CURSOR-CCYY               PIC  9(04).
010100     03  CURSOR-MM                 PIC  9(02).
010200     03  CURSOR-DD                 PIC  9(02).
010300     03  CURSOR-HH                 PIC  9(02).
010400     03  CURSOR-MI                 PIC  9(02).
010500     03  CURSOR-SS                 PIC  9(02).
010600
010700* START AND END TIMESTAMPS, BROKEN OUT THE SAME WAY, FOR THE
010800* WALLCLOCK AND CRITICAL-PRIORITY CALCULATIONS
010900 01  START-TS-WORK                 PIC  9(14).
011000 01  START-TS-PARTS REDEFINES START-TS-WORK.
011100     03  START-CCYY                PIC  9(04).
011200     03  START-MM                  PIC  9(02).
011300     03  START-DD                  PIC  9(02).
011400     03  START-HH                  PIC  9(02).
011500     03  START-MI                  PIC  9(02).
011600     03  START-SS                  PIC  9(02).
011700
011800 01  END-TS-WORK                   PIC  9(14).
011900 01  END-TS-PARTS REDEFINES END-TS-WORK.
012000     03  END-CCYY                  PIC  9(04).
012100     03  END-MM                    PIC  9(02).
012200     03  END-DD                    PIC  9(02).
012300     03  END-HH                    PIC  9(02).
012400     03  END-MI                    PIC  9(02).
012500     03  END-SS                    PIC  9(02).
012600
012700 01  WORK-FIELDS.
012800     03  CALC-CCYY                 PIC  9(04).
012900     03  CALC-MM                   PIC  9(02).
013000     03  CALC-DD                   PIC  9(02).
013100     03  WORK-DAY-NUMBER           PIC S9(07)  COMP.
013200     03  WORK-LEAP-YEARS           PIC S9(07)  COMP.
013300     03  WORK-WEEKDAY              PIC S9(04)  COMP.
013400     03  WORK-MOD-RESULT           PIC S9(07)  COMP.
013500     03  WORK-LEAP-SW              PIC  X(01)  VALUE 'N'.
013600         88  WORK-IS-LEAP-YEAR          VALUE 'Y'.
013700     03  WORK-REMAINING            PIC S9(05)  COMP.
013800     03  START-DAY-NUMBER          PIC S9(07)  COMP.
013900     03  END-DAY-NUMBER            PIC S9(07)  COMP.
014000     03  START-SEC-OF-DAY          PIC S9(07)  COMP.
014100     03  END-SEC-OF-DAY            PIC S9(07)  COMP.
014200     03  DIFF-DAYS                 PIC S9(07)  COMP.
014300     03  DIFF-SECONDS              PIC S9(09)  COMP.
014400     03  ADD-SECONDS               PIC S9(09)  COMP.
014500     03  ADD-DAYS                  PIC S9(07)  COMP.
014600     03  NEW-SEC-OF-DAY            PIC S9(09)  COMP.
014700     03  STEP-SUB                  PIC S9(07)  COMP.
014750     03  FILLER                    PIC  X(01)  VALUE SPACES.
014800
014900/*****************************************************************
015000*                                                                *
015100*    LINKAGE SECTION                                             *
015200*                                                                *
015300******************************************************************
015400 LINKAGE SECTION.
015500
015600 COPY SRQDATP.
015700
015800/*****************************************************************
015900*                                                                *
016000*    PROCEDURE DIVISION                                          *
016100*                                                                *
016200******************************************************************
016300 PROCEDURE DIVISION USING SRQDATP-PARMS.
016400
016500******************************************************************
016600*    MAINLINE ROUTINE                                            *
016700******************************************************************
016800 A00-MAINLINE-ROUTINE.
016900
017000     MOVE ZERO                    TO DATP-RETURN-CODE.
017100
017200     EVALUATE TRUE
017300         WHEN DATP-FUNC-ELAPSED
017400             PERFORM B10-CALC-ELAPSED    THRU B15-EXIT
017500         WHEN DATP-FUNC-DUE-DATE
017600             PERFORM B20-CALC-DUE-DATE   THRU B25-EXIT
017700         WHEN DATP-FUNC-WALLCLOCK
017800             PERFORM B30-CALC-WALLCLOCK  THRU B35-EXIT
017900         WHEN OTHER
018000             MOVE 16                     TO DATP-RETURN-CODE
018100     END-EVALUATE.
018200
018300     GOBACK.
018400
018500******************************************************************
018600*    CALC ELAPSED HOURS (FUNCTION 1)                             *
018700******************************************************************
018800 B10-CALC-ELAPSED.
018900
019000     IF  DATP-START-TS NOT LESS THAN DATP-END-TS
019100         MOVE ZERO                        TO DATP-RESULT-HOURS
019200     ELSE
019300         IF  DATP-PRIORITY = 'C'
019400             PERFORM B30-CALC-WALLCLOCK THRU B35-EXIT
019500         ELSE
019600             MOVE DATP-START-TS           TO CURSOR-TS
019700             MOVE ZERO                    TO WORK-REMAINING
019800             PERFORM C10-CHECK-BUSINESS-HOUR THRU C15-EXIT-CHECK
019900                 UNTIL CURSOR-TS NOT LESS THAN DATP-END-TS
020000             MOVE WORK-REMAINING          TO DATP-RESULT-HOURS
020100         END-IF
020200     END-IF.
020300
020400 B15-EXIT.
020500     EXIT.
020600
020700******************************************************************
020800*    CALC DUE DATE (FUNCTION 2)                                  *
020900******************************************************************
021000 B20-CALC-DUE-DATE.
021100
021200     IF  DATP-PRIORITY = 'C'
021300         PERFORM B40-ADD-CALENDAR-HOURS THRU B45-EXIT
021400     ELSE
021500         MOVE DATP-START-TS               TO CURSOR-TS
021600         MOVE DATP-SLA-HOURS              TO WORK-REMAINING
021700         PERFORM C20-STEP-AND-DECREMENT THRU C25-EXIT-STEP
021800             UNTIL WORK-REMAINING NOT GREATER THAN ZERO
021900         MOVE CURSOR-TS                   TO DATP-RESULT-TS
022000     END-IF.
022100
022200 B25-EXIT.
022300     EXIT.
022400
022500******************************************************************
022600*    CALC WALLCLOCK ELAPSED HOURS (FUNCTION 3, AND CRITICAL      *
022700*    PRIORITY UNDER FUNCTION 1)                                  *
022800******************************************************************
022900 B30-CALC-WALLCLOCK.
023000
023100     IF  DATP-START-TS NOT LESS THAN DATP-END-TS
023200         MOVE ZERO                        TO DATP-RESULT-HOURS
023300     ELSE
023400         MOVE DATP-START-TS                TO START-TS-WORK
023500         MOVE DATP-END-TS                  TO END-TS-WORK
023600
023700         MOVE START-CCYY                   TO CALC-CCYY
023800         MOVE START-MM                      TO CALC-MM
023900         MOVE START-DD                      TO CALC-DD
024000         PERFORM D10-CALC-DAY-NUMBER THRU D15-EXIT-DAYNBR
024100         MOVE WORK-DAY-NUMBER               TO START-DAY-NUMBER
024200         COMPUTE START-SEC-OF-DAY =
024300             (START-HH * 3600) + (START-MI * 60) + START-SS
024400
024500         MOVE END-CCYY                      TO CALC-CCYY
024600         MOVE END-MM                         TO CALC-MM
024700         MOVE END-DD                         TO CALC-DD
024800         PERFORM D10-CALC-DAY-NUMBER THRU D15-EXIT-DAYNBR
024900         MOVE WORK-DAY-NUMBER                TO END-DAY-NUMBER
025000         COMPUTE END-SEC-OF-DAY =
025100             (END-HH * 3600) + (END-MI * 60) + END-SS
025200
025300         COMPUTE DIFF-DAYS    = END-DAY-NUMBER - START-DAY-NUMBER
025400         COMPUTE DIFF-SECONDS = (DIFF-DAYS * 86400)
025500                          + (END-SEC-OF-DAY - START-SEC-OF-DAY)
025600         COMPUTE DATP-RESULT-HOURS ROUNDED = DIFF-SECONDS / 3600
025700     END-IF.
025800
025900 B35-EXIT.
026000     EXIT.
026100
026200******************************************************************
026300*    ADD CALENDAR HOURS - CRITICAL PRIORITY DUE DATE             *
026400******************************************************************
026500 B40-ADD-CALENDAR-HOURS.
026600
026700     MOVE DATP-START-TS                    TO CURSOR-TS.
026800     COMPUTE ADD-SECONDS = DATP-SLA-HOURS * 3600.
026900     COMPUTE NEW-SEC-OF-DAY =
027000         (CURSOR-HH * 3600) + (CURSOR-MI * 60) + CURSOR-SS
027100                            + ADD-SECONDS.
027200     DIVIDE NEW-SEC-OF-DAY BY 86400
027300         GIVING ADD-DAYS REMAINDER NEW-SEC-OF-DAY.
027400     DIVIDE NEW-SEC-OF-DAY BY 3600
027500         GIVING CURSOR-HH REMAINDER NEW-SEC-OF-DAY.
027600     DIVIDE NEW-SEC-OF-DAY BY 60
027700         GIVING CURSOR-MI REMAINDER CURSOR-SS.
027800     PERFORM D20-ADVANCE-ONE-DAY THRU D25-EXIT-ADVANCE
027900         ADD-DAYS TIMES.
028000     MOVE CURSOR-TS                        TO DATP-RESULT-TS.
028100
028200 B45-EXIT.
028300     EXIT.
028400
028500******************************************************************
028600*    STEP CURSOR ONE HOUR, COUNT IF THE HOUR-ABOUT-TO-ELAPSE     *
028700*    (STEP-START) IS A BUSINESS HOUR                             *
028800******************************************************************
028900 C10-CHECK-BUSINESS-HOUR.
029000
029100     MOVE CURSOR-CCYY                       TO CALC-CCYY.
029200     MOVE CURSOR-MM                         TO CALC-MM.
029300     MOVE CURSOR-DD                         TO CALC-DD.
029400     PERFORM D30-CALC-WEEKDAY THRU D35-EXIT-WEEKDAY.
029500
029600     IF  WORK-WEEKDAY NOT GREATER THAN 5
029700     AND CURSOR-HH NOT LESS THAN 9
029800     AND CURSOR-HH NOT GREATER THAN 17
029900         ADD  1                             TO WORK-REMAINING
030000     END-IF.
030100
030200     ADD  1                                 TO CURSOR-HH.
030300     IF  CURSOR-HH > 23
030400         MOVE ZERO                          TO CURSOR-HH
030500         PERFORM D20-ADVANCE-ONE-DAY THRU D25-EXIT-ADVANCE
030600     END-IF.
030700
030800 C15-EXIT-CHECK.
030900     EXIT.
031000
031100******************************************************************
031200*    STEP CURSOR ONE HOUR, DECREMENT REMAINING-SLA-HOURS IF THE  *
031300*    HOUR JUST STEPPED TO (STEPPED-TO) IS A BUSINESS HOUR        *
031400******************************************************************
031500 C20-STEP-AND-DECREMENT.
031600
031700     ADD  1                                 TO CURSOR-HH.
031800     IF  CURSOR-HH > 23
031900         MOVE ZERO                          TO CURSOR-HH
032000         PERFORM D20-ADVANCE-ONE-DAY THRU D25-EXIT-ADVANCE
032100     END-IF.
032200
032300     MOVE CURSOR-CCYY                       TO CALC-CCYY.
032400     MOVE CURSOR-MM                         TO CALC-MM.
032500     MOVE CURSOR-DD                         TO CALC-DD.
032600     PERFORM D30-CALC-WEEKDAY THRU D35-EXIT-WEEKDAY.
032700
032800     IF  WORK-WEEKDAY NOT GREATER THAN 5
032900     AND CURSOR-HH NOT LESS THAN 9
033000     AND CURSOR-HH NOT GREATER THAN 17
033100         SUBTRACT 1                         FROM WORK-REMAINING
033200     END-IF.
033300
033400 C25-EXIT-STEP.
033500     EXIT.
033600
033700******************************************************************
033800*    ADVANCE THE CURSOR CALENDAR DATE BY ONE DAY (MONTH/YEAR     *
033900*    ROLLOVER, LEAP-FEBRUARY AWARE)                              *
034000******************************************************************
034100 D20-ADVANCE-ONE-DAY.
034200
034300     MOVE CURSOR-CCYY                       TO CALC-CCYY.
034400     PERFORM D40-CHECK-LEAP-YEAR THRU D45-EXIT-LEAP.
034500
034600     ADD  1                                 TO CURSOR-DD.
034700
034800     MOVE DAYS-IN-MONTH(CURSOR-MM)           TO STEP-SUB.
034900     IF  CURSOR-MM = 2
035000     AND WORK-IS-LEAP-YEAR
035100         ADD  1                             TO STEP-SUB
035200     END-IF.
035300
035400     IF  CURSOR-DD > STEP-SUB
035500         MOVE 1                             TO CURSOR-DD
035600         ADD  1                             TO CURSOR-MM
035700         IF  CURSOR-MM > 12
035800             MOVE 1                         TO CURSOR-MM
035900             ADD  1                         TO CURSOR-CCYY
036000         END-IF
036100     END-IF.
036200
036300 D25-EXIT-ADVANCE.
036400     EXIT.
036500
036600******************************************************************
036700*    CALC DAY NUMBER FROM CALC-CCYY/CALC-MM/CALC-DD              *
036800******************************************************************
036900 D10-CALC-DAY-NUMBER.
037000
037100     PERFORM D40-CHECK-LEAP-YEAR THRU D45-EXIT-LEAP.
037200
037300     DIVIDE CALC-CCYY - 1 BY 4
037400         GIVING WORK-LEAP-YEARS REMAINDER WORK-MOD-RESULT.
037500     DIVIDE CALC-CCYY - 1 BY 100
037600         GIVING WORK-MOD-RESULT REMAINDER WORK-MOD-RESULT.
037700     SUBTRACT WORK-MOD-RESULT              FROM WORK-LEAP-YEARS.
037800     DIVIDE CALC-CCYY - 1 BY 400
037900         GIVING WORK-MOD-RESULT REMAINDER WORK-MOD-RESULT.
038000     ADD  WORK-MOD-RESULT                  TO WORK-LEAP-YEARS.
038100
038200     COMPUTE WORK-DAY-NUMBER =
038300             ((CALC-CCYY - 1) * 365) + WORK-LEAP-YEARS
038400           + CUM-DAYS(CALC-MM) + CALC-DD.
038500
038600     IF  CALC-MM > 2
038700     AND WORK-IS-LEAP-YEAR
038800         ADD  1                             TO WORK-DAY-NUMBER
038900     END-IF.
039000
039100 D15-EXIT-DAYNBR.
039200     EXIT.
039300
039400******************************************************************
039500*    CALC WEEKDAY (1=MON ... 7=SUN) FROM CALC-CCYY/MM/DD         *
039600******************************************************************
039700 D30-CALC-WEEKDAY.
039800
039900     PERFORM D10-CALC-DAY-NUMBER THRU D15-EXIT-DAYNBR.
040000
040100     DIVIDE WORK-DAY-NUMBER - 1 BY 7
040200         GIVING STEP-SUB REMAINDER WORK-WEEKDAY.
040300     ADD  1                                  TO WORK-WEEKDAY.
040400
040500 D35-EXIT-WEEKDAY.
040600     EXIT.
040700
040800******************************************************************
040900*    CHECK LEAP YEAR FOR CALC-CCYY (NO INTRINSIC FUNCTIONS -     *
041000*    DIVIDE/REMAINDER ONLY, PER SHOP STANDARD)                   *
041100******************************************************************
041200 D40-CHECK-LEAP-YEAR.
041300
041400     MOVE 'N'                                TO WORK-LEAP-SW.
041500
041600     DIVIDE CALC-CCYY BY 4
041700         GIVING WORK-MOD-RESULT REMAINDER WORK-MOD-RESULT.
041800     IF  WORK-MOD-RESULT = ZERO
041900         SET  WORK-IS-LEAP-YEAR              TO TRUE
042000         DIVIDE CALC-CCYY BY 100
042100             GIVING WORK-MOD-RESULT REMAINDER WORK-MOD-RESULT
042200         IF  WORK-MOD-RESULT = ZERO
042300             MOVE 'N'                         TO WORK-LEAP-SW
042400             DIVIDE CALC-CCYY BY 400
042500                 GIVING WORK-MOD-RESULT REMAINDER WORK-MOD-RESULT
042600             IF  WORK-MOD-RESULT = ZERO
042700                 SET  WORK-IS-LEAP-YEAR       TO TRUE
042800             END-IF
042900         END-IF
043000     END-IF.
043100
043200 D45-EXIT-LEAP.
043300     EXIT.
