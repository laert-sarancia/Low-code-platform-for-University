000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    SRQSTAT0.
000900 AUTHOR.        D L TRUONG.
001000 DATE-WRITTEN.  MAR 2001.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      NONE.
001400*REMARKS.       HELP DESK STATISTICS STEP.  RUNS AGAINST THE
001500*               UPDATED REQUEST MASTER PRODUCED BY SRQLIFE0 AND
001600*               PRINTS REQUESTS-BY-STATUS, REQUESTS-BY-PRIORITY,
001700*               REQUESTS-BY-CATEGORY (WITH THE CATEGORY-MASTER
001800*               ROLL-UP), RESOLUTION PERFORMANCE, EXECUTOR
001900*               PERFORMANCE AND SATISFACTION SECTIONS.
002000
002100* CHANGE HISTORY ------------------------------------------------
002200* 03/14/2001 DLT ORIGINAL PROGRAM, CATEGORY REPORTING PROJECT       HD-018
002300*                HD-2001-018.
002400* 04/22/2003 DLT ADDED RESOLUTION, EXECUTOR AND SATISFACTION        HD-055
002500*                SECTIONS, HD-2003-055.
002600* END OF HISTORY ------------------------------------------------
002700
002800/*****************************************************************
002900*                                                                *
003000*    ENVIRONMENT DIVISION                                        *
003100*                                                                *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400
003500 CONFIGURATION SECTION.
003600
003700 SOURCE-COMPUTER. IBM-2086-A04-140.
003800 OBJECT-COMPUTER. IBM-2086-A04-140.
003900
004000 SPECIAL-NAMES.
004100     SYSLST IS PRINTER
004200     C01    IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500
004600 FILE-CONTROL.
004700     SELECT USERS-FILE          ASSIGN TO SRQUSRS
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS  IS WS-USRS-STATUS.
005000
005100     SELECT CATEGORIES-FILE     ASSIGN TO SRQCTYS
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS  IS WS-CTYS-STATUS.
005400
005500     SELECT STATUSES-FILE       ASSIGN TO SRQSTTS
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS  IS WS-STTS-STATUS.
005800
005900     SELECT REQUESTS-FILE       ASSIGN TO SRQREQO
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS  IS WS-REQO-STATUS.
006200
006300     SELECT STATS-REPORT-FILE   ASSIGN TO SRQSTSR
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS WS-STSR-STATUS.
006600
006700/*****************************************************************
006800*                                                                *
006900*    DATA DIVISION                                               *
007000*                                                                *
007100******************************************************************
007200 DATA DIVISION.
007300
007400 FILE SECTION.
007500
007600 FD  USERS-FILE
007700     RECORDING MODE IS F.
007800 01  FD-USR-RECORD.
007900     COPY SRQUSER.
008000
008100 FD  CATEGORIES-FILE
008200     RECORDING MODE IS F.
008300 01  FD-CTY-RECORD.
008400     COPY SRQCTGY.
008500
008600 FD  STATUSES-FILE
008700     RECORDING MODE IS F.
008800 01  FD-STS-RECORD.
008900     COPY SRQSTTS.
009000
009100 FD  REQUESTS-FILE
009200     RECORDING MODE IS F.
009300 01  FD-MST-RECORD.
009400     COPY SRQMSTR.
009500
009600 FD  STATS-REPORT-FILE.
009700 01  FD-STAT-RECORD                  PIC  X(132).
009800
009900 WORKING-STORAGE SECTION.
010000
010100 01  CONTROL-FIELDS.
010200     03  THIS-PGM                    PIC  X(08)  VALUE 'SRQSTAT0'.
010300     03  WS-RUN-DATE                 PIC  9(06).
010400     03  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
010500         05  WS-RUN-YY                PIC  9(02).
010600         05  WS-RUN-MM                PIC  9(02).
010700         05  WS-RUN-DD                PIC  9(02).
010800     03  WS-RUN-TIME                 PIC  9(08).
010900     03  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
011000         05  WS-RUN-HH                PIC  9(02).
011100         05  WS-RUN-MI                PIC  9(02).
011200         05  WS-RUN-SS                PIC  9(02).
011300         05  WS-RUN-HS                PIC  9(02).
011400     03  WS-RUN-CCYY                 PIC  9(04).
011500     03  FILLER                      PIC  X(02)  VALUE SPACES.
011600
011700 01  FILE-STATUS-FIELDS.
011800     03  WS-USRS-STATUS              PIC  X(02).
011900     03  WS-CTYS-STATUS              PIC  X(02).
012000     03  WS-STTS-STATUS              PIC  X(02).
012100     03  WS-REQO-STATUS              PIC  X(02).
012200     03  WS-STSR-STATUS              PIC  X(02).
012300     03  FILLER                      PIC  X(02)  VALUE SPACES.
012400
012500 COPY SRQFSTW.
012600 COPY SRQRTC.
012700
012800 01  EOF-SWITCHES.
012900     03  WS-REQO-EOF-SW              PIC  X(01)  VALUE 'N'.
013000         88  WS-REQO-EOF                  VALUE 'Y'.
013100     03  FILLER                      PIC  X(01)  VALUE SPACES.
013200
013300* USER TABLE - FULL NAME CARRIED FOR THE EXECUTOR-PERFORMANCE
013400* SECTION, RELOADED HERE SEPARATELY FROM SRQLIFE0'S OWN TABLE
013500* (THAT TABLE DOES NOT CARRY THE NAME, ONLY ROLE/ACTIVE).
013600 01  SRQ-USR-COUNT                   PIC S9(04) COMP VALUE ZERO.
013700 01  SRQ-USR-TABLE.
013800     03  SRQ-USR-ENTRY OCCURS 1 TO 5000 TIMES
013900             DEPENDING ON SRQ-USR-COUNT
014000             ASCENDING KEY IS UTE-ID
014100             INDEXED BY USR-IDX.
014200         05  UTE-ID                   PIC  9(06).
014300         05  UTE-FULL-NAME            PIC  X(50).
014400         05  UTE-ROLE                 PIC  X(01).
014500         05  UTE-ACTIVE-FLAG          PIC  X(01).
014600
014700* STATUS TABLE - STE-REQ-COUNT IS THE ROLL-UP ACCUMULATOR FOR
014800* SECTION 1, CARRIED RIGHT ON THE REFERENCE ROW.
014900 01  SRQ-STS-COUNT                   PIC S9(04) COMP VALUE ZERO.
015000 01  SRQ-STS-TABLE.
015100     03  SRQ-STS-ENTRY OCCURS 1 TO 10 TIMES
015200             DEPENDING ON SRQ-STS-COUNT
015300             ASCENDING KEY IS STE-ID
015400             INDEXED BY STS-IDX.
015500         05  STE-ID                   PIC  9(02).
015600         05  STE-NAME                 PIC  X(20).
015700         05  STE-REQ-COUNT            PIC S9(07) COMP.
015800
015900* CATEGORY TABLE AND CATEGORY-MASTER STATS (SHARED MEMBERS)
016000 COPY SRQCTLW.
016100
016200* PARALLEL REQUEST-COUNT ARRAY FOR SECTION 3, INDEXED BY THE
016300* SAME SUBSCRIPT AS SRQ-CTY-ENTRY (CTY-IDX).
016400 01  WS-CTY-COUNT-TABLE.
016500     03  WS-CTY-REQ-COUNT OCCURS 2000 TIMES
016600             PIC S9(07) COMP.
016700
016800* PRIORITY NAME TABLE - SHOP-STANDARD LITERAL TABLE, SAME ORDER
016900* AS SRQSLA0'S SLA-LIMIT TABLE
017000 01  PRIORITY-NAME-LITERAL.
017100     03  FILLER   PIC X(09) VALUE 'CCRITICAL'.
017200     03  FILLER   PIC X(09) VALUE 'HHIGH    '.
017300     03  FILLER   PIC X(09) VALUE 'MMEDIUM  '.
017400     03  FILLER   PIC X(09) VALUE 'LLOW     '.
017500 01  PRIORITY-NAME-TABLE REDEFINES PRIORITY-NAME-LITERAL.
017600     03  PRI-ENTRY OCCURS 4 TIMES.
017700         05  PRI-CODE                PIC  X(01).
017800         05  PRI-NAME                PIC  X(08).
017900
018000* PRIORITY ACCUMULATORS, PARALLEL TO PRI-ENTRY
018100 01  PRIORITY-STATS-TABLE.
018200     03  PRI-STAT-ENTRY OCCURS 4 TIMES.
018300         05  PRI-REQ-COUNT            PIC S9(07) COMP.
018400         05  PRI-RESOLVED-COUNT       PIC S9(07) COMP.
018500         05  PRI-HOURS-SUM            PIC S9(07)V99 COMP.
018600 01  WS-PRI-SUB                       PIC S9(02) COMP.
018700
018800* OVERALL RESOLUTION-PERFORMANCE ACCUMULATORS
018900 01  RESOLUTION-STATS-FIELDS.
019000     03  WS-TOTAL-REQ-COUNT           PIC S9(07) COMP VALUE ZERO.
019100     03  WS-RESOLVED-COUNT            PIC S9(07) COMP VALUE ZERO.
019200     03  WS-HOURS-SUM                 PIC S9(07)V99 COMP
019300                                                   VALUE ZERO.
019400     03  WS-FASTEST-HOURS             PIC S9(07)V99 COMP
019500                                                   VALUE ZERO.
019600     03  WS-SLOWEST-HOURS             PIC S9(07)V99 COMP
019700                                                   VALUE ZERO.
019800     03  WS-AVG-HOURS                 PIC  9(05)V99.
019900     03  FILLER                       PIC  X(01)  VALUE SPACES.
020000
020100* EXECUTOR-PERFORMANCE TABLE - BUILT DYNAMICALLY (ONE ROW PER
020200* DISTINCT ASSIGNEE SEEN), SORTED DESCENDING BY RATE AT D50.
020300 01  WS-EXEC-COUNT                    PIC S9(04) COMP VALUE ZERO.
020400 01  WS-EXEC-TABLE.
020500     03  WS-EXEC-ENTRY OCCURS 1 TO 500 TIMES
020600             DEPENDING ON WS-EXEC-COUNT
020700             INDEXED BY EXEC-IDX.
020800         05  EXE-USER-ID              PIC  9(06).
020900         05  EXE-ASSIGNED-COUNT       PIC S9(05) COMP.
021000         05  EXE-RESOLVED-COUNT       PIC S9(05) COMP.
021100         05  EXE-RATE                 PIC  9(03)V99.
021200 01  WS-EXEC-SWAP-ENTRY.
021300     03  SWP-USER-ID                  PIC  9(06).
021400     03  SWP-ASSIGNED-COUNT            PIC S9(05) COMP.
021500     03  SWP-RESOLVED-COUNT            PIC S9(05) COMP.
021600     03  SWP-RATE                      PIC  9(03)V99.
021650     03  FILLER                       PIC  X(01)  VALUE SPACES.
021700 01  WS-EXEC-WORK-FIELDS.
021800     03  WS-EXEC-FOUND-SW             PIC  X(01).
021900         88  WS-EXEC-IS-FOUND             VALUE 'Y'.
022000         88  WS-EXEC-NOT-FOUND            VALUE 'N'.
022100     03  WS-EXEC-SORT-SW              PIC  X(01).
022200         88  WS-EXEC-TABLE-SORTED         VALUE 'Y'.
022300         88  WS-EXEC-NOT-SORTED           VALUE 'N'.
022400     03  WS-EXEC-NAME-OUT              PIC  X(50).
022500
022600* SATISFACTION ACCUMULATORS - ONE SLOT PER RATING VALUE 1-5
022700 01  WS-SAT-COUNT-TABLE.
022800     03  WS-SAT-COUNT OCCURS 5 TIMES  PIC S9(05) COMP.
022900 01  SATISFACTION-FIELDS.
023000     03  WS-SAT-RATED-COUNT           PIC S9(07) COMP VALUE ZERO.
023100     03  WS-SAT-SUM                   PIC S9(07) COMP VALUE ZERO.
023200     03  WS-SAT-AVG                   PIC  9(01)V99.
023300     03  WS-SAT-SUB                   PIC S9(02) COMP.
023400     03  FILLER                       PIC  X(01)  VALUE SPACES.
023500
023600* REPORT LINES
023700 01  HDG-PRINT-LINE.
023800     03  HDG-TITLE-OUT                PIC  X(40)
023900             VALUE 'SRQ-STAT0  HELP DESK STATISTICS REPORT'.
024000     03  FILLER                       PIC  X(12)
024100             VALUE '  RUN DATE '.
024200     03  HDG-RUN-DATE-OUT             PIC  9(06).
024300     03  FILLER                       PIC  X(06)  VALUE '  AT  '.
024400     03  HDG-RUN-HH-OUT               PIC  9(02).
024500     03  FILLER                       PIC  X(01)  VALUE ':'.
024600     03  HDG-RUN-MI-OUT               PIC  9(02).
024700     03  FILLER                       PIC  X(63)  VALUE SPACES.
024800
024900 01  SEC-HDG-LINE.
025000     03  SEC-HDG-TEXT-OUT             PIC  X(60).
025100     03  FILLER                       PIC  X(72)  VALUE SPACES.
025200
025300 01  NAME-COUNT-LINE.
025400     03  NCL-NAME-OUT                 PIC  X(30).
025500     03  FILLER                       PIC  X(04)  VALUE SPACES.
025600     03  NCL-COUNT-OUT                PIC  ZZZZZZ9.
025700     03  FILLER                       PIC  X(91)  VALUE SPACES.
025800
025900 01  TOTAL-LINE.
026000     03  TOT-LABEL-OUT                PIC  X(34)  VALUE
026100             '    TOTAL'.
026200     03  TOT-COUNT-OUT                PIC  ZZZZZZ9.
026300     03  FILLER                       PIC  X(91)  VALUE SPACES.
026400
026500 01  CATEGORY-ROLLUP-LINE.
026600     03  CRL-LABEL-OUT                PIC  X(34).
026700     03  CRL-COUNT-OUT                PIC  ZZZZZZ9.
026800     03  FILLER                       PIC  X(02)  VALUE SPACES.
026900     03  CRL-AVG-SLA-OUT              PIC  ZZZZ9.99.
027000     03  FILLER                       PIC  X(81)  VALUE SPACES.
027100
027200 01  RESOLUTION-LINE.
027300     03  RES-LABEL-OUT                PIC  X(34).
027400     03  RES-COUNT-OUT                PIC  ZZZZZZ9.
027500     03  FILLER                       PIC  X(02)  VALUE SPACES.
027600     03  RES-HOURS-OUT                PIC  ZZZ9.99.
027700     03  FILLER                       PIC  X(82)  VALUE SPACES.
027800
027900 01  EXEC-PRINT-LINE.
028000     03  EXC-NAME-OUT                 PIC  X(30).
028100     03  FILLER                       PIC  X(02)  VALUE SPACES.
028200     03  EXC-ASSIGNED-OUT             PIC  ZZZZ9.
028300     03  FILLER                       PIC  X(02)  VALUE SPACES.
028400     03  EXC-RESOLVED-OUT             PIC  ZZZZ9.
028500     03  FILLER                       PIC  X(02)  VALUE SPACES.
028600     03  EXC-RATE-OUT                 PIC  ZZ9.99.
028700     03  FILLER                       PIC  X(80)  VALUE SPACES.
028800
028900 01  SAT-DIST-LINE.
029000     03  SDL-RATING-OUT               PIC  9(01).
029100     03  FILLER                       PIC  X(10)  VALUE
029200             ' STARS    '.
029300     03  SDL-COUNT-OUT                PIC  ZZZZZZ9.
029400     03  FILLER                       PIC  X(114)  VALUE SPACES.
029500
029600 01  SAT-SUMMARY-LINE.
029700     03  SSL-LABEL-OUT                PIC  X(34).
029800     03  SSL-COUNT-OUT                PIC  ZZZZZZ9.
029900     03  FILLER                       PIC  X(02)  VALUE SPACES.
030000     03  SSL-AVG-OUT                  PIC  Z9.99.
030100     03  FILLER                       PIC  X(84)  VALUE SPACES.
030200
030300/*****************************************************************
030400*                                                                *
030500*    PROCEDURE DIVISION                                          *
030600*                                                                *
030700******************************************************************
030800 PROCEDURE DIVISION.
030900
031000 A00-MAINLINE-ROUTINE.
031100
031200     PERFORM B10-INITIALIZATION         THRU B15-EXIT.
031300     PERFORM C00-PROCESS-ONE-REQUEST    THRU C99-EXIT-PROCESS
031400         UNTIL WS-REQO-EOF.
031500     PERFORM D10-PRINT-STATUS-SECTION   THRU D15-EXIT-STATUS.
031600     PERFORM D20-PRINT-PRIORITY-SECTION THRU D25-EXIT-PRIORITY.
031700     PERFORM D30-PRINT-CATEGORY-SECTION THRU D35-EXIT-CATEGORY.
031800     PERFORM D40-PRINT-RESOLUTION-SECTN THRU D45-EXIT-RESOLUTN.
031900     PERFORM D50-PRINT-EXECUTOR-SECTION THRU D55-EXIT-EXECUTOR.
032000     PERFORM D60-PRINT-SATISFACTN-SECTN THRU D65-EXIT-SATISFY.
032100     PERFORM B20-TERMINATION            THRU B25-EXIT.
032200
032300     STOP RUN.
032400
032500 B10-INITIALIZATION.
032600
032700     COPY SRQBINI.
032800
032900     IF  WS-RUN-YY < 50
033000         MOVE 2000                     TO WS-RUN-CCYY
033100     ELSE
033200         MOVE 1900                     TO WS-RUN-CCYY
033300     END-IF.
033400     ADD  WS-RUN-YY                    TO WS-RUN-CCYY.
033500
033600     OPEN INPUT  USERS-FILE.
033700     MOVE 'USER'                       TO SRQ-FST-FILE-NAME.
033800     MOVE WS-USRS-STATUS               TO SRQ-FST-FILE-STATUS.
033900     PERFORM B90-CHECK-STATUS          THRU B95-EXIT-CHECK.
034000
034100     OPEN INPUT  CATEGORIES-FILE.
034200     MOVE 'CATEGORY'                   TO SRQ-FST-FILE-NAME.
034300     MOVE WS-CTYS-STATUS                TO SRQ-FST-FILE-STATUS.
034400     PERFORM B90-CHECK-STATUS           THRU B95-EXIT-CHECK.
034500
034600     OPEN INPUT  STATUSES-FILE.
034700     MOVE 'STATUS'                      TO SRQ-FST-FILE-NAME.
034800     MOVE WS-STTS-STATUS                TO SRQ-FST-FILE-STATUS.
034900     PERFORM B90-CHECK-STATUS           THRU B95-EXIT-CHECK.
035000
035100     OPEN INPUT  REQUESTS-FILE.
035200     MOVE 'REQ-MST'                      TO SRQ-FST-FILE-NAME.
035300     MOVE WS-REQO-STATUS                 TO SRQ-FST-FILE-STATUS.
035400     PERFORM B90-CHECK-STATUS            THRU B95-EXIT-CHECK.
035500
035600     OPEN OUTPUT STATS-REPORT-FILE.
035700
035800     MOVE ZERO                         TO SRQ-USR-COUNT.
035900     READ USERS-FILE
036000         AT END
036100             MOVE '10'                  TO WS-USRS-STATUS
036200     END-READ.
036300     PERFORM B30-LOAD-USER-TABLE        THRU B31-EXIT-LOAD-USR
036400         UNTIL WS-USRS-STATUS = '10'.
036500
036600     MOVE ZERO                         TO SRQ-CTY-COUNT.
036700     READ CATEGORIES-FILE
036800         AT END
036900             MOVE '10'                  TO WS-CTYS-STATUS
037000     END-READ.
037100     PERFORM B32-LOAD-CATEGORY-TABLE    THRU B33-EXIT-LOAD-CTY
037200         UNTIL WS-CTYS-STATUS = '10'.
037300
037400     MOVE ZERO                         TO SRQ-STS-COUNT.
037500     READ STATUSES-FILE
037600         AT END
037700             MOVE '10'                  TO WS-STTS-STATUS
037800     END-READ.
037900     PERFORM B34-LOAD-STATUS-TABLE      THRU B35-EXIT-LOAD-STS
038000         UNTIL WS-STTS-STATUS = '10'.
038100
038200     MOVE 1                            TO WS-PRI-SUB.
038300     PERFORM B36-INIT-PRIORITY-TABLE    THRU B37-EXIT-INIT-PRI
038400         UNTIL WS-PRI-SUB > 4.
038500
038600     MOVE WS-RUN-DATE                   TO HDG-RUN-DATE-OUT.
038700     MOVE WS-RUN-HH                     TO HDG-RUN-HH-OUT.
038800     MOVE WS-RUN-MI                     TO HDG-RUN-MI-OUT.
038900     WRITE FD-STAT-RECORD FROM HDG-PRINT-LINE.
039000
039100     READ REQUESTS-FILE
039200         AT END
039300             SET  WS-REQO-EOF           TO TRUE
039400     END-READ.
039500
039600 B15-EXIT.
039700     EXIT.
039800
039900 B20-TERMINATION.
040000
040100     CLOSE USERS-FILE CATEGORIES-FILE STATUSES-FILE
040200           REQUESTS-FILE STATS-REPORT-FILE.
040300
040400     COPY SRQBRTN.
040500
040600 B25-EXIT.
040700     EXIT.
040800
040900******************************************************************
041000*    FILE-STATUS CHECK (SHOP STANDARD, SELF-CONTAINED MEMBER)    *
041100******************************************************************
041200 COPY SRQFSTP.
041300
041400 B30-LOAD-USER-TABLE.
041500
041600     ADD  1                              TO SRQ-USR-COUNT.
041700     MOVE SRQ-USR-ID              TO UTE-ID(SRQ-USR-COUNT).
041800     MOVE SRQ-USR-FULL-NAME       TO
041900                             UTE-FULL-NAME(SRQ-USR-COUNT).
042000     MOVE SRQ-USR-ROLE            TO UTE-ROLE(SRQ-USR-COUNT).
042100     MOVE SRQ-USR-ACTIVE-FLAG     TO
042200                             UTE-ACTIVE-FLAG(SRQ-USR-COUNT).
042300     READ USERS-FILE
042400         AT END
042500             MOVE '10'               TO WS-USRS-STATUS
042600     END-READ.
042700
042800 B31-EXIT-LOAD-USR.
042900     EXIT.
043000
043100 B32-LOAD-CATEGORY-TABLE.
043200
043300     ADD  1                              TO SRQ-CTY-COUNT.
043400     MOVE SRQ-CTY-ID          TO CTE-ID(SRQ-CTY-COUNT).
043500     MOVE SRQ-CTY-NAME        TO CTE-NAME(SRQ-CTY-COUNT).
043600     MOVE SRQ-CTY-SLA-HOURS   TO CTE-SLA-HOURS(SRQ-CTY-COUNT).
043700     MOVE SRQ-CTY-ACTIVE-FLAG TO
043800                             CTE-ACTIVE-FLAG(SRQ-CTY-COUNT).
043900     MOVE SRQ-CTY-PARENT-ID   TO CTE-PARENT-ID(SRQ-CTY-COUNT).
044000     MOVE SRQ-CTY-AUTO-ASSIGN TO
044100                             CTE-AUTO-ASSIGN(SRQ-CTY-COUNT).
044200     MOVE ZERO                TO
044300                             WS-CTY-REQ-COUNT(SRQ-CTY-COUNT).
044400     PERFORM D80-ACCUM-CATEGORY-STATS THRU D85-EXIT-ACCUM.
044500     READ CATEGORIES-FILE
044600         AT END
044700             MOVE '10'               TO WS-CTYS-STATUS
044800     END-READ.
044900
045000     IF  SRQ-CTY-COUNT > ZERO
045100         COMPUTE CTS-AVG-SLA-HOURS ROUNDED =
045200                 CTS-SLA-HOURS-TOTAL / SRQ-CTY-COUNT
045300     ELSE
045400         MOVE ZERO                       TO CTS-AVG-SLA-HOURS
045500     END-IF.
045600
045700 B33-EXIT-LOAD-CTY.
045800     EXIT.
045900
046000 B34-LOAD-STATUS-TABLE.
046100
046200     ADD  1                              TO SRQ-STS-COUNT.
046300     MOVE SRQ-STS-ID              TO STE-ID(SRQ-STS-COUNT).
046400     MOVE SRQ-STS-NAME            TO STE-NAME(SRQ-STS-COUNT).
046500     MOVE ZERO                    TO
046600                             STE-REQ-COUNT(SRQ-STS-COUNT).
046700     READ STATUSES-FILE
046800         AT END
046900             MOVE '10'               TO WS-STTS-STATUS
047000     END-READ.
047100
047200 B35-EXIT-LOAD-STS.
047300     EXIT.
047400
047500 B36-INIT-PRIORITY-TABLE.
047600
047700     MOVE ZERO              TO PRI-REQ-COUNT(WS-PRI-SUB).
047800     MOVE ZERO              TO PRI-RESOLVED-COUNT(WS-PRI-SUB).
047900     MOVE ZERO              TO PRI-HOURS-SUM(WS-PRI-SUB).
048000     ADD  1                 TO WS-PRI-SUB.
048100
048200 B37-EXIT-INIT-PRI.
048300     EXIT.
048400
048500******************************************************************
048600*    CATEGORY-LOOKUP AND CATEGORY-STATS MEMBERS (SHARED)        *
048700******************************************************************
048800 COPY SRQCTLP.
048900
049000 C00-PROCESS-ONE-REQUEST.
049100
049200     IF  SRQ-MST-NOT-DELETED
049300         ADD  1                          TO WS-TOTAL-REQ-COUNT
049400         PERFORM C10-COUNT-BY-STATUS     THRU C11-EXIT-STATUS
049500         PERFORM C12-COUNT-BY-PRIORITY   THRU C13-EXIT-PRIORITY
049600         PERFORM C14-COUNT-BY-CATEGORY   THRU C15-EXIT-CATEGORY
049700         PERFORM C20-ACCUM-RESOLUTION    THRU C21-EXIT-RESOLUTN
049800         PERFORM C30-ACCUM-EXECUTOR      THRU C31-EXIT-EXECUTOR
049900         PERFORM C40-ACCUM-SATISFACTION  THRU C41-EXIT-SATISFY
050000     END-IF.
050100
050200     READ REQUESTS-FILE
050300         AT END
050400             SET  WS-REQO-EOF            TO TRUE
050500     END-READ.
050600
050700 C99-EXIT-PROCESS.
050800     EXIT.
050900
051000******************************************************************
051100*    SECTION 1 - REQUESTS BY STATUS                              *
051200******************************************************************
051300 C10-COUNT-BY-STATUS.
051400
051500     SEARCH ALL SRQ-STS-ENTRY
051600         AT END
051700             CONTINUE
051800         WHEN STE-ID(STS-IDX) = SRQ-MST-STATUS-ID
051900             ADD  1                TO STE-REQ-COUNT(STS-IDX)
052000     END-SEARCH.
052100
052200 C11-EXIT-STATUS.
052300     EXIT.
052400
052500******************************************************************
052600*    SECTION 2 - REQUESTS BY PRIORITY, AND RESOLUTION BY         *
052700*    PRIORITY (CARRIED ON THE SAME TABLE ROW)                    *
052800******************************************************************
052900 C12-COUNT-BY-PRIORITY.
053000
053100     MOVE 1                          TO WS-PRI-SUB.
053200     PERFORM C12A-SCAN-PRIORITY-ROW  THRU C12B-EXIT-SCAN-PRI
053300         UNTIL WS-PRI-SUB > 4.
053400
053500 C13-EXIT-PRIORITY.
053600     EXIT.
053700
053800******************************************************************
053900*    SCAN ONE PRIORITY-TABLE ROW FOR C12 (OUT-OF-LINE LOOP BODY) *
054000******************************************************************
054100 C12A-SCAN-PRIORITY-ROW.
054200
054300     IF  PRI-CODE(WS-PRI-SUB) = SRQ-MST-PRIORITY
054400         ADD  1             TO PRI-REQ-COUNT(WS-PRI-SUB)
054500         IF  SRQ-MST-STS-RESOLVED OR SRQ-MST-STS-CLOSED
054600             ADD  1          TO PRI-RESOLVED-COUNT(WS-PRI-SUB)
054700             ADD  SRQ-MST-ACTUAL-HOURS TO
054800                                PRI-HOURS-SUM(WS-PRI-SUB)
054900         END-IF
055000         MOVE 5               TO WS-PRI-SUB
055100     END-IF.
055200
055300 C12B-EXIT-SCAN-PRI.
055400     EXIT.
055500
055600******************************************************************
055700*    SECTION 3 - REQUESTS BY CATEGORY                            *
055800******************************************************************
055900 C14-COUNT-BY-CATEGORY.
056000
056100     SEARCH ALL SRQ-CTY-ENTRY
056200         AT END
056300             CONTINUE
056400         WHEN CTE-ID(CTY-IDX) = SRQ-MST-CATEGORY-ID
056500             ADD  1                TO WS-CTY-REQ-COUNT(CTY-IDX)
056600     END-SEARCH.
056700
056800 C15-EXIT-CATEGORY.
056900     EXIT.
057000
057100******************************************************************
057200*    SECTION 4 - RESOLUTION PERFORMANCE (FLEET-WIDE)             *
057300******************************************************************
057400 C20-ACCUM-RESOLUTION.
057500
057600     IF  SRQ-MST-STS-RESOLVED OR SRQ-MST-STS-CLOSED
057700         ADD  1                     TO WS-RESOLVED-COUNT
057800         ADD  SRQ-MST-ACTUAL-HOURS  TO WS-HOURS-SUM
057900         IF  WS-RESOLVED-COUNT = 1
058000             MOVE SRQ-MST-ACTUAL-HOURS TO WS-FASTEST-HOURS
058100             MOVE SRQ-MST-ACTUAL-HOURS TO WS-SLOWEST-HOURS
058200         ELSE
058300             IF  SRQ-MST-ACTUAL-HOURS < WS-FASTEST-HOURS
058400                 MOVE SRQ-MST-ACTUAL-HOURS TO WS-FASTEST-HOURS
058500             END-IF
058600             IF  SRQ-MST-ACTUAL-HOURS > WS-SLOWEST-HOURS
058700                 MOVE SRQ-MST-ACTUAL-HOURS TO WS-SLOWEST-HOURS
058800             END-IF
058900         END-IF
059000     END-IF.
059100
059200 C21-EXIT-RESOLUTN.
059300     EXIT.
059400
059500******************************************************************
059600*    SECTION 5 - EXECUTOR PERFORMANCE (BUILD THE WORKING TABLE) *
059700******************************************************************
059800 C30-ACCUM-EXECUTOR.
059900
060000     IF  SRQ-MST-ASSIGNEE-ID > ZERO
060100         SET  WS-EXEC-NOT-FOUND      TO TRUE
060200         MOVE 1                      TO EXEC-IDX
060300         PERFORM C30A-SCAN-EXEC-ROW  THRU C30B-EXIT-SCAN-EXEC
060400             UNTIL EXEC-IDX > WS-EXEC-COUNT
060500
060600         IF  WS-EXEC-NOT-FOUND
060700             ADD  1                    TO WS-EXEC-COUNT
060800             MOVE SRQ-MST-ASSIGNEE-ID  TO
060900                                 EXE-USER-ID(WS-EXEC-COUNT)
061000             MOVE 1                    TO
061100                                 EXE-ASSIGNED-COUNT(WS-EXEC-COUNT)
061200             IF  SRQ-MST-STS-RESOLVED OR SRQ-MST-STS-CLOSED
061300                 MOVE 1                TO
061400                                 EXE-RESOLVED-COUNT(WS-EXEC-COUNT)
061500             ELSE
061600                 MOVE ZERO             TO
061700                                 EXE-RESOLVED-COUNT(WS-EXEC-COUNT)
061800             END-IF
061900         END-IF
062000     END-IF.
062100
062200 C31-EXIT-EXECUTOR.
062300     EXIT.
062400
062500******************************************************************
062600*    SCAN ONE EXECUTOR-TABLE ROW FOR C30 (OUT-OF-LINE LOOP BODY) *
062700******************************************************************
062800 C30A-SCAN-EXEC-ROW.
062900
063000     IF  EXE-USER-ID(EXEC-IDX) = SRQ-MST-ASSIGNEE-ID
063100         SET  WS-EXEC-IS-FOUND TO TRUE
063200         ADD  1                TO
063300                         EXE-ASSIGNED-COUNT(EXEC-IDX)
063400         IF  SRQ-MST-STS-RESOLVED OR SRQ-MST-STS-CLOSED
063500             ADD  1 TO EXE-RESOLVED-COUNT(EXEC-IDX)
063600         END-IF
063700         MOVE WS-EXEC-COUNT    TO EXEC-IDX
063800     END-IF.
063900
064000 C30B-EXIT-SCAN-EXEC.
064100     EXIT.
064200
064300******************************************************************
064400*    SECTION 6 - SATISFACTION RATING DISTRIBUTION                *
064500******************************************************************
064600 C40-ACCUM-SATISFACTION.
064700
064800     IF  SRQ-MST-SATISFACTION > ZERO
064900         ADD  1                       TO WS-SAT-RATED-COUNT
065000         ADD  SRQ-MST-SATISFACTION     TO WS-SAT-SUM
065100         ADD  1                       TO
065200                             WS-SAT-COUNT(SRQ-MST-SATISFACTION)
065300     END-IF.
065400
065500 C41-EXIT-SATISFY.
065600     EXIT.
065700
065800******************************************************************
065900*    D10 - PRINT SECTION 1, REQUESTS BY STATUS                   *
066000******************************************************************
066100 D10-PRINT-STATUS-SECTION.
066200
066300     MOVE SPACES                       TO SEC-HDG-LINE.
066400     MOVE '1 - REQUESTS BY STATUS'     TO SEC-HDG-TEXT-OUT.
066500     WRITE FD-STAT-RECORD FROM SEC-HDG-LINE.
066600
066700     MOVE 1                            TO STS-IDX.
066800     PERFORM D10A-PRINT-STATUS-ROW     THRU D10B-EXIT-STATUS-ROW
066900         UNTIL STS-IDX > SRQ-STS-COUNT.
067000
067100     MOVE SPACES                       TO TOTAL-LINE.
067200     MOVE WS-TOTAL-REQ-COUNT           TO TOT-COUNT-OUT.
067300     WRITE FD-STAT-RECORD FROM TOTAL-LINE.
067400
067500 D15-EXIT-STATUS.
067600     EXIT.
067700
067800******************************************************************
067900*    PRINT ONE STATUS-TABLE ROW FOR D10 (OUT-OF-LINE LOOP BODY)  *
068000******************************************************************
068100 D10A-PRINT-STATUS-ROW.
068200
068300     MOVE SPACES                   TO NAME-COUNT-LINE.
068400     MOVE STE-NAME(STS-IDX)        TO NCL-NAME-OUT.
068500     MOVE STE-REQ-COUNT(STS-IDX)   TO NCL-COUNT-OUT.
068600     WRITE FD-STAT-RECORD FROM NAME-COUNT-LINE.
068700     ADD  1                        TO STS-IDX.
068800
068900 D10B-EXIT-STATUS-ROW.
069000     EXIT.
069100
069200******************************************************************
069300*    D20 - PRINT SECTION 2, REQUESTS BY PRIORITY                 *
069400******************************************************************
069500 D20-PRINT-PRIORITY-SECTION.
069600
069700     MOVE SPACES                       TO SEC-HDG-LINE.
069800     MOVE '2 - REQUESTS BY PRIORITY'   TO SEC-HDG-TEXT-OUT.
069900     WRITE FD-STAT-RECORD FROM SEC-HDG-LINE.
070000
070100     MOVE 1                            TO WS-PRI-SUB.
070200     PERFORM D20A-PRINT-PRIORITY-ROW   THRU D20B-EXIT-PRIORITY-ROW
070300         UNTIL WS-PRI-SUB > 4.
070400
070500     MOVE SPACES                       TO TOTAL-LINE.
070600     MOVE WS-TOTAL-REQ-COUNT           TO TOT-COUNT-OUT.
070700     WRITE FD-STAT-RECORD FROM TOTAL-LINE.
070800
070900 D25-EXIT-PRIORITY.
071000     EXIT.
071100
071200******************************************************************
071300*    PRINT ONE PRIORITY-TABLE ROW FOR D20 (OUT-OF-LINE LOOP BODY)*
071400******************************************************************
071500 D20A-PRINT-PRIORITY-ROW.
071600
071700     MOVE SPACES                    TO NAME-COUNT-LINE.
071800     MOVE PRI-NAME(WS-PRI-SUB)      TO NCL-NAME-OUT.
071900     MOVE PRI-REQ-COUNT(WS-PRI-SUB) TO NCL-COUNT-OUT.
072000     WRITE FD-STAT-RECORD FROM NAME-COUNT-LINE.
072100     ADD  1                         TO WS-PRI-SUB.
072200
072300 D20B-EXIT-PRIORITY-ROW.
072400     EXIT.
072500
072600******************************************************************
072700*    D30 - PRINT SECTION 3, REQUESTS BY CATEGORY, PLUS THE       *
072800*    CATEGORY-MASTER ROLL-UP (UNIT 5)                            *
072900******************************************************************
073000 D30-PRINT-CATEGORY-SECTION.
073100
073200     MOVE SPACES                       TO SEC-HDG-LINE.
073300     MOVE '3 - REQUESTS BY CATEGORY'   TO SEC-HDG-TEXT-OUT.
073400     WRITE FD-STAT-RECORD FROM SEC-HDG-LINE.
073500
073600     MOVE 1                            TO CTY-IDX.
073700     PERFORM D30A-PRINT-CATEGORY-ROW   THRU D30B-EXIT-CATEGORY-ROW
073800         UNTIL CTY-IDX > SRQ-CTY-COUNT.
073900
074000     MOVE SPACES                       TO SEC-HDG-LINE.
074100     MOVE '    CATEGORY MASTER SUMMARY' TO SEC-HDG-TEXT-OUT.
074200     WRITE FD-STAT-RECORD FROM SEC-HDG-LINE.
074300
074400     MOVE SPACES                       TO CATEGORY-ROLLUP-LINE.
074500     MOVE '    TOTAL CATEGORIES'       TO CRL-LABEL-OUT.
074600     MOVE CTS-TOTAL-COUNT              TO CRL-COUNT-OUT.
074700     WRITE FD-STAT-RECORD FROM CATEGORY-ROLLUP-LINE.
074800
074900     MOVE SPACES                       TO CATEGORY-ROLLUP-LINE.
075000     MOVE '    ACTIVE CATEGORIES'      TO CRL-LABEL-OUT.
075100     MOVE CTS-ACTIVE-COUNT             TO CRL-COUNT-OUT.
075200     WRITE FD-STAT-RECORD FROM CATEGORY-ROLLUP-LINE.
075300
075400     MOVE SPACES                       TO CATEGORY-ROLLUP-LINE.
075500     MOVE '    INACTIVE CATEGORIES'    TO CRL-LABEL-OUT.
075600     MOVE CTS-INACTIVE-COUNT           TO CRL-COUNT-OUT.
075700     WRITE FD-STAT-RECORD FROM CATEGORY-ROLLUP-LINE.
075800
075900     MOVE SPACES                       TO CATEGORY-ROLLUP-LINE.
076000     MOVE '    ROOT CATEGORIES'        TO CRL-LABEL-OUT.
076100     MOVE CTS-ROOT-COUNT                TO CRL-COUNT-OUT.
076200     WRITE FD-STAT-RECORD FROM CATEGORY-ROLLUP-LINE.
076300
076400     MOVE SPACES                       TO CATEGORY-ROLLUP-LINE.
076500     MOVE '    AVERAGE SLA HOURS'      TO CRL-LABEL-OUT.
076600     MOVE CTS-AVG-SLA-HOURS             TO CRL-AVG-SLA-OUT.
076700     WRITE FD-STAT-RECORD FROM CATEGORY-ROLLUP-LINE.
076800
076900 D35-EXIT-CATEGORY.
077000     EXIT.
077100
077200******************************************************************
077300*    PRINT ONE CATEGORY-TABLE ROW FOR D30 (OUT-OF-LINE LOOP BODY)*
077400******************************************************************
077500 D30A-PRINT-CATEGORY-ROW.
077600
077700     MOVE SPACES                    TO NAME-COUNT-LINE.
077800     MOVE CTE-NAME(CTY-IDX)         TO NCL-NAME-OUT.
077900     MOVE WS-CTY-REQ-COUNT(CTY-IDX) TO NCL-COUNT-OUT.
078000     WRITE FD-STAT-RECORD FROM NAME-COUNT-LINE.
078100     ADD  1                         TO CTY-IDX.
078200
078300 D30B-EXIT-CATEGORY-ROW.
078400     EXIT.
078500
078600******************************************************************
078700*    D40 - PRINT SECTION 4, RESOLUTION PERFORMANCE               *
078800******************************************************************
078900 D40-PRINT-RESOLUTION-SECTN.
079000
079100     MOVE SPACES                       TO SEC-HDG-LINE.
079200     MOVE '4 - RESOLUTION PERFORMANCE'  TO SEC-HDG-TEXT-OUT.
079300     WRITE FD-STAT-RECORD FROM SEC-HDG-LINE.
079400
079500     IF  WS-RESOLVED-COUNT > ZERO
079600         COMPUTE WS-AVG-HOURS ROUNDED =
079700                 WS-HOURS-SUM / WS-RESOLVED-COUNT
079800     ELSE
079900         MOVE ZERO                      TO WS-AVG-HOURS
080000     END-IF.
080100
080200     MOVE SPACES                       TO RESOLUTION-LINE.
080300     MOVE '    RESOLVED REQUESTS'      TO RES-LABEL-OUT.
080400     MOVE WS-RESOLVED-COUNT             TO RES-COUNT-OUT.
080500     WRITE FD-STAT-RECORD FROM RESOLUTION-LINE.
080600
080700     MOVE SPACES                       TO RESOLUTION-LINE.
080800     MOVE '    AVERAGE HOURS TO RESOLVE' TO RES-LABEL-OUT.
080900     MOVE WS-AVG-HOURS                  TO RES-HOURS-OUT.
081000     WRITE FD-STAT-RECORD FROM RESOLUTION-LINE.
081100
081200     MOVE SPACES                       TO RESOLUTION-LINE.
081300     MOVE '    FASTEST RESOLUTION HOURS' TO RES-LABEL-OUT.
081400     MOVE WS-FASTEST-HOURS              TO RES-HOURS-OUT.
081500     WRITE FD-STAT-RECORD FROM RESOLUTION-LINE.
081600
081700     MOVE SPACES                       TO RESOLUTION-LINE.
081800     MOVE '    SLOWEST RESOLUTION HOURS' TO RES-LABEL-OUT.
081900     MOVE WS-SLOWEST-HOURS              TO RES-HOURS-OUT.
082000     WRITE FD-STAT-RECORD FROM RESOLUTION-LINE.
082100
082200     MOVE 1                            TO WS-PRI-SUB.
082300     PERFORM D40A-PRINT-PRI-AVG-ROW    THRU D40B-EXIT-PRI-AVG-ROW
082400         UNTIL WS-PRI-SUB > 4.
082500
082600 D45-EXIT-RESOLUTN.
082700     EXIT.
082800
082900******************************************************************
083000*    PRINT ONE PRIORITY AVG-HOURS ROW FOR D40 (LOOP BODY)        *
083100******************************************************************
083200 D40A-PRINT-PRI-AVG-ROW.
083300
083400     MOVE SPACES                   TO RESOLUTION-LINE.
083500     MOVE '    AVG HOURS - '       TO RES-LABEL-OUT.
083600     MOVE PRI-NAME(WS-PRI-SUB)     TO
083700                             RES-LABEL-OUT(15:8).
083800     IF  PRI-RESOLVED-COUNT(WS-PRI-SUB) > ZERO
083900         COMPUTE WS-AVG-HOURS ROUNDED =
084000             PRI-HOURS-SUM(WS-PRI-SUB) /
084100                 PRI-RESOLVED-COUNT(WS-PRI-SUB)
084200     ELSE
084300         MOVE ZERO                 TO WS-AVG-HOURS
084400     END-IF.
084500     MOVE WS-AVG-HOURS              TO RES-HOURS-OUT.
084600     WRITE FD-STAT-RECORD FROM RESOLUTION-LINE.
084700     ADD  1                         TO WS-PRI-SUB.
084800
084900 D40B-EXIT-PRI-AVG-ROW.
085000     EXIT.
085100
085200******************************************************************
085300*    D50 - PRINT SECTION 5, EXECUTOR PERFORMANCE (SORT FIRST)    *
085400******************************************************************
085500 D50-PRINT-EXECUTOR-SECTION.
085600
085700     MOVE SPACES                       TO SEC-HDG-LINE.
085800     MOVE '5 - EXECUTOR PERFORMANCE'    TO SEC-HDG-TEXT-OUT.
085900     WRITE FD-STAT-RECORD FROM SEC-HDG-LINE.
086000
086100     MOVE 1                             TO EXEC-IDX.
086200     PERFORM D50A-CALC-EXEC-RATE-ROW    THRU D50B-EXIT-CALC-RATE
086300         UNTIL EXEC-IDX > WS-EXEC-COUNT.
086400
086500     SET  WS-EXEC-NOT-SORTED           TO TRUE.
086600     PERFORM D52-SORT-EXEC-TABLE        THRU D53-EXIT-SORT
086700         UNTIL WS-EXEC-TABLE-SORTED.
086800
086900     MOVE 1                             TO EXEC-IDX.
087000     PERFORM D50C-PRINT-EXEC-ROW        THRU D50D-EXIT-PRINT-EXEC
087100         UNTIL EXEC-IDX > WS-EXEC-COUNT.
087200
087300 D55-EXIT-EXECUTOR.
087400     EXIT.
087500
087600******************************************************************
087700*    CALC ONE EXECUTOR RATE ROW FOR D50 (OUT-OF-LINE LOOP BODY)  *
087800******************************************************************
087900 D50A-CALC-EXEC-RATE-ROW.
088000
088100     IF  EXE-ASSIGNED-COUNT(EXEC-IDX) > ZERO
088200         COMPUTE EXE-RATE(EXEC-IDX) ROUNDED =
088300             (EXE-RESOLVED-COUNT(EXEC-IDX) /
088400                 EXE-ASSIGNED-COUNT(EXEC-IDX)) * 100
088500     ELSE
088600         MOVE ZERO                 TO EXE-RATE(EXEC-IDX)
088700     END-IF.
088800     ADD  1                        TO EXEC-IDX.
088900
089000 D50B-EXIT-CALC-RATE.
089100     EXIT.
089200
089300******************************************************************
089400*    PRINT ONE EXECUTOR ROW FOR D50 (OUT-OF-LINE LOOP BODY)      *
089500******************************************************************
089600 D50C-PRINT-EXEC-ROW.
089700
089800     PERFORM D54-LOOKUP-EXEC-NAME    THRU D57-EXIT-LOOKUP.
089900     MOVE SPACES                     TO EXEC-PRINT-LINE.
090000     MOVE WS-EXEC-NAME-OUT(1:30)     TO EXC-NAME-OUT.
090100     MOVE EXE-ASSIGNED-COUNT(EXEC-IDX) TO EXC-ASSIGNED-OUT.
090200     MOVE EXE-RESOLVED-COUNT(EXEC-IDX) TO EXC-RESOLVED-OUT.
090300     MOVE EXE-RATE(EXEC-IDX)         TO EXC-RATE-OUT.
090400     WRITE FD-STAT-RECORD FROM EXEC-PRINT-LINE.
090500     ADD  1                          TO EXEC-IDX.
090600
090700 D50D-EXIT-PRINT-EXEC.
090800     EXIT.
090900
091000******************************************************************
091100*    D52 - BUBBLE SORT THE EXECUTOR TABLE, RATE DESCENDING       *
091200******************************************************************
091300 D52-SORT-EXEC-TABLE.
091400
091500     SET  WS-EXEC-TABLE-SORTED       TO TRUE.
091600     MOVE 1                          TO EXEC-IDX.
091700     PERFORM D52A-COMPARE-SWAP-ROW   THRU D52B-EXIT-COMPARE
091800         UNTIL EXEC-IDX NOT LESS THAN WS-EXEC-COUNT.
091900
092000 D53-EXIT-SORT.
092100     EXIT.
092200
092300******************************************************************
092400*    COMPARE/SWAP ONE ADJACENT PAIR FOR D52 (OUT-OF-LINE BODY)   *
092500******************************************************************
092600 D52A-COMPARE-SWAP-ROW.
092700
092800     IF  EXE-RATE(EXEC-IDX) < EXE-RATE(EXEC-IDX + 1)
092900         MOVE WS-EXEC-ENTRY(EXEC-IDX)
093000                             TO WS-EXEC-SWAP-ENTRY
093100         MOVE WS-EXEC-ENTRY(EXEC-IDX + 1)
093200                             TO WS-EXEC-ENTRY(EXEC-IDX)
093300         MOVE WS-EXEC-SWAP-ENTRY TO
093400                         WS-EXEC-ENTRY(EXEC-IDX + 1)
093500         SET  WS-EXEC-NOT-SORTED TO TRUE
093600     END-IF.
093700     ADD  1                      TO EXEC-IDX.
093800
093900 D52B-EXIT-COMPARE.
094000     EXIT.
094100
094200******************************************************************
094300*    D54 - LOOK UP AN EXECUTOR'S FULL NAME (BINARY SEARCH)       *
094400******************************************************************
094500 D54-LOOKUP-EXEC-NAME.
094600
094700     MOVE 'UNKNOWN USER'                 TO WS-EXEC-NAME-OUT.
094800     SEARCH ALL SRQ-USR-ENTRY
094900         AT END
095000             CONTINUE
095100         WHEN UTE-ID(USR-IDX) = EXE-USER-ID(EXEC-IDX)
095200             MOVE UTE-FULL-NAME(USR-IDX) TO WS-EXEC-NAME-OUT
095300     END-SEARCH.
095400
095500 D57-EXIT-LOOKUP.
095600     EXIT.
095700
095800******************************************************************
095900*    D60 - PRINT SECTION 6, SATISFACTION RATING DISTRIBUTION     *
096000******************************************************************
096100 D60-PRINT-SATISFACTN-SECTN.
096200
096300     MOVE SPACES                       TO SEC-HDG-LINE.
096400     MOVE '6 - SATISFACTION'            TO SEC-HDG-TEXT-OUT.
096500     WRITE FD-STAT-RECORD FROM SEC-HDG-LINE.
096600
096700     IF  WS-SAT-RATED-COUNT > ZERO
096800         COMPUTE WS-SAT-AVG ROUNDED =
096900                 WS-SAT-SUM / WS-SAT-RATED-COUNT
097000     ELSE
097100         MOVE ZERO                      TO WS-SAT-AVG
097200     END-IF.
097300
097400     MOVE SPACES                       TO SAT-SUMMARY-LINE.
097500     MOVE '    RATED REQUESTS'         TO SSL-LABEL-OUT.
097600     MOVE WS-SAT-RATED-COUNT            TO SSL-COUNT-OUT.
097700     WRITE FD-STAT-RECORD FROM SAT-SUMMARY-LINE.
097800
097900     MOVE SPACES                       TO SAT-SUMMARY-LINE.
098000     MOVE '    AVERAGE RATING'          TO SSL-LABEL-OUT.
098100     MOVE WS-SAT-AVG                    TO SSL-AVG-OUT.
098200     WRITE FD-STAT-RECORD FROM SAT-SUMMARY-LINE.
098300
098400     MOVE 1                            TO WS-SAT-SUB.
098500     PERFORM D60A-PRINT-SAT-DIST-ROW   THRU D60B-EXIT-SAT-DIST-ROW
098600         UNTIL WS-SAT-SUB > 5.
098700
098800 D65-EXIT-SATISFY.
098900     EXIT.
099000
099100******************************************************************
099200*    PRINT ONE SATISFACTION-DIST ROW FOR D60 (LOOP BODY)         *
099300******************************************************************
099400 D60A-PRINT-SAT-DIST-ROW.
099500
099600     MOVE SPACES                    TO SAT-DIST-LINE.
099700     MOVE WS-SAT-SUB                 TO SDL-RATING-OUT.
099800     MOVE WS-SAT-COUNT(WS-SAT-SUB)   TO SDL-COUNT-OUT.
099900     WRITE FD-STAT-RECORD FROM SAT-DIST-LINE.
100000     ADD  1                          TO WS-SAT-SUB.
100100
100200 D60B-EXIT-SAT-DIST-ROW.
100300     EXIT.
