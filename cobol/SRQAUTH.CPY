000100******************************************************************
000200*    SRQAUTH  -  (ROLE, PERMISSION) DECISION TABLE               *
000300******************************************************************
000400* A whole PERFORM-THRU paragraph, dropped in where the banner
000500* comment "CHECK ROLE PERMISSION" appears.  Caller MOVEs the
000600* acting user's role into SRQ-AUTH-ROLE and the permission
000700* being tested into SRQ-AUTH-PERMISSION, PERFORMs D50 THRU
000800* D55-EXIT-AUTH, then tests SRQ-AUTH-IS-ALLOWED.  An inactive
000900* user is never allowed anything - the caller is expected to
001000* have already set SRQ-AUTH-ROLE to SPACE for an inactive user,
001100* which matches no WHEN clause below and falls to the default.
001200******************************************************************
001300* CHANGE HISTORY ------------------------------------------------
001400* 02/11/1994 RJP ORIGINAL MEMBER, REQUESTER/EXECUTOR/ADMIN ROLE     HD-009
001500*                SPLIT, HD-94-009.
001600* END OF HISTORY ------------------------------------------------
001700 D50-CHECK-PERMISSION.
001800
001900     SET  SRQ-AUTH-NOT-ALLOWED    TO TRUE.
002000
002100     IF  SRQ-AUTH-ROLE = 'A'
002200         SET  SRQ-AUTH-IS-ALLOWED TO TRUE
002300     ELSE
002400         EVALUATE TRUE
002500             WHEN SRQ-AUTH-PERMISSION = 'CREATE_REQUEST'
002600             WHEN SRQ-AUTH-PERMISSION = 'VIEW_OWN_REQUESTS'
002700                 SET SRQ-AUTH-IS-ALLOWED TO TRUE
002800             WHEN SRQ-AUTH-PERMISSION = 'ASSIGN_REQUEST'
002900             WHEN SRQ-AUTH-PERMISSION = 'CHANGE_STATUS'
003000             WHEN SRQ-AUTH-PERMISSION = 'VIEW_STATISTICS'
003100                 IF  SRQ-AUTH-ROLE = 'E'
003200                     SET SRQ-AUTH-IS-ALLOWED TO TRUE
003300                 END-IF
003400             WHEN OTHER
003500                 CONTINUE
003600         END-EVALUATE
003700     END-IF.
003800
003900 D55-EXIT-AUTH.
004000     EXIT.
