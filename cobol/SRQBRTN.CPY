000100******************************************************************
000200*    SRQBRTN  -  SHOP-STANDARD BATCH END-OF-JOB BANNER           *
000300******************************************************************
000400* Dropped in as part of B20-TERMINATION, after all files have
000500* been closed and checked.  Caller must declare THIS-PGM
000600* PIC X(08) as for SRQBINI.
000700******************************************************************
000800     DISPLAY THIS-PGM ': JOB STEP ENDING    RETURN-CODE '
000900             RETURN-CODE          UPON PRINTER.
