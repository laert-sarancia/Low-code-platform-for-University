000100******************************************************************
000200*                                                                *
000300*    SRQMSTR  -  HELP DESK SERVICE REQUEST MASTER RECORD         *
000400*                                                                *
000500******************************************************************
000600* Fixed 213-byte sequential records, sorted ascending by
000700* SRQ-MST-ID.  All date/time fields are the shop-standard
000800* 14-digit CCYYMMDDHHMMSS stamp; zero means "not yet reached".
000900******************************************************************
001000* CHANGE HISTORY ------------------------------------------------
001100* 09/03/1991 RJP ORIGINAL LAYOUT FOR REQ# HD-91-114.                HD-114
001200* 02/11/1994 RJP SPLIT RESOLVED/CLOSED STAMPS, HD-94-009.           HD-009
001300* 11/08/1997 KMT ADDED SRQ-MST-SLA-DUE-TS FOR SLA TRACKING          HD-301
001400*                PROJECT, REQ# HD-97-301.
001500* 06/19/1998 KMT Y2K REMEDIATION - ALL TIMESTAMPS NOW CCYY, NOT
001600*               YY.
001700* 04/22/2003 DLT ADDED SRQ-MST-SATISFACTION RATING, HD-2003-055.    HD-055
001800* END OF HISTORY ------------------------------------------------
001900 01  SRQ-MST-RECORD.
002000     03  SRQ-MST-ID                PIC  9(06).
002100     03  SRQ-MST-TITLE             PIC  X(60).
002200     03  SRQ-MST-REQUESTER-ID      PIC  9(06).
002300     03  SRQ-MST-ASSIGNEE-ID       PIC  9(06).
002400     03  SRQ-MST-CATEGORY-ID       PIC  9(04).
002500     03  SRQ-MST-STATUS-ID         PIC  9(02).
002600         88  SRQ-MST-STS-NEW            VALUE 1.
002700         88  SRQ-MST-STS-IN-PROGRESS    VALUE 2.
002800         88  SRQ-MST-STS-RESOLVED       VALUE 3.
002900         88  SRQ-MST-STS-CLOSED         VALUE 4.
003000         88  SRQ-MST-STS-REJECTED       VALUE 5.
003100         88  SRQ-MST-STS-FINISHED       VALUES 3 4 5.
003200     03  SRQ-MST-PRIORITY          PIC  X(01).
003300         88  SRQ-MST-PRI-CRITICAL       VALUE 'C'.
003400         88  SRQ-MST-PRI-HIGH           VALUE 'H'.
003500         88  SRQ-MST-PRI-MEDIUM         VALUE 'M'.
003600         88  SRQ-MST-PRI-LOW            VALUE 'L'.
003700     03  SRQ-MST-CREATED-TS        PIC  9(14).
003800     03  SRQ-MST-UPDATED-TS        PIC  9(14).
003900     03  SRQ-MST-RESOLVED-TS       PIC  9(14).
004000     03  SRQ-MST-CLOSED-TS         PIC  9(14).
004100     03  SRQ-MST-SLA-DUE-TS        PIC  9(14).
004200     03  SRQ-MST-ACTUAL-HOURS      PIC  9(05)V99.
004300     03  SRQ-MST-SATISFACTION      PIC  9(01).
004400     03  SRQ-MST-DELETED-FLAG      PIC  X(01).
004500         88  SRQ-MST-IS-DELETED         VALUE 'Y'.
004600         88  SRQ-MST-NOT-DELETED        VALUE 'N'.
004700     03  FILLER                    PIC  X(49).
