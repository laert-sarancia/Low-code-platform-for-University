000100******************************************************************
000200*                                                                *
000300*    SRQHIST  -  HELP DESK REQUEST HISTORY (AUDIT) RECORD        *
000400*                                                                *
000500******************************************************************
000600* Fixed 154-byte sequential records, one row per lifecycle
000700* event, written in the order the events occur.
000800******************************************************************
000900* CHANGE HISTORY ------------------------------------------------
001000* 02/11/1994 RJP ORIGINAL LAYOUT, AUDIT TRAIL PROJECT HD-94-009.    HD-009
001100* END OF HISTORY ------------------------------------------------
001200 01  SRQ-HST-RECORD.
001300     03  SRQ-HST-REQUEST-ID        PIC  9(06).
001400     03  SRQ-HST-ACTION            PIC  X(14).
001500     03  SRQ-HST-OLD-VALUE         PIC  X(20).
001600     03  SRQ-HST-NEW-VALUE         PIC  X(20).
001700     03  SRQ-HST-COMMENT           PIC  X(60).
001800     03  SRQ-HST-CHANGED-BY        PIC  9(06).
001900     03  SRQ-HST-CHANGED-TS        PIC  9(14).
002000     03  FILLER                    PIC  X(14).
