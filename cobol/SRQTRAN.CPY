000100******************************************************************
000200*                                                                *
000300*    SRQTRAN  -  HELP DESK LIFECYCLE TRANSACTION RECORD          *
000400*                                                                *
000500******************************************************************
000600* Fixed 109-byte sequential records, arrival order (not sorted).
000700* One record drives one lifecycle action against the request
000800* master - create, assign, change status, or rate.
000900******************************************************************
001000* CHANGE HISTORY ------------------------------------------------
001100* 11/08/1997 KMT ORIGINAL LAYOUT, SLA TRACKING PROJECT HD-97-301.   HD-301
001200* 04/22/2003 DLT ADDED TRN-RATING FOR SATISFACTION, HD-2003-055.    HD-055
001300* END OF HISTORY ------------------------------------------------
001400 01  SRQ-TRN-RECORD.
001500     03  SRQ-TRN-ACTION            PIC  X(01).
001600         88  SRQ-TRN-IS-CREATE          VALUE 'C'.
001700         88  SRQ-TRN-IS-ASSIGN          VALUE 'A'.
001800         88  SRQ-TRN-IS-STATUS-CHG      VALUE 'S'.
001900         88  SRQ-TRN-IS-RATE            VALUE 'R'.
002000     03  SRQ-TRN-REQUEST-ID        PIC  9(06).
002100     03  SRQ-TRN-USER-ID           PIC  9(06).
002200     03  SRQ-TRN-TITLE             PIC  X(60).
002300     03  SRQ-TRN-CATEGORY-ID       PIC  9(04).
002400     03  SRQ-TRN-PRIORITY          PIC  X(01).
002500     03  SRQ-TRN-ASSIGNEE-ID       PIC  9(06).
002600     03  SRQ-TRN-NEW-STATUS        PIC  9(02).
002700     03  SRQ-TRN-RATING            PIC  9(01).
002800     03  SRQ-TRN-TIMESTAMP         PIC  9(14).
002900     03  FILLER                    PIC  X(08).
