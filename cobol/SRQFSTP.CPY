000100******************************************************************
000200*    SRQFSTP  -  SHOP-STANDARD FILE-STATUS CHECK PARAGRAPH       *
000300******************************************************************
000400* A whole PERFORM-THRU paragraph, dropped in where the banner
000500* comment "CHECK A FILE'S STATUS" appears.  Caller MOVEs the
000600* file name and FILE STATUS value into SRQ-FST-FILE-NAME /
000700* SRQ-FST-FILE-STATUS (COPY SRQFSTW) before the PERFORM.
000800******************************************************************
000900 B90-CHECK-STATUS.
001000
001100     IF  SRQ-FST-NORMAL
001200     OR  SRQ-FST-EOFILE
001300         CONTINUE
001400     ELSE
001500         DISPLAY 'FILE ERROR - ' SRQ-FST-FILE-NAME
001600                 ' STATUS ' SRQ-FST-FILE-STATUS
001700                                   UPON PRINTER
001800         SET  SRQ-FST-MUST-ABORT   TO TRUE
001900         MOVE 16                   TO RETURN-CODE
002000     END-IF.
002100
002200 B95-EXIT-CHECK.
002300     EXIT.
