000100******************************************************************
000200*                                                                *
000300*    SRQCTLW  -  CATEGORY TABLE WORKING STORAGE                 *
000400*                                                                *
000500******************************************************************
000600* COPY into WORKING-STORAGE of any program that also COPYs
000700* SRQCTLP for the lookup/stats paragraphs.  SRQ-CTY-COUNT must
000800* be loaded with the number of rows actually read from
000900* CATEGORIES before SEARCH ALL against SRQ-CTY-TABLE is used.
001000******************************************************************
001100* CHANGE HISTORY ------------------------------------------------
001200* 03/14/2001 DLT ORIGINAL MEMBER, CATEGORY LOOKUP SHARED BY THE     HD-018
001300*                POSTING AND STATISTICS STEPS, HD-2001-018.
001400* END OF HISTORY ------------------------------------------------
001500 01  SRQ-CTY-COUNT                 PIC S9(04) COMP VALUE ZERO.
001600 01  SRQ-CTY-TABLE.
001700     03  SRQ-CTY-ENTRY OCCURS 1 TO 2000 TIMES
001800             DEPENDING ON SRQ-CTY-COUNT
001900             ASCENDING KEY IS CTE-ID
002000             INDEXED BY CTY-IDX.
002100         05  CTE-ID                PIC  9(04).
002200         05  CTE-NAME              PIC  X(30).
002300         05  CTE-SLA-HOURS         PIC  9(04).
002400         05  CTE-ACTIVE-FLAG       PIC  X(01).
002500         05  CTE-PARENT-ID         PIC  9(04).
002600         05  CTE-AUTO-ASSIGN       PIC  9(06).
002700
002800* ACCUMULATORS FOR THE CATEGORY-STATS PARAGRAPH (UNIT 5)
002900 01  SRQ-CTY-STATS.
003000     03  CTS-TOTAL-COUNT           PIC S9(06) COMP VALUE ZERO.
003100     03  CTS-ACTIVE-COUNT          PIC S9(06) COMP VALUE ZERO.
003200     03  CTS-INACTIVE-COUNT        PIC S9(06) COMP VALUE ZERO.
003300     03  CTS-ROOT-COUNT            PIC S9(06) COMP VALUE ZERO.
003400     03  CTS-SLA-HOURS-TOTAL       PIC S9(09) COMP VALUE ZERO.
003500     03  CTS-AVG-SLA-HOURS         PIC  9(05)V99.
003550     03  FILLER                    PIC  X(01)  VALUE SPACES.
003600
003700* INTERFACE FIELDS FOR THE D70-FIND-CATEGORY LOOKUP
003800 01  SRQ-LKUP-FIELDS.
003900     03  SRQ-LKUP-CTY-ID           PIC  9(04).
004000     03  SRQ-LKUP-SLA-HOURS        PIC  9(04).
004100     03  SRQ-LKUP-FOUND-SW         PIC  X(01).
004200         88  SRQ-LKUP-IS-FOUND          VALUE 'Y'.
004300         88  SRQ-LKUP-NOT-FOUND         VALUE 'N'.
004350     03  FILLER                    PIC  X(01)  VALUE SPACES.
