000100******************************************************************
000200*                                                                *
000300*    SRQDATP  -  PARAMETER AREA FOR THE SRQDATE0 SUBPROGRAM      *
000400*                                                                *
000500******************************************************************
000600* COPY into the WORKING-STORAGE of any program that CALLs
000700* SRQDATE0, and into the LINKAGE SECTION of SRQDATE0 itself.
000800* DATP-FUNCTION-ELAPSED computes business-hours (or, for
000900* critical priority, calendar) elapsed hours between a start
001000* and an end timestamp.  DATP-FUNCTION-DUE-DATE steps a start
001100* timestamp forward by DATP-SLA-HOURS business hours (calendar
001200* hours for critical priority) to produce a due-date stamp.
001300* DATP-FUNCTION-WALLCLOCK computes plain calendar elapsed hours
001400* between start and end, ignoring DATP-PRIORITY altogether -
001500* this is the actual-resolution-hours and resolution-statistics
001600* calculation, which is never business-hours-limited.
001700******************************************************************
001800* CHANGE HISTORY ------------------------------------------------
001900* 11/08/1997 KMT ORIGINAL MEMBER, SLA TRACKING PROJECT HD-97-301.   HD-301
002000* 04/22/2003 DLT ADDED DATP-FUNC-WALLCLOCK FOR ACTUAL-HOURS AND     HD-055
002100*                RESOLUTION STATISTICS, HD-2003-055.
002200* END OF HISTORY ------------------------------------------------
002300 01  SRQDATP-PARMS.
002400     03  DATP-FUNCTION             PIC  X(01).
002500         88  DATP-FUNC-ELAPSED          VALUE '1'.
002600         88  DATP-FUNC-DUE-DATE         VALUE '2'.
002700         88  DATP-FUNC-WALLCLOCK        VALUE '3'.
002800     03  DATP-PRIORITY             PIC  X(01).
002900     03  DATP-START-TS             PIC  9(14).
003000     03  DATP-END-TS               PIC  9(14).
003100     03  DATP-SLA-HOURS            PIC  9(04).
003200     03  DATP-RESULT-HOURS         PIC  9(05)V99.
003300     03  DATP-RESULT-TS            PIC  9(14).
003400     03  DATP-RETURN-CODE          PIC S9(04) COMP.
003450     03  FILLER                    PIC  X(01)  VALUE SPACES.
