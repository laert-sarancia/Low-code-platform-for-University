000100******************************************************************
000200*    SRQCTLP  -  CATEGORY LOOKUP AND STATS PARAGRAPHS            *
000300******************************************************************
000400* Two whole PERFORM-THRU paragraphs, dropped in where the
000500* banner comments below appear.  Requires COPY SRQCTLW already
000600* done and SRQ-CTY-TABLE already loaded and searchable.
000700*
000800* D70-FIND-CATEGORY - set SRQ-LKUP-CTY-ID, PERFORM THRU
000900* D75-EXIT-FIND; returns CTE-SLA-HOURS of the matching row in
001000* SRQ-LKUP-SLA-HOURS (24 - the shop default - when not found).
001100*
001200* D80-ACCUM-CATEGORY-STATS - PERFORM THRU D85-EXIT-ACCUM once
001300* per row already sitting at SRQ-CTY-ENTRY(CTY-IDX); rolls the
001400* row into SRQ-CTY-STATS.
001500******************************************************************
001600 D70-FIND-CATEGORY.
001700
001800     MOVE 24                      TO SRQ-LKUP-SLA-HOURS.
001900     SET  SRQ-LKUP-NOT-FOUND      TO TRUE.
002000
002100     SEARCH ALL SRQ-CTY-ENTRY
002200         AT END
002300             CONTINUE
002400         WHEN CTE-ID(CTY-IDX) = SRQ-LKUP-CTY-ID
002500             MOVE CTE-SLA-HOURS(CTY-IDX) TO SRQ-LKUP-SLA-HOURS
002600             SET  SRQ-LKUP-IS-FOUND      TO TRUE
002700     END-SEARCH.
002800
002900 D75-EXIT-FIND.
003000     EXIT.
003100
003200 D80-ACCUM-CATEGORY-STATS.
003300
003400     ADD  1                       TO CTS-TOTAL-COUNT.
003500     ADD  CTE-SLA-HOURS(CTY-IDX)  TO CTS-SLA-HOURS-TOTAL.
003600
003700     IF  CTE-ACTIVE-FLAG(CTY-IDX) = 'Y'
003800         ADD  1                   TO CTS-ACTIVE-COUNT
003900     ELSE
004000         ADD  1                   TO CTS-INACTIVE-COUNT
004100     END-IF.
004200
004300     IF  CTE-PARENT-ID(CTY-IDX) = ZERO
004400         ADD  1                   TO CTS-ROOT-COUNT
004500     END-IF.
004600
004700 D85-EXIT-ACCUM.
004800     EXIT.
