000100******************************************************************
000200*                                                                *
000300*    SRQUSER  -  HELP DESK USER MASTER RECORD                    *
000400*                                                                *
000500******************************************************************
000600* Laid out to match the USERS reference file (fixed 159-byte
000700* sequential records, sorted ascending by SRQ-USR-ID).  COPY this
000800* member into the FD for the file itself and again, qualified,
000900* into any WORKING-STORAGE table that holds the loaded rows.
001000******************************************************************
001100* CHANGE HISTORY ------------------------------------------------
001200* 09/03/1991 RJP ORIGINAL LAYOUT FOR REQ# HD-91-114.                HD-114
001300* 02/11/1994 RJP ADDED SRQ-USR-DEPARTMENT PER HD-94-009.            HD-009
001400* 06/19/1998 KMT SRQ-USR-ROLE NOW CARRIES 'A' FOR ADMIN,            HD-233
001500*               HD-98-233.
001600* END OF HISTORY ------------------------------------------------
001700 01  SRQ-USR-RECORD.
001800     03  SRQ-USR-ID                PIC  9(06).
001900     03  SRQ-USR-USERNAME          PIC  X(20).
002000     03  SRQ-USR-EMAIL             PIC  X(50).
002100     03  SRQ-USR-FULL-NAME         PIC  X(50).
002200     03  SRQ-USR-DEPARTMENT        PIC  X(30).
002300     03  SRQ-USR-ROLE              PIC  X(01).
002400         88  SRQ-USR-IS-REQUESTER       VALUE 'R'.
002500         88  SRQ-USR-IS-EXECUTOR        VALUE 'E'.
002600         88  SRQ-USR-IS-ADMIN           VALUE 'A'.
002700     03  SRQ-USR-ACTIVE-FLAG       PIC  X(01).
002800         88  SRQ-USR-IS-ACTIVE          VALUE 'Y'.
002900         88  SRQ-USR-IS-INACTIVE        VALUE 'N'.
003000     03  FILLER                    PIC  X(01).
