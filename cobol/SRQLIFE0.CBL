000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    SRQLIFE0.
000900 AUTHOR.        R J PELFREY.
001000 DATE-WRITTEN.  SEPT 1991.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      NONE.
001400*REMARKS.       NIGHTLY SERVICE-REQUEST (HELP DESK TICKET)
001500*               POSTING RUN.  READS THE TRANSACTION FILE AND
001600*               APPLIES CREATE/ASSIGN/STATUS-CHANGE/RATE
001700*               ACTIONS AGAINST THE REQUEST MASTER, WRITES THE
001800*               UPDATED MASTER, THE AUDIT HISTORY FILE, AND A
001900*               REJECTS REPORT FOR ANYTHING THAT FAILS
002000*               VALIDATION OR AUTHORIZATION.
002100
002200* CHANGE HISTORY ------------------------------------------------
002300* 09/03/1991 RJP ORIGINAL PROGRAM, REQ# HD-91-114.                  HD-114
002400* 02/11/1994 RJP ADDED ASSIGNMENT ACTION AND EXECUTOR/ADMIN ROLE    HD-009
002500*                CHECK ON ASSIGNMENT, HD-94-009.
002600* 05/02/1996 RJP CATEGORY-DRIVEN SLA DUE DATE AT CREATE TIME,       HD-071
002700*                REPLACING THE FLAT 24-HOUR DEFAULT, HD-96-071.
002800* 11/08/1997 KMT SLA TRACKING PROJECT - CALL TO SRQDATE0 FOR THE    HD-301
002900*                DUE-DATE CALCULATION, REQ# HD-97-301.
003000* 06/19/1998 KMT Y2K REMEDIATION - ALL TIMESTAMPS NOW CCYY, NOT
003100*                YY, THROUGHOUT.
003200* 03/14/2001 DLT CATEGORY TABLE AND LOOKUP PULLED OUT TO SHARED     HD-018
003300*                MEMBERS SRQCTLW/SRQCTLP FOR REUSE BY THE
003400*                STATISTICS STEP, HD-2001-018.
003500* 04/22/2003 DLT ADDED RATE-SATISFACTION ACTION AND WALL-CLOCK      HD-055
003600*                ACTUAL-HOURS ON RESOLUTION, HD-2003-055.
003700* 09/14/2004 DLT USER/CATEGORY/STATUS ROWS NOW VALIDATED AS        HD-082
003800*                THEY ARE LOADED, NOT JUST TAKEN ON FAITH -- BAD
003900*                ROWS GO TO THE REJECTS REPORT INSTEAD OF THE
004000*                IN-MEMORY TABLES, HD-2004-082.
004100* 02/03/2005 DLT ACTING-USER ACTIVE-FLAG WAS ONLY TESTED ON         HD-091
004200*                THE ASSIGN ACTION; CREATE, STATUS-CHANGE AND RATE
004300*                NOW REJECT AN INACTIVE ACTOR TOO, HD-2005-091.
004400* 06/07/2005 DLT CREATE TITLE-LENGTH CHECK NOW SCANS BACK OVER      HD-098
004500*                TRAILING SPACES FOR THE TRUE LENGTH INSTEAD OF
004600*                TESTING ONLY THE FIRST 5 BYTES, HD-2005-098.
004700* 08/16/2005 DLT LIFECYCLE SUMMARY NOW LISTS THE TICKET NUMBER      HD-104
004800*                ISSUED FOR EACH CREATE APPLIED THIS RUN, NOT JUST
004900*                THE CREATE COUNT, HD-2005-104.
005000* END OF HISTORY ------------------------------------------------
005100
005200/*****************************************************************
005300*                                                                *
005400*    ENVIRONMENT DIVISION                                        *
005500*                                                                *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800
005900******************************************************************
006000*    CONFIGURATION SECTION                                       *
006100******************************************************************
006200 CONFIGURATION SECTION.
006300
006400 SOURCE-COMPUTER. IBM-2086-A04-140.
006500 OBJECT-COMPUTER. IBM-2086-A04-140.
006600
006700 SPECIAL-NAMES.
006800     SYSLST IS PRINTER
006900     C01    IS TOP-OF-FORM.
007000
007100******************************************************************
007200*    INPUT-OUTPUT SECTION                                        *
007300******************************************************************
007400 INPUT-OUTPUT SECTION.
007500
007600 FILE-CONTROL.
007700     SELECT USERS-FILE          ASSIGN TO SRQUSRS
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS  IS WS-USERS-STATUS.
008000
008100     SELECT CATEGORIES-FILE     ASSIGN TO SRQCTYS
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS  IS WS-CTGY-STATUS.
008400
008500     SELECT STATUSES-FILE       ASSIGN TO SRQSTTS
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS  IS WS-STTS-STATUS.
008800
008900     SELECT REQUESTS-IN-FILE    ASSIGN TO SRQREQI
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS  IS WS-REQI-STATUS.
009200
009300     SELECT TRANSACTIONS-FILE   ASSIGN TO SRQTRNS
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS  IS WS-TRNS-STATUS.
009600
009700     SELECT REQUESTS-OUT-FILE   ASSIGN TO SRQREQO
009800         ORGANIZATION IS SEQUENTIAL
009900         FILE STATUS  IS WS-REQO-STATUS.
010000
010100     SELECT HISTORY-FILE        ASSIGN TO SRQHIST
010200         ORGANIZATION IS SEQUENTIAL
010300         FILE STATUS  IS WS-HIST-STATUS.
010400
010500     SELECT REJECTS-FILE        ASSIGN TO SRQREJS
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS  IS WS-REJS-STATUS.
010800
010900/*****************************************************************
011000*                                                                *
011100*    DATA DIVISION                                               *
011200*                                                                *
011300******************************************************************
011400 DATA DIVISION.
011500
011600******************************************************************
011700*    FILE SECTION                                                *
011800******************************************************************
011900 FILE SECTION.
012000
012100 FD  USERS-FILE
012200     RECORDING MODE IS F.
012300 01  FD-USR-RECORD.
012400     COPY SRQUSER.
012500
012600 FD  CATEGORIES-FILE
012700     RECORDING MODE IS F.
012800 01  FD-CTY-RECORD.
012900     COPY SRQCTGY.
013000
013100 FD  STATUSES-FILE
013200     RECORDING MODE IS F.
013300 01  FD-STS-RECORD.
013400     COPY SRQSTTS.
013500
013600 FD  REQUESTS-IN-FILE
013700     RECORDING MODE IS F.
013800 01  FD-REQI-RECORD.
013900     COPY SRQMSTR.
014000
014100 FD  TRANSACTIONS-FILE
014200     RECORDING MODE IS F.
014300 01  FD-TRN-RECORD.
014400     COPY SRQTRAN.
014500
014600 FD  REQUESTS-OUT-FILE
014700     RECORDING MODE IS F.
014800 01  FD-REQO-RECORD                  PIC  X(213).
014900
015000 FD  HISTORY-FILE
015100     RECORDING MODE IS F.
015200 01  FD-HST-RECORD.
015300     COPY SRQHIST.
015400
015500 FD  REJECTS-FILE.
015600 01  FD-REJ-RECORD                   PIC  X(132).
015700
015800******************************************************************
015900*    WORKING-STORAGE SECTION                                     *
016000******************************************************************
016100 WORKING-STORAGE SECTION.
016200
016300 01  CONTROL-FIELDS.
016400     03  THIS-PGM                    PIC  X(08)  VALUE 'SRQLIFE0'.
016500     03  WS-RUN-DATE                 PIC  9(06).
016600     03  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
016700         05  WS-RUN-YY                PIC  9(02).
016800         05  WS-RUN-MM                PIC  9(02).
016900         05  WS-RUN-DD                PIC  9(02).
017000     03  WS-RUN-TIME                 PIC  9(08).
017100     03  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
017200         05  WS-RUN-HH                PIC  9(02).
017300         05  WS-RUN-MI                PIC  9(02).
017400         05  WS-RUN-SS                PIC  9(02).
017500         05  WS-RUN-HS                PIC  9(02).
017600     03  WS-RUN-CCYY                 PIC  9(04).
017700     03  FILLER                      PIC  X(02)  VALUE SPACES.
017800
017900 01  FILE-STATUS-FIELDS.
018000     03  WS-USERS-STATUS             PIC  X(02).
018100     03  WS-CTGY-STATUS              PIC  X(02).
018200     03  WS-STTS-STATUS              PIC  X(02).
018300     03  WS-REQI-STATUS               PIC X(02).
018400     03  WS-TRNS-STATUS               PIC X(02).
018500     03  WS-REQO-STATUS               PIC X(02).
018600     03  WS-HIST-STATUS               PIC X(02).
018700     03  WS-REJS-STATUS               PIC X(02).
018800     03  FILLER                      PIC  X(02)  VALUE SPACES.
018900
019000 COPY SRQFSTW.
019100 COPY SRQRTC.
019200
019300 01  EOF-SWITCHES.
019400     03  WS-TRNS-EOF-SW              PIC  X(01)  VALUE 'N'.
019500         88  WS-TRNS-EOF                 VALUE 'Y'.
019600     03  FILLER                      PIC  X(01)  VALUE SPACES.
019700
019800 01  LOOKUP-SWITCHES.
019900     03  WS-LOOKUP-USR-ID             PIC  9(06).
020000     03  WS-LOOKUP-REQ-ID             PIC  9(06).
020100     03  WS-LOOKUP-STS-ID             PIC  9(02).
020200     03  WS-USR-ROW-SW                PIC  X(01).
020300         88  WS-USR-ROW-FOUND             VALUE 'Y'.
020400         88  WS-USR-ROW-NOT-FOUND         VALUE 'N'.
020500     03  WS-REQ-ROW-SW                PIC  X(01).
020600         88  WS-REQ-ROW-FOUND             VALUE 'Y'.
020700         88  WS-REQ-ROW-NOT-FOUND         VALUE 'N'.
020800     03  WS-STS-ROW-SW                PIC  X(01).
020900         88  WS-STS-ROW-FOUND             VALUE 'Y'.
021000         88  WS-STS-ROW-NOT-FOUND         VALUE 'N'.
021100     03  FILLER                       PIC  X(01)  VALUE SPACES.
021200
021300* STAGING AREA FOR ONE HISTORY RECORD, BUILT BY C10/C20/C30/C40
021400* AND WRITTEN BY C90-WRITE-HISTORY
021500 01  HST-WORK-FIELDS.
021600     03  HST-REQUEST-ID-WORK          PIC  9(06).
021700     03  HST-ACTION-WORK              PIC  X(14).
021800     03  HST-OLD-VALUE-WORK           PIC  X(20).
021900     03  HST-NEW-VALUE-WORK           PIC  X(20).
022000     03  HST-COMMENT-WORK             PIC  X(60).
022100     03  HST-CHANGED-BY-WORK          PIC  9(06).
022200     03  HST-CHANGED-TS-WORK          PIC  9(14).
022300     03  FILLER                       PIC  X(01)  VALUE SPACES.
022400
022500 01  COUNTER-FIELDS.
022600     03  WS-TRNS-READ                PIC S9(07)  COMP VALUE ZERO.
022700     03  WS-TRNS-APPLIED             PIC S9(07)  COMP VALUE ZERO.
022800     03  WS-TRNS-REJECTED            PIC S9(07)  COMP VALUE ZERO.
022900     03  WS-CREATE-COUNT             PIC S9(07)  COMP VALUE ZERO.
023000     03  WS-ASSIGN-COUNT             PIC S9(07)  COMP VALUE ZERO.
023100     03  WS-STATCHG-COUNT            PIC S9(07)  COMP VALUE ZERO.
023200     03  WS-RATE-COUNT               PIC S9(07)  COMP VALUE ZERO.
023300     03  WS-NEXT-REQ-ID              PIC S9(07)  COMP VALUE ZERO.
023400     03  WS-TRN-SEQUENCE             PIC S9(07)  COMP VALUE ZERO.
023500     03  WS-REF-SEQUENCE             PIC S9(07)  COMP VALUE ZERO.
023600     03  WS-USR-REJECTED             PIC S9(07)  COMP VALUE ZERO.
023700     03  WS-CTY-REJECTED             PIC S9(07)  COMP VALUE ZERO.
023800     03  WS-STS-REJECTED             PIC S9(07)  COMP VALUE ZERO.
023900     03  FILLER                      PIC  X(01)  VALUE SPACES.
024000
024100* USER TABLE - LOADED FROM USERS-FILE, ASCENDING BY UTE-ID
024200 01  SRQ-USR-COUNT                   PIC S9(04)  COMP VALUE ZERO.
024300 01  SRQ-USR-TABLE.
024400     03  SRQ-USR-ENTRY OCCURS 1 TO 5000 TIMES
024500             DEPENDING ON SRQ-USR-COUNT
024600             ASCENDING KEY IS UTE-ID
024700             INDEXED BY USR-IDX.
024800         05  UTE-ID                  PIC  9(06).
024900         05  UTE-ROLE                PIC  X(01).
025000         05  UTE-ACTIVE-FLAG         PIC  X(01).
025100
025200* STATUS TABLE - LOADED FROM STATUSES-FILE, ASCENDING BY STE-ID
025300 01  SRQ-STS-COUNT                   PIC S9(04)  COMP VALUE ZERO.
025400 01  SRQ-STS-TABLE.
025500     03  SRQ-STS-ENTRY OCCURS 1 TO 10 TIMES
025600             DEPENDING ON SRQ-STS-COUNT
025700             ASCENDING KEY IS STE-ID
025800             INDEXED BY STS-IDX.
025900         05  STE-ID                  PIC  9(02).
026000         05  STE-NAME                PIC  X(20).
026100         05  STE-FINAL-FLAG          PIC  X(01).
026200
026300 COPY SRQCTLW.
026400
026500* REQUEST TABLE - LOADED FROM REQUESTS-IN-FILE, ASCENDING BY
026600* RTE-ID.  TRANSACTIONS ARE APPLIED AGAINST THIS TABLE IN
026700* MEMORY, THEN THE WHOLE TABLE IS REWRITTEN TO REQUESTS-OUT.
026800 01  SRQ-REQ-COUNT                   PIC S9(07)  COMP VALUE ZERO.
026900 01  SRQ-REQ-TABLE.
027000     03  SRQ-REQ-ENTRY OCCURS 1 TO 50000 TIMES
027100             DEPENDING ON SRQ-REQ-COUNT
027200             ASCENDING KEY IS RTE-ID
027300             INDEXED BY REQ-IDX.
027400         05  RTE-ID                  PIC  9(06).
027500         05  RTE-TITLE               PIC  X(60).
027600         05  RTE-REQUESTER-ID        PIC  9(06).
027700         05  RTE-ASSIGNEE-ID         PIC  9(06).
027800         05  RTE-CATEGORY-ID         PIC  9(04).
027900         05  RTE-STATUS-ID           PIC  9(02).
028000         05  RTE-PRIORITY            PIC  X(01).
028100         05  RTE-CREATED-TS          PIC  9(14).
028200         05  RTE-UPDATED-TS          PIC  9(14).
028300         05  RTE-RESOLVED-TS         PIC  9(14).
028400         05  RTE-CLOSED-TS           PIC  9(14).
028500         05  RTE-SLA-DUE-TS          PIC  9(14).
028600         05  RTE-ACTUAL-HOURS        PIC  9(05)V99.
028700         05  RTE-SATISFACTION        PIC  9(01).
028800         05  RTE-DELETED-FLAG        PIC  X(01).
028900
029000* INTERFACE FIELDS FOR SRQAUTH.CPY (UNIT 6)
029100 01  SRQ-AUTH-FIELDS.
029200     03  SRQ-AUTH-ROLE               PIC  X(01).
029300     03  SRQ-AUTH-PERMISSION         PIC  X(20).
029400     03  SRQ-AUTH-ALLOWED-SW         PIC  X(01).
029500         88  SRQ-AUTH-IS-ALLOWED         VALUE 'Y'.
029600         88  SRQ-AUTH-NOT-ALLOWED        VALUE 'N'.
029700     03  FILLER                      PIC  X(01)  VALUE SPACES.
029800
029900* INTERFACE FIELDS FOR THE SRQDATE0 CALL (DUE-DATE AND
030000* WALL-CLOCK ACTUAL-HOURS)
030100 COPY SRQDATP.
030200
030300* TRANSACTION WORKING FIELDS
030400 01  TRN-WORK-FIELDS.
030500     03  TRN-REJECT-SW               PIC  X(01)  VALUE 'N'.
030600         88  TRN-IS-REJECTED             VALUE 'Y'.
030700     03  TRN-REJECT-REASON           PIC  X(40).
030800     03  WS-TTL-LEN                  PIC S9(03)  COMP.
030900     03  FILLER                      PIC  X(01)  VALUE SPACES.
031000
031100* REFERENCE-RECORD VALIDATION WORKING FIELDS, USED BY D12/D14/D16
031200* AGAINST THE USER/CATEGORY/STATUS ROWS AS THEY ARE LOADED (UNIT 3).
031300* SCRATCH LENGTH/SUBSCRIPT FIELDS ARE SHARED ACROSS THE THREE
031400* VALIDATE PARAGRAPHS SINCE ONLY ONE ROW IS EVER BEING CHECKED AT A
031500* TIME.
031600 01  REF-WORK-FIELDS.
031700     03  REF-REJECT-SW               PIC  X(01)  VALUE 'N'.
031800         88  REF-IS-REJECTED             VALUE 'Y'.
031900     03  REF-REJECT-ACTION           PIC  X(01).
032000     03  REF-REJECT-ID               PIC  9(06).
032100     03  REF-REJECT-REASON           PIC  X(40).
032200     03  WS-USR-NAME-LEN             PIC S9(03)  COMP.
032300     03  WS-USR-CHR-SUB              PIC S9(03)  COMP.
032400     03  WS-USR-BADCHR-SW            PIC  X(01)  VALUE 'N'.
032500         88  WS-USR-HAS-BADCHR           VALUE 'Y'.
032600     03  WS-FN-LEN                   PIC S9(03)  COMP.
032700     03  WS-FN-CHR-SUB               PIC S9(03)  COMP.
032800     03  WS-FN-HASSPACE-SW           PIC  X(01)  VALUE 'N'.
032900         88  WS-FN-HAS-SPACE             VALUE 'Y'.
033000     03  WS-EML-AT-COUNT             PIC S9(03)  COMP.
033100     03  WS-EML-DOT-COUNT            PIC S9(03)  COMP.
033200     03  WS-EML-LOCAL                PIC  X(50).
033300     03  WS-EML-DOMAIN               PIC  X(50).
033400     03  WS-EML-DOM-LEN              PIC S9(03)  COMP.
033500     03  WS-EML-PENULT               PIC S9(03)  COMP.
033600     03  WS-EML-BAD-SW               PIC  X(01)  VALUE 'N'.
033700         88  WS-EML-BAD-SHAPE            VALUE 'Y'.
033800     03  FILLER                      PIC  X(01)  VALUE SPACES.
033900
034000* TICKET-NUMBER WORK AREA
034100 01  WS-TICKET-NUMBER                PIC  X(13).
034200 01  WS-TICKET-PARTS REDEFINES WS-TICKET-NUMBER.
034300     03  WTP-PREFIX                  PIC  X(04).
034400     03  WTP-YEAR                    PIC  9(04).
034500     03  WTP-DASH                    PIC  X(01).
034600     03  WTP-ID                      PIC  9(04).
034700
034800* TICKET-NUMBERS-ISSUED-THIS-RUN TABLE, PRINTED ON THE LIFECYCLE
034900* SUMMARY (D90) SO THE RUN'S CREATES CAN BE TIED BACK TO A
035000* TICKET NUMBER WITHOUT GOING TO THE HISTORY FILE, HD-2005-104.
035100 01  WS-TKT-COUNT                    PIC S9(04)  COMP VALUE ZERO.
035200 01  TKT-TABLE.
035300     03  TKT-ENTRY OCCURS 1 TO 5000 TIMES
035400             DEPENDING ON WS-TKT-COUNT
035500             INDEXED BY TKT-IDX.
035600         05  TKE-REQUEST-ID          PIC  9(06).
035700         05  TKE-TICKET-NUMBER       PIC  X(13).
035800
035900* TICKET-NUMBER SUMMARY PRINT LINE
036000 01  TKT-PRINT-LINE.
036100     03  TKT-REQUEST-ID-OUT          PIC  ZZZZZ9.
036200     03  FILLER                      PIC  X(04)  VALUE SPACES.
036300     03  TKT-NUMBER-OUT              PIC  X(13).
036400     03  FILLER                      PIC  X(108) VALUE SPACES.
036500
036600* REJECTS REPORT PRINT LINE
036700 01  REJ-PRINT-LINE.
036800     03  REJ-SEQUENCE-OUT            PIC  ZZZZZ9.
036900     03  FILLER                      PIC  X(02)  VALUE SPACES.
037000     03  REJ-ACTION-OUT              PIC  X(01).
037100     03  FILLER                      PIC  X(02)  VALUE SPACES.
037200     03  REJ-REQUEST-ID-OUT          PIC  ZZZZZ9.
037300     03  FILLER                      PIC  X(02)  VALUE SPACES.
037400     03  REJ-REASON-OUT              PIC  X(40).
037500     03  FILLER                      PIC  X(73)  VALUE SPACES.
037600
037700* PROCESSING SUMMARY PRINT LINE
037800 01  SUM-PRINT-LINE.
037900     03  SUM-LABEL-OUT               PIC  X(40).
038000     03  SUM-COUNT-OUT               PIC  ZZZZZZ9.
038100     03  FILLER                      PIC  X(85)  VALUE SPACES.
038200
038300/*****************************************************************
038400*                                                                *
038500*    PROCEDURE DIVISION                                          *
038600*                                                                *
038700******************************************************************
038800 PROCEDURE DIVISION.
038900
039000******************************************************************
039100*    MAINLINE ROUTINE                                            *
039200******************************************************************
039300 A00-MAINLINE-ROUTINE.
039400
039500     PERFORM B10-INITIALIZATION      THRU B15-EXIT.
039600     PERFORM C00-PROCESS-TRANSACTIONS THRU C99-EXIT-PROCESS
039700         UNTIL WS-TRNS-EOF.
039800     PERFORM B20-TERMINATION         THRU B25-EXIT.
039900
040000     STOP RUN.
040100
040200******************************************************************
040300*    INITIALIZATION                                              *
040400******************************************************************
040500 B10-INITIALIZATION.
040600
040700     COPY SRQBINI.
040800
040900     IF  WS-RUN-YY < 50
041000         MOVE 2000                   TO WS-RUN-CCYY
041100     ELSE
041200         MOVE 1900                   TO WS-RUN-CCYY
041300     END-IF.
041400     ADD  WS-RUN-YY                  TO WS-RUN-CCYY.
041500
041600     OPEN INPUT  USERS-FILE.
041700     MOVE 'USERS'                    TO SRQ-FST-FILE-NAME.
041800     MOVE WS-USERS-STATUS            TO SRQ-FST-FILE-STATUS.
041900     PERFORM B90-CHECK-STATUS        THRU B95-EXIT-CHECK.
042000
042100     OPEN INPUT  CATEGORIES-FILE.
042200     MOVE 'CATEGORY'                 TO SRQ-FST-FILE-NAME.
042300     MOVE WS-CTGY-STATUS             TO SRQ-FST-FILE-STATUS.
042400     PERFORM B90-CHECK-STATUS        THRU B95-EXIT-CHECK.
042500
042600     OPEN INPUT  STATUSES-FILE.
042700     MOVE 'STATUS'                   TO SRQ-FST-FILE-NAME.
042800     MOVE WS-STTS-STATUS             TO SRQ-FST-FILE-STATUS.
042900     PERFORM B90-CHECK-STATUS        THRU B95-EXIT-CHECK.
043000
043100     OPEN INPUT  REQUESTS-IN-FILE.
043200     MOVE 'REQ-IN'                   TO SRQ-FST-FILE-NAME.
043300     MOVE WS-REQI-STATUS             TO SRQ-FST-FILE-STATUS.
043400     PERFORM B90-CHECK-STATUS        THRU B95-EXIT-CHECK.
043500
043600     OPEN INPUT  TRANSACTIONS-FILE.
043700     MOVE 'TRANS'                    TO SRQ-FST-FILE-NAME.
043800     MOVE WS-TRNS-STATUS             TO SRQ-FST-FILE-STATUS.
043900     PERFORM B90-CHECK-STATUS        THRU B95-EXIT-CHECK.
044000
044100     OPEN OUTPUT HISTORY-FILE.
044200     OPEN OUTPUT REJECTS-FILE.
044300
044400     MOVE ZERO                       TO WS-REF-SEQUENCE.
044500     MOVE ZERO                       TO WS-USR-REJECTED.
044600     MOVE ZERO                       TO WS-CTY-REJECTED.
044700     MOVE ZERO                       TO WS-STS-REJECTED.
044800     MOVE ZERO                       TO WS-TKT-COUNT.
044900
045000     MOVE ZERO                       TO SRQ-USR-COUNT.
045100     READ USERS-FILE
045200         AT END
045300             MOVE '10'                TO WS-USERS-STATUS
045400     END-READ.
045500     PERFORM B30-LOAD-USER-TABLE     THRU B31-EXIT-LOAD-USR
045600         UNTIL WS-USERS-STATUS = '10'.
045700
045800     MOVE ZERO                       TO SRQ-CTY-COUNT.
045900     READ CATEGORIES-FILE
046000         AT END
046100             MOVE '10'                TO WS-CTGY-STATUS
046200     END-READ.
046300     PERFORM B32-LOAD-CATEGORY-TABLE THRU B33-EXIT-LOAD-CTY
046400         UNTIL WS-CTGY-STATUS = '10'.
046500
046600     MOVE ZERO                       TO SRQ-STS-COUNT.
046700     READ STATUSES-FILE
046800         AT END
046900             MOVE '10'                TO WS-STTS-STATUS
047000     END-READ.
047100     PERFORM B34-LOAD-STATUS-TABLE   THRU B35-EXIT-LOAD-STS
047200         UNTIL WS-STTS-STATUS = '10'.
047300
047400     MOVE ZERO                       TO SRQ-REQ-COUNT.
047500     MOVE ZERO                       TO WS-NEXT-REQ-ID.
047600     READ REQUESTS-IN-FILE
047700         AT END
047800             MOVE '10'                TO WS-REQI-STATUS
047900     END-READ.
048000     PERFORM B36-LOAD-REQUEST-TABLE  THRU B37-EXIT-LOAD-REQ
048100         UNTIL WS-REQI-STATUS = '10'.
048200
048300     CLOSE USERS-FILE CATEGORIES-FILE STATUSES-FILE
048400           REQUESTS-IN-FILE.
048500
048600     READ TRANSACTIONS-FILE
048700         AT END
048800             SET  WS-TRNS-EOF        TO TRUE
048900     END-READ.
049000
049100 B15-EXIT.
049200     EXIT.
049300
049400******************************************************************
049500*    TERMINATION                                                 *
049600******************************************************************
049700 B20-TERMINATION.
049800
049900     CLOSE TRANSACTIONS-FILE.
050000
050100     OPEN OUTPUT REQUESTS-OUT-FILE.
050200     MOVE 'REQ-OUT'                  TO SRQ-FST-FILE-NAME.
050300     MOVE WS-REQO-STATUS             TO SRQ-FST-FILE-STATUS.
050400     PERFORM B90-CHECK-STATUS        THRU B95-EXIT-CHECK.
050500
050600     PERFORM B38-WRITE-REQUEST-TABLE THRU B39-EXIT-WRITE-REQ
050700         VARYING REQ-IDX FROM 1 BY 1
050800         UNTIL REQ-IDX > SRQ-REQ-COUNT.
050900
051000     CLOSE REQUESTS-OUT-FILE HISTORY-FILE REJECTS-FILE.
051100
051200     PERFORM D90-PRINT-SUMMARY       THRU D95-EXIT-SUMMARY.
051300
051400     COPY SRQBRTN.
051500
051600 B25-EXIT.
051700     EXIT.
051800
051900******************************************************************
052000*    FILE-STATUS CHECK (SHOP STANDARD, SELF-CONTAINED MEMBER)    *
052100******************************************************************
052200 COPY SRQFSTP.
052300
052400******************************************************************
052500*    LOAD USER TABLE                                             *
052600******************************************************************
052700 B30-LOAD-USER-TABLE.
052800
052900     ADD  1                          TO WS-REF-SEQUENCE.
053000     PERFORM D12-VALIDATE-USER-ROW   THRU D13-EXIT-VAL-USER.
053100     IF  REF-IS-REJECTED
053200         ADD  1                      TO WS-USR-REJECTED
053300         PERFORM D18-WRITE-REF-REJECT-LINE THRU D19-EXIT-REF-REJECT
053400     ELSE
053500         ADD  1                      TO SRQ-USR-COUNT
053600         MOVE SRQ-USR-ID             TO UTE-ID(SRQ-USR-COUNT)
053700         MOVE SRQ-USR-ROLE           TO UTE-ROLE(SRQ-USR-COUNT)
053800         MOVE SRQ-USR-ACTIVE-FLAG    TO
053900                                UTE-ACTIVE-FLAG(SRQ-USR-COUNT)
054000     END-IF.
054100
054200     READ USERS-FILE
054300         AT END
054400             MOVE '10'               TO WS-USERS-STATUS
054500     END-READ.
054600
054700 B31-EXIT-LOAD-USR.
054800     EXIT.
054900
055000******************************************************************
055100*    LOAD CATEGORY TABLE                                         *
055200******************************************************************
055300 B32-LOAD-CATEGORY-TABLE.
055400
055500     ADD  1                          TO WS-REF-SEQUENCE.
055600     PERFORM D14-VALIDATE-CTY-ROW    THRU D15-EXIT-VAL-CTY.
055700     IF  REF-IS-REJECTED
055800         ADD  1                      TO WS-CTY-REJECTED
055900         PERFORM D18-WRITE-REF-REJECT-LINE THRU D19-EXIT-REF-REJECT
056000     ELSE
056100         ADD  1                      TO SRQ-CTY-COUNT
056200         MOVE SRQ-CTY-ID             TO CTE-ID(SRQ-CTY-COUNT)
056300         MOVE SRQ-CTY-NAME           TO CTE-NAME(SRQ-CTY-COUNT)
056400         MOVE SRQ-CTY-SLA-HOURS      TO
056500                                CTE-SLA-HOURS(SRQ-CTY-COUNT)
056600         MOVE SRQ-CTY-ACTIVE-FLAG    TO
056700                                CTE-ACTIVE-FLAG(SRQ-CTY-COUNT)
056800         MOVE SRQ-CTY-PARENT-ID      TO
056900                                CTE-PARENT-ID(SRQ-CTY-COUNT)
057000         MOVE SRQ-CTY-AUTO-ASSIGN    TO
057100                                CTE-AUTO-ASSIGN(SRQ-CTY-COUNT)
057200     END-IF.
057300
057400     READ CATEGORIES-FILE
057500         AT END
057600             MOVE '10'               TO WS-CTGY-STATUS
057700     END-READ.
057800
057900 B33-EXIT-LOAD-CTY.
058000     EXIT.
058100
058200******************************************************************
058300*    LOAD STATUS TABLE                                           *
058400******************************************************************
058500 B34-LOAD-STATUS-TABLE.
058600
058700     ADD  1                          TO WS-REF-SEQUENCE.
058800     PERFORM D16-VALIDATE-STS-ROW    THRU D17-EXIT-VAL-STS.
058900     IF  REF-IS-REJECTED
059000         ADD  1                      TO WS-STS-REJECTED
059100         PERFORM D18-WRITE-REF-REJECT-LINE THRU D19-EXIT-REF-REJECT
059200     ELSE
059300         ADD  1                      TO SRQ-STS-COUNT
059400         MOVE SRQ-STS-ID             TO STE-ID(SRQ-STS-COUNT)
059500         MOVE SRQ-STS-NAME           TO STE-NAME(SRQ-STS-COUNT)
059600         MOVE SRQ-STS-FINAL-FLAG     TO
059700                                STE-FINAL-FLAG(SRQ-STS-COUNT)
059800     END-IF.
059900
060000     READ STATUSES-FILE
060100         AT END
060200             MOVE '10'               TO WS-STTS-STATUS
060300     END-READ.
060400
060500 B35-EXIT-LOAD-STS.
060600     EXIT.
060700
060800******************************************************************
060900*    LOAD REQUEST TABLE                                          *
061000******************************************************************
061100 B36-LOAD-REQUEST-TABLE.
061200
061300         ADD  1                       TO SRQ-REQ-COUNT
061400         MOVE SRQ-MST-ID              TO RTE-ID(SRQ-REQ-COUNT)
061500         MOVE SRQ-MST-TITLE           TO RTE-TITLE(SRQ-REQ-COUNT)
061600         MOVE SRQ-MST-REQUESTER-ID    TO
061700                                RTE-REQUESTER-ID(SRQ-REQ-COUNT)
061800         MOVE SRQ-MST-ASSIGNEE-ID     TO
061900                                RTE-ASSIGNEE-ID(SRQ-REQ-COUNT)
062000         MOVE SRQ-MST-CATEGORY-ID     TO
062100                                RTE-CATEGORY-ID(SRQ-REQ-COUNT)
062200         MOVE SRQ-MST-STATUS-ID       TO
062300                                RTE-STATUS-ID(SRQ-REQ-COUNT)
062400         MOVE SRQ-MST-PRIORITY        TO
062500                                RTE-PRIORITY(SRQ-REQ-COUNT)
062600         MOVE SRQ-MST-CREATED-TS      TO
062700                                RTE-CREATED-TS(SRQ-REQ-COUNT)
062800         MOVE SRQ-MST-UPDATED-TS      TO
062900                                RTE-UPDATED-TS(SRQ-REQ-COUNT)
063000         MOVE SRQ-MST-RESOLVED-TS     TO
063100                                RTE-RESOLVED-TS(SRQ-REQ-COUNT)
063200         MOVE SRQ-MST-CLOSED-TS       TO
063300                                RTE-CLOSED-TS(SRQ-REQ-COUNT)
063400         MOVE SRQ-MST-SLA-DUE-TS      TO
063500                                RTE-SLA-DUE-TS(SRQ-REQ-COUNT)
063600         MOVE SRQ-MST-ACTUAL-HOURS    TO
063700                                RTE-ACTUAL-HOURS(SRQ-REQ-COUNT)
063800         MOVE SRQ-MST-SATISFACTION    TO
063900                                RTE-SATISFACTION(SRQ-REQ-COUNT)
064000         MOVE SRQ-MST-DELETED-FLAG    TO
064100                                RTE-DELETED-FLAG(SRQ-REQ-COUNT)
064200         IF  SRQ-MST-ID > WS-NEXT-REQ-ID
064300             MOVE SRQ-MST-ID          TO WS-NEXT-REQ-ID
064400         END-IF.
064500
064600     READ REQUESTS-IN-FILE
064700         AT END
064800             MOVE '10'                TO WS-REQI-STATUS
064900     END-READ.
065000
065100 B37-EXIT-LOAD-REQ.
065200     EXIT.
065300
065400******************************************************************
065500*    REWRITE ONE REQUEST-TABLE ROW TO REQUESTS-OUT               *
065600******************************************************************
065700 B38-WRITE-REQUEST-TABLE.
065800
065900     MOVE SPACES                      TO SRQ-MST-RECORD.
066000     MOVE RTE-ID(REQ-IDX)             TO SRQ-MST-ID.
066100     MOVE RTE-TITLE(REQ-IDX)          TO SRQ-MST-TITLE.
066200     MOVE RTE-REQUESTER-ID(REQ-IDX)   TO SRQ-MST-REQUESTER-ID.
066300     MOVE RTE-ASSIGNEE-ID(REQ-IDX)    TO SRQ-MST-ASSIGNEE-ID.
066400     MOVE RTE-CATEGORY-ID(REQ-IDX)    TO SRQ-MST-CATEGORY-ID.
066500     MOVE RTE-STATUS-ID(REQ-IDX)      TO SRQ-MST-STATUS-ID.
066600     MOVE RTE-PRIORITY(REQ-IDX)       TO SRQ-MST-PRIORITY.
066700     MOVE RTE-CREATED-TS(REQ-IDX)     TO SRQ-MST-CREATED-TS.
066800     MOVE RTE-UPDATED-TS(REQ-IDX)     TO SRQ-MST-UPDATED-TS.
066900     MOVE RTE-RESOLVED-TS(REQ-IDX)    TO SRQ-MST-RESOLVED-TS.
067000     MOVE RTE-CLOSED-TS(REQ-IDX)      TO SRQ-MST-CLOSED-TS.
067100     MOVE RTE-SLA-DUE-TS(REQ-IDX)     TO SRQ-MST-SLA-DUE-TS.
067200     MOVE RTE-ACTUAL-HOURS(REQ-IDX)   TO SRQ-MST-ACTUAL-HOURS.
067300     MOVE RTE-SATISFACTION(REQ-IDX)   TO SRQ-MST-SATISFACTION.
067400     MOVE RTE-DELETED-FLAG(REQ-IDX)   TO SRQ-MST-DELETED-FLAG.
067500     MOVE SRQ-MST-RECORD              TO FD-REQO-RECORD.
067600     WRITE FD-REQO-RECORD.
067700
067800 B39-EXIT-WRITE-REQ.
067900     EXIT.
068000
068100******************************************************************
068200*    PROCESS ONE TRANSACTION RECORD                              *
068300******************************************************************
068400 C00-PROCESS-TRANSACTIONS.
068500
068600     ADD  1                          TO WS-TRNS-READ.
068700     ADD  1                          TO WS-TRN-SEQUENCE.
068800     MOVE 'N'                        TO TRN-REJECT-SW.
068900     MOVE SPACES                     TO TRN-REJECT-REASON.
069000
069100     EVALUATE TRUE
069200         WHEN SRQ-TRN-IS-CREATE
069300             PERFORM C10-CREATE-REQUEST    THRU C19-EXIT-CREATE
069400         WHEN SRQ-TRN-IS-ASSIGN
069500             PERFORM C20-ASSIGN-REQUEST    THRU C29-EXIT-ASSIGN
069600         WHEN SRQ-TRN-IS-STATUS-CHG
069700             PERFORM C30-CHANGE-STATUS     THRU C39-EXIT-STATCHG
069800         WHEN SRQ-TRN-IS-RATE
069900             PERFORM C40-RATE-REQUEST      THRU C49-EXIT-RATE
070000         WHEN OTHER
070100             SET  TRN-IS-REJECTED          TO TRUE
070200             MOVE 'UNKNOWN TRANSACTION ACTION CODE' TO
070300                                            TRN-REJECT-REASON
070400     END-EVALUATE.
070500
070600     IF  TRN-IS-REJECTED
070700         ADD  1                       TO WS-TRNS-REJECTED
070800         PERFORM D28-WRITE-REJECT-LINE THRU D29-EXIT-REJECT
070900     ELSE
071000         ADD  1                       TO WS-TRNS-APPLIED
071100     END-IF.
071200
071300     READ TRANSACTIONS-FILE
071400         AT END
071500             SET  WS-TRNS-EOF         TO TRUE
071600     END-READ.
071700
071800 C99-EXIT-PROCESS.
071900     EXIT.
072000
072100******************************************************************
072200*    C CREATE - NEW SERVICE REQUEST                              *
072300******************************************************************
072400 C10-CREATE-REQUEST.
072500
072600     PERFORM D20-VALIDATE-CREATE      THRU D21-EXIT-VAL-CREATE.
072700     IF  TRN-IS-REJECTED
072800         GO TO C19-EXIT-CREATE
072900     END-IF.
073000
073100     ADD  1                           TO WS-NEXT-REQ-ID.
073200     ADD  1                           TO SRQ-REQ-COUNT.
073300     MOVE WS-NEXT-REQ-ID               TO RTE-ID(SRQ-REQ-COUNT).
073400     MOVE SRQ-TRN-TITLE                TO
073500                                 RTE-TITLE(SRQ-REQ-COUNT).
073600     MOVE SRQ-TRN-USER-ID               TO
073700                                 RTE-REQUESTER-ID(SRQ-REQ-COUNT).
073800     MOVE ZERO                         TO
073900                                 RTE-ASSIGNEE-ID(SRQ-REQ-COUNT).
074000     MOVE SRQ-TRN-CATEGORY-ID           TO
074100                                 RTE-CATEGORY-ID(SRQ-REQ-COUNT).
074200     MOVE 1                            TO
074300                                 RTE-STATUS-ID(SRQ-REQ-COUNT).
074400     MOVE SRQ-TRN-PRIORITY              TO
074500                                 RTE-PRIORITY(SRQ-REQ-COUNT).
074600     MOVE SRQ-TRN-TIMESTAMP             TO
074700                                 RTE-CREATED-TS(SRQ-REQ-COUNT).
074800     MOVE SRQ-TRN-TIMESTAMP             TO
074900                                 RTE-UPDATED-TS(SRQ-REQ-COUNT).
075000     MOVE ZERO                         TO
075100                                 RTE-RESOLVED-TS(SRQ-REQ-COUNT).
075200     MOVE ZERO                         TO
075300                                 RTE-CLOSED-TS(SRQ-REQ-COUNT).
075400     MOVE ZERO                         TO
075500                                 RTE-ACTUAL-HOURS(SRQ-REQ-COUNT).
075600     MOVE ZERO                         TO
075700                                 RTE-SATISFACTION(SRQ-REQ-COUNT).
075800     MOVE 'N'                          TO
075900                                 RTE-DELETED-FLAG(SRQ-REQ-COUNT).
076000
076100     PERFORM C12-COMPUTE-SLA-DUE-DATE  THRU C13-EXIT-DUE-DATE.
076200     MOVE DATP-RESULT-TS               TO
076300                                 RTE-SLA-DUE-TS(SRQ-REQ-COUNT).
076400
076500     PERFORM D40-BUILD-TICKET-NUMBER   THRU D41-EXIT-TICKET.
076600
076700     ADD  1                            TO WS-TKT-COUNT.
076800     MOVE WS-NEXT-REQ-ID               TO TKE-REQUEST-ID(WS-TKT-COUNT).
076900     MOVE WS-TICKET-NUMBER             TO
077000                                 TKE-TICKET-NUMBER(WS-TKT-COUNT).
077100
077200     MOVE WS-NEXT-REQ-ID               TO HST-REQUEST-ID-WORK.
077300     MOVE 'create'                     TO HST-ACTION-WORK.
077400     MOVE SPACES                       TO HST-OLD-VALUE-WORK.
077500     MOVE WS-TICKET-NUMBER              TO HST-NEW-VALUE-WORK.
077600     MOVE SPACES                       TO HST-COMMENT-WORK.
077700     MOVE SRQ-TRN-USER-ID               TO HST-CHANGED-BY-WORK.
077800     MOVE SRQ-TRN-TIMESTAMP              TO HST-CHANGED-TS-WORK.
077900     PERFORM C90-WRITE-HISTORY         THRU C91-EXIT-HISTORY.
078000
078100     ADD  1                           TO WS-CREATE-COUNT.
078200
078300 C19-EXIT-CREATE.
078400     EXIT.
078500
078600******************************************************************
078700*    COMPUTE SLA DUE DATE FROM THE REQUEST'S CATEGORY SLA HOURS  *
078800******************************************************************
078900 C12-COMPUTE-SLA-DUE-DATE.
079000
079100     MOVE SRQ-TRN-CATEGORY-ID          TO SRQ-LKUP-CTY-ID.
079200     PERFORM D70-FIND-CATEGORY         THRU D75-EXIT-FIND.
079300
079400     MOVE '2'                          TO DATP-FUNCTION.
079500     MOVE SRQ-TRN-PRIORITY             TO DATP-PRIORITY.
079600     MOVE SRQ-TRN-TIMESTAMP            TO DATP-START-TS.
079700     MOVE ZERO                         TO DATP-END-TS.
079800     MOVE SRQ-LKUP-SLA-HOURS           TO DATP-SLA-HOURS.
079900     CALL 'SRQDATE0' USING SRQDATP-PARMS.
080000
080100 C13-EXIT-DUE-DATE.
080200     EXIT.
080300
080400******************************************************************
080500*    A ASSIGN - SET EXECUTOR ON AN EXISTING REQUEST              *
080600******************************************************************
080700 C20-ASSIGN-REQUEST.
080800
080900     PERFORM D22-VALIDATE-ASSIGN      THRU D23-EXIT-VAL-ASSIGN.
081000     IF  TRN-IS-REJECTED
081100         GO TO C29-EXIT-ASSIGN
081200     END-IF.
081300
081400     MOVE SRQ-TRN-ASSIGNEE-ID          TO
081500                                 RTE-ASSIGNEE-ID(REQ-IDX).
081600     IF  RTE-STATUS-ID(REQ-IDX) = 1
081700         MOVE 2                        TO
081800                                 RTE-STATUS-ID(REQ-IDX)
081900     END-IF.
082000     MOVE SRQ-TRN-TIMESTAMP             TO
082100                                 RTE-UPDATED-TS(REQ-IDX).
082200
082300     MOVE RTE-ID(REQ-IDX)               TO HST-REQUEST-ID-WORK.
082400     MOVE 'assign'                      TO HST-ACTION-WORK.
082500     MOVE SPACES                        TO HST-OLD-VALUE-WORK.
082600     MOVE SRQ-TRN-ASSIGNEE-ID             TO HST-NEW-VALUE-WORK.
082700     MOVE SPACES                        TO HST-COMMENT-WORK.
082800     MOVE SRQ-TRN-USER-ID                TO HST-CHANGED-BY-WORK.
082900     MOVE SRQ-TRN-TIMESTAMP               TO HST-CHANGED-TS-WORK.
083000     PERFORM C90-WRITE-HISTORY          THRU C91-EXIT-HISTORY.
083100
083200     ADD  1                            TO WS-ASSIGN-COUNT.
083300
083400 C29-EXIT-ASSIGN.
083500     EXIT.
083600
083700******************************************************************
083800*    S STATUS-CHANGE - TRANSITION A REQUEST TO A NEW STATUS      *
083900******************************************************************
084000 C30-CHANGE-STATUS.
084100
084200     PERFORM D24-VALIDATE-STATUS-CHG  THRU D25-EXIT-VAL-STATCHG.
084300     IF  TRN-IS-REJECTED
084400         GO TO C39-EXIT-STATCHG
084500     END-IF.
084600
084700     MOVE RTE-STATUS-ID(REQ-IDX)         TO HST-OLD-VALUE-WORK.
084800
084900     MOVE SRQ-TRN-NEW-STATUS            TO RTE-STATUS-ID(REQ-IDX).
085000     MOVE SRQ-TRN-TIMESTAMP        TO RTE-UPDATED-TS(REQ-IDX).
085100
085200     IF  SRQ-TRN-NEW-STATUS = 3
085300         MOVE SRQ-TRN-TIMESTAMP          TO
085400                                  RTE-RESOLVED-TS(REQ-IDX)
085500         MOVE '3'                       TO DATP-FUNCTION
085600         MOVE RTE-PRIORITY(REQ-IDX)      TO DATP-PRIORITY
085700         MOVE RTE-CREATED-TS(REQ-IDX)    TO DATP-START-TS
085800         MOVE SRQ-TRN-TIMESTAMP          TO DATP-END-TS
085900         CALL 'SRQDATE0' USING SRQDATP-PARMS
086000         MOVE DATP-RESULT-HOURS          TO
086100                                  RTE-ACTUAL-HOURS(REQ-IDX)
086200     END-IF.
086300
086400     IF  SRQ-TRN-NEW-STATUS = 4
086500         MOVE SRQ-TRN-TIMESTAMP          TO
086600                                  RTE-CLOSED-TS(REQ-IDX)
086700     END-IF.
086800
086900     MOVE RTE-ID(REQ-IDX)               TO HST-REQUEST-ID-WORK.
087000     MOVE 'status_change'               TO HST-ACTION-WORK.
087100     MOVE SRQ-TRN-NEW-STATUS             TO HST-NEW-VALUE-WORK.
087200     MOVE SPACES                        TO HST-COMMENT-WORK.
087300     MOVE SRQ-TRN-USER-ID                TO HST-CHANGED-BY-WORK.
087400     MOVE SRQ-TRN-TIMESTAMP               TO HST-CHANGED-TS-WORK.
087500     PERFORM C90-WRITE-HISTORY          THRU C91-EXIT-HISTORY.
087600
087700     ADD  1                            TO WS-STATCHG-COUNT.
087800
087900 C39-EXIT-STATCHG.
088000     EXIT.
088100
088200******************************************************************
088300*    R RATE - SATISFACTION RATING ON A FINISHED REQUEST          *
088400******************************************************************
088500 C40-RATE-REQUEST.
088600
088700     PERFORM D26-VALIDATE-RATE         THRU D27-EXIT-VAL-RATE.
088800     IF  TRN-IS-REJECTED
088900         GO TO C49-EXIT-RATE
089000     END-IF.
089100
089200     MOVE SRQ-TRN-RATING                TO
089300                                  RTE-SATISFACTION(REQ-IDX).
089400
089500     MOVE RTE-ID(REQ-IDX)                TO HST-REQUEST-ID-WORK.
089600     MOVE 'comment'                      TO HST-ACTION-WORK.
089700     MOVE SPACES                         TO HST-OLD-VALUE-WORK.
089800     MOVE SRQ-TRN-RATING                  TO HST-NEW-VALUE-WORK.
089900     MOVE 'SATISFACTION RATING'          TO HST-COMMENT-WORK.
090000     MOVE SRQ-TRN-USER-ID                 TO HST-CHANGED-BY-WORK.
090100     MOVE SRQ-TRN-TIMESTAMP                TO HST-CHANGED-TS-WORK.
090200     PERFORM C90-WRITE-HISTORY           THRU C91-EXIT-HISTORY.
090300
090400     ADD  1                             TO WS-RATE-COUNT.
090500
090600 C49-EXIT-RATE.
090700     EXIT.
090800
090900******************************************************************
091000*    WRITE ONE AUDIT HISTORY RECORD                              *
091100******************************************************************
091200 C90-WRITE-HISTORY.
091300
091400     MOVE HST-REQUEST-ID-WORK           TO SRQ-HST-REQUEST-ID.
091500     MOVE HST-ACTION-WORK               TO SRQ-HST-ACTION.
091600     MOVE HST-OLD-VALUE-WORK            TO SRQ-HST-OLD-VALUE.
091700     MOVE HST-NEW-VALUE-WORK            TO SRQ-HST-NEW-VALUE.
091800     MOVE HST-COMMENT-WORK              TO SRQ-HST-COMMENT.
091900     MOVE HST-CHANGED-BY-WORK           TO SRQ-HST-CHANGED-BY.
092000     MOVE HST-CHANGED-TS-WORK           TO SRQ-HST-CHANGED-TS.
092100     MOVE SPACES                        TO FD-HST-RECORD.
092200     WRITE FD-HST-RECORD FROM SRQ-HST-RECORD.
092300
092400 C91-EXIT-HISTORY.
092500     EXIT.
092600
092700******************************************************************
092800*    D70/D80 CATEGORY LOOKUP AND STATS (SHARED MEMBER)           *
092900******************************************************************
093000 COPY SRQCTLP.
093100
093200******************************************************************
093300*    D50 AUTHORIZATION DECISION TABLE (SHARED MEMBER)            *
093400******************************************************************
093500 COPY SRQAUTH.
093600
093700******************************************************************
093800*    VALIDATE A USER MASTER ROW AS IT IS LOADED (UNIT 3)        *
093900******************************************************************
094000 D12-VALIDATE-USER-ROW.
094100
094200     MOVE 'N'                            TO REF-REJECT-SW.
094300     MOVE 'U'                            TO REF-REJECT-ACTION.
094400     MOVE SRQ-USR-ID                     TO REF-REJECT-ID.
094500
094600     IF  SRQ-USR-USERNAME = SPACES
094700         SET  REF-IS-REJECTED            TO TRUE
094800         MOVE 'USERNAME IS MANDATORY'     TO REF-REJECT-REASON
094900         GO TO D13-EXIT-VAL-USER
095000     END-IF.
095100
095200     MOVE 20                             TO WS-USR-NAME-LEN.
095300     PERFORM D12A-SCAN-USERNAME-LEN     THRU D12B-EXIT-NAME-LEN
095400         UNTIL WS-USR-NAME-LEN = 0
095500         OR SRQ-USR-USERNAME(WS-USR-NAME-LEN:1) NOT = SPACE.
095600
095700     IF  WS-USR-NAME-LEN < 3
095800         SET  REF-IS-REJECTED            TO TRUE
095900         MOVE 'USERNAME SHORTER THAN 3 CHARACTERS' TO
096000                                          REF-REJECT-REASON
096100         GO TO D13-EXIT-VAL-USER
096200     END-IF.
096300
096400     MOVE 'N'                            TO WS-USR-BADCHR-SW.
096500     MOVE 1                              TO WS-USR-CHR-SUB.
096600     PERFORM D12C-SCAN-USERNAME-CHAR    THRU D12D-EXIT-NAME-CHAR
096700         UNTIL WS-USR-CHR-SUB > WS-USR-NAME-LEN.
096800
096900     IF  WS-USR-HAS-BADCHR
097000         SET  REF-IS-REJECTED            TO TRUE
097100         MOVE 'USERNAME HAS AN INVALID CHARACTER' TO
097200                                          REF-REJECT-REASON
097300         GO TO D13-EXIT-VAL-USER
097400     END-IF.
097500
097600     IF  SRQ-USR-EMAIL = SPACES
097700         SET  REF-IS-REJECTED            TO TRUE
097800         MOVE 'EMAIL IS MANDATORY'        TO REF-REJECT-REASON
097900         GO TO D13-EXIT-VAL-USER
098000     END-IF.
098100
098200     PERFORM D12E-CHECK-EMAIL-SHAPE     THRU D12F-EXIT-EMAIL-CHK.
098300     IF  WS-EML-BAD-SHAPE
098400         SET  REF-IS-REJECTED            TO TRUE
098500         MOVE 'EMAIL FORMAT IS INVALID'   TO REF-REJECT-REASON
098600         GO TO D13-EXIT-VAL-USER
098700     END-IF.
098800
098900     IF  SRQ-USR-FULL-NAME = SPACES
099000         SET  REF-IS-REJECTED            TO TRUE
099100         MOVE 'FULL NAME IS MANDATORY'    TO REF-REJECT-REASON
099200         GO TO D13-EXIT-VAL-USER
099300     END-IF.
099400
099500     MOVE 50                             TO WS-FN-LEN.
099600     PERFORM D12G-SCAN-FULLNAME-LEN     THRU D12H-EXIT-FN-LEN
099700         UNTIL WS-FN-LEN = 0
099800         OR SRQ-USR-FULL-NAME(WS-FN-LEN:1) NOT = SPACE.
099900
100000     MOVE 'N'                            TO WS-FN-HASSPACE-SW.
100100     MOVE 2                              TO WS-FN-CHR-SUB.
100200     PERFORM D12I-SCAN-FULLNAME-CHAR    THRU D12J-EXIT-FN-CHAR
100300         UNTIL WS-FN-CHR-SUB >= WS-FN-LEN.
100400
100500     IF  NOT WS-FN-HAS-SPACE
100600         SET  REF-IS-REJECTED            TO TRUE
100700         MOVE 'FULL NAME MUST HAVE 2 OR MORE WORDS' TO
100800                                          REF-REJECT-REASON
100900         GO TO D13-EXIT-VAL-USER
101000     END-IF.
101100
101200     IF  SRQ-USR-ROLE NOT = 'R'
101300     AND SRQ-USR-ROLE NOT = 'E'
101400     AND SRQ-USR-ROLE NOT = 'A'
101500         SET  REF-IS-REJECTED            TO TRUE
101600         MOVE 'INVALID ROLE CODE'         TO REF-REJECT-REASON
101700     END-IF.
101800
101900 D13-EXIT-VAL-USER.
102000     EXIT.
102100
102200* SCAN BACKWARD OVER TRAILING SPACES TO FIND THE USERNAME LENGTH.
102300 D12A-SCAN-USERNAME-LEN.
102400     SUBTRACT 1                         FROM WS-USR-NAME-LEN.
102500 D12B-EXIT-NAME-LEN.
102600     EXIT.
102700
102800* WALK THE USERNAME CHECKING EACH BYTE IS ALPHANUMERIC OR '_'.
102900 D12C-SCAN-USERNAME-CHAR.
103000     IF  SRQ-USR-USERNAME(WS-USR-CHR-SUB:1) NOT NUMERIC
103100     AND SRQ-USR-USERNAME(WS-USR-CHR-SUB:1) NOT ALPHABETIC
103200     AND SRQ-USR-USERNAME(WS-USR-CHR-SUB:1) NOT = '_'
103300         SET  WS-USR-HAS-BADCHR         TO TRUE
103400     END-IF.
103500     ADD  1                             TO WS-USR-CHR-SUB.
103600 D12D-EXIT-NAME-CHAR.
103700     EXIT.
103800
103900* PRAGMATIC EMAIL SHAPE CHECK -- LOCAL@DOMAIN.TLD, ONE '@', A
104000* NON-EMPTY LOCAL PART, A DOMAIN WITH AT LEAST ONE '.' AND A
104100* TWO-LETTER-OR-LONGER ALPHABETIC TAIL.
104200 D12E-CHECK-EMAIL-SHAPE.
104300
104400     MOVE 'N'                            TO WS-EML-BAD-SW.
104500     MOVE ZERO                           TO WS-EML-AT-COUNT.
104600     INSPECT SRQ-USR-EMAIL TALLYING WS-EML-AT-COUNT
104700             FOR ALL '@'.
104800     IF  WS-EML-AT-COUNT NOT = 1
104900         SET  WS-EML-BAD-SHAPE           TO TRUE
105000         GO TO D12F-EXIT-EMAIL-CHK
105100     END-IF.
105200
105300     MOVE SPACES                         TO WS-EML-LOCAL WS-EML-DOMAIN.
105400     UNSTRING SRQ-USR-EMAIL DELIMITED BY '@'
105500         INTO WS-EML-LOCAL WS-EML-DOMAIN.
105600
105700     IF  WS-EML-LOCAL = SPACES
105800     OR  WS-EML-DOMAIN = SPACES
105900         SET  WS-EML-BAD-SHAPE           TO TRUE
106000         GO TO D12F-EXIT-EMAIL-CHK
106100     END-IF.
106200
106300     MOVE ZERO                           TO WS-EML-DOT-COUNT.
106400     INSPECT WS-EML-DOMAIN TALLYING WS-EML-DOT-COUNT
106500             FOR ALL '.'.
106600     IF  WS-EML-DOT-COUNT = ZERO
106700         SET  WS-EML-BAD-SHAPE           TO TRUE
106800         GO TO D12F-EXIT-EMAIL-CHK
106900     END-IF.
107000
107100     MOVE 50                             TO WS-EML-DOM-LEN.
107200     PERFORM D12K-SCAN-DOMAIN-LEN       THRU D12L-EXIT-DOM-LEN
107300         UNTIL WS-EML-DOM-LEN = 0
107400         OR WS-EML-DOMAIN(WS-EML-DOM-LEN:1) NOT = SPACE.
107500
107600     SUBTRACT 1 FROM WS-EML-DOM-LEN      GIVING WS-EML-PENULT.
107700
107800     IF  WS-EML-PENULT < 1
107900     OR  WS-EML-DOMAIN(WS-EML-PENULT:1) NOT ALPHABETIC
108000     OR  WS-EML-DOMAIN(WS-EML-DOM-LEN:1) NOT ALPHABETIC
108100         SET  WS-EML-BAD-SHAPE           TO TRUE
108200     END-IF.
108300
108400 D12F-EXIT-EMAIL-CHK.
108500     EXIT.
108600
108700* SCAN BACKWARD OVER TRAILING SPACES TO FIND THE DOMAIN LENGTH.
108800 D12K-SCAN-DOMAIN-LEN.
108900     SUBTRACT 1                         FROM WS-EML-DOM-LEN.
109000 D12L-EXIT-DOM-LEN.
109100     EXIT.
109200
109300* SCAN BACKWARD OVER TRAILING SPACES TO FIND THE FULL-NAME LENGTH.
109400 D12G-SCAN-FULLNAME-LEN.
109500     SUBTRACT 1                         FROM WS-FN-LEN.
109600 D12H-EXIT-FN-LEN.
109700     EXIT.
109800
109900* WALK THE INTERIOR OF THE FULL NAME LOOKING FOR AN EMBEDDED
110000* SPACE, WHICH MEANS THERE IS A SECOND WORD.
110100 D12I-SCAN-FULLNAME-CHAR.
110200     IF  SRQ-USR-FULL-NAME(WS-FN-CHR-SUB:1) = SPACE
110300         SET  WS-FN-HAS-SPACE           TO TRUE
110400     END-IF.
110500     ADD  1                             TO WS-FN-CHR-SUB.
110600 D12J-EXIT-FN-CHAR.
110700     EXIT.
110800
110900******************************************************************
111000*    VALIDATE A CATEGORY MASTER ROW AS IT IS LOADED (UNIT 3)    *
111100******************************************************************
111200 D14-VALIDATE-CTY-ROW.
111300
111400     MOVE 'N'                            TO REF-REJECT-SW.
111500     MOVE 'C'                            TO REF-REJECT-ACTION.
111600     MOVE SRQ-CTY-ID                     TO REF-REJECT-ID.
111700
111800     IF  SRQ-CTY-NAME = SPACES
111900         SET  REF-IS-REJECTED            TO TRUE
112000         MOVE 'CATEGORY NAME IS MANDATORY' TO REF-REJECT-REASON
112100         GO TO D15-EXIT-VAL-CTY
112200     END-IF.
112300
112400     MOVE 30                             TO WS-USR-NAME-LEN.
112500     PERFORM D14A-SCAN-CTY-NAME-LEN     THRU D14B-EXIT-CTY-NAME-LEN
112600         UNTIL WS-USR-NAME-LEN = 0
112700         OR SRQ-CTY-NAME(WS-USR-NAME-LEN:1) NOT = SPACE.
112800
112900     IF  WS-USR-NAME-LEN < 3
113000         SET  REF-IS-REJECTED            TO TRUE
113100         MOVE 'CATEGORY NAME SHORTER THAN 3 CHARACTERS' TO
113200                                          REF-REJECT-REASON
113300         GO TO D15-EXIT-VAL-CTY
113400     END-IF.
113500
113600     IF  SRQ-CTY-SLA-HOURS = ZERO
113700         SET  REF-IS-REJECTED            TO TRUE
113800         MOVE 'SLA HOURS MUST BE GREATER THAN ZERO' TO
113900                                          REF-REJECT-REASON
114000         GO TO D15-EXIT-VAL-CTY
114100     END-IF.
114200
114300     IF  SRQ-CTY-PARENT-ID NOT = ZERO
114400         IF  SRQ-CTY-PARENT-ID = SRQ-CTY-ID
114500             SET  REF-IS-REJECTED        TO TRUE
114600             MOVE 'PARENT CATEGORY CANNOT BE ITSELF' TO
114700                                          REF-REJECT-REASON
114800             GO TO D15-EXIT-VAL-CTY
114900         END-IF
115000         MOVE SRQ-CTY-PARENT-ID          TO SRQ-LKUP-CTY-ID
115100         PERFORM D70-FIND-CATEGORY      THRU D75-EXIT-FIND
115200         IF  SRQ-LKUP-NOT-FOUND
115300             SET  REF-IS-REJECTED        TO TRUE
115400             MOVE 'PARENT CATEGORY NOT ON FILE' TO
115500                                          REF-REJECT-REASON
115600         END-IF
115700     END-IF.
115800
115900 D15-EXIT-VAL-CTY.
116000     EXIT.
116100
116200* SCAN BACKWARD OVER TRAILING SPACES TO FIND THE CATEGORY NAME
116300* LENGTH.  SHARES WS-USR-NAME-LEN WITH D12 -- ONLY ONE ROW IS
116400* EVER BEING VALIDATED AT A TIME.
116500 D14A-SCAN-CTY-NAME-LEN.
116600     SUBTRACT 1                         FROM WS-USR-NAME-LEN.
116700 D14B-EXIT-CTY-NAME-LEN.
116800     EXIT.
116900
117000******************************************************************
117100*    VALIDATE A STATUS MASTER ROW AS IT IS LOADED (UNIT 3)      *
117200******************************************************************
117300 D16-VALIDATE-STS-ROW.
117400
117500     MOVE 'N'                            TO REF-REJECT-SW.
117600     MOVE 'S'                            TO REF-REJECT-ACTION.
117700     MOVE SRQ-STS-ID                     TO REF-REJECT-ID.
117800
117900     IF  SRQ-STS-NAME = SPACES
118000         SET  REF-IS-REJECTED            TO TRUE
118100         MOVE 'STATUS NAME IS MANDATORY'  TO REF-REJECT-REASON
118200         GO TO D17-EXIT-VAL-STS
118300     END-IF.
118400
118500     MOVE 20                             TO WS-USR-NAME-LEN.
118600     PERFORM D16A-SCAN-STS-NAME-LEN     THRU D16B-EXIT-STS-NAME-LEN
118700         UNTIL WS-USR-NAME-LEN = 0
118800         OR SRQ-STS-NAME(WS-USR-NAME-LEN:1) NOT = SPACE.
118900
119000     IF  WS-USR-NAME-LEN < 2
119100         SET  REF-IS-REJECTED            TO TRUE
119200         MOVE 'STATUS NAME SHORTER THAN 2 CHARACTERS' TO
119300                                          REF-REJECT-REASON
119400         GO TO D17-EXIT-VAL-STS
119500     END-IF.
119600
119700     IF  SRQ-STS-CODE = SPACES
119800         SET  REF-IS-REJECTED            TO TRUE
119900         MOVE 'STATUS CODE IS MANDATORY'  TO REF-REJECT-REASON
120000     END-IF.
120100
120200 D17-EXIT-VAL-STS.
120300     EXIT.
120400
120500* SCAN BACKWARD OVER TRAILING SPACES TO FIND THE STATUS NAME
120600* LENGTH.  SHARES WS-USR-NAME-LEN WITH D12/D14.
120700 D16A-SCAN-STS-NAME-LEN.
120800     SUBTRACT 1                         FROM WS-USR-NAME-LEN.
120900 D16B-EXIT-STS-NAME-LEN.
121000     EXIT.
121100
121200******************************************************************
121300*    WRITE ONE REJECTS-REPORT LINE FOR A REJECTED MASTER ROW    *
121400******************************************************************
121500 D18-WRITE-REF-REJECT-LINE.
121600
121700     MOVE SPACES                         TO REJ-PRINT-LINE.
121800     MOVE WS-REF-SEQUENCE                 TO REJ-SEQUENCE-OUT.
121900     MOVE REF-REJECT-ACTION               TO REJ-ACTION-OUT.
122000     MOVE REF-REJECT-ID                   TO REJ-REQUEST-ID-OUT.
122100     MOVE REF-REJECT-REASON               TO REJ-REASON-OUT.
122200     WRITE FD-REJ-RECORD FROM REJ-PRINT-LINE.
122300
122400 D19-EXIT-REF-REJECT.
122500     EXIT.
122600
122700******************************************************************
122800*    VALIDATE A CREATE TRANSACTION                               *
122900******************************************************************
123000 D20-VALIDATE-CREATE.
123100
123200     MOVE 'N'                          TO TRN-REJECT-SW.
123300
123400     IF  SRQ-TRN-TITLE = SPACES
123500         SET  TRN-IS-REJECTED          TO TRUE
123600         MOVE 'TITLE IS MANDATORY'      TO TRN-REJECT-REASON
123700         GO TO D21-EXIT-VAL-CREATE
123800     END-IF.
123900
124000     MOVE 60                            TO WS-TTL-LEN.
124100     PERFORM D20A-SCAN-TITLE-LEN       THRU D20B-EXIT-TITLE-LEN
124200         UNTIL WS-TTL-LEN = 0
124300         OR SRQ-TRN-TITLE(WS-TTL-LEN:1) NOT = SPACE.
124400
124500     IF  WS-TTL-LEN < 5
124600         SET  TRN-IS-REJECTED          TO TRUE
124700         MOVE 'TITLE SHORTER THAN 5 CHARACTERS' TO
124800                                        TRN-REJECT-REASON
124900         GO TO D21-EXIT-VAL-CREATE
125000     END-IF.
125100
125200     IF  SRQ-TRN-PRIORITY NOT = 'C'
125300     AND SRQ-TRN-PRIORITY NOT = 'H'
125400     AND SRQ-TRN-PRIORITY NOT = 'M'
125500     AND SRQ-TRN-PRIORITY NOT = 'L'
125600         SET  TRN-IS-REJECTED          TO TRUE
125700         MOVE 'INVALID PRIORITY CODE'   TO TRN-REJECT-REASON
125800         GO TO D21-EXIT-VAL-CREATE
125900     END-IF.
126000
126100     IF  SRQ-TRN-CATEGORY-ID = ZERO
126200         SET  TRN-IS-REJECTED          TO TRUE
126300         MOVE 'CATEGORY ID MUST BE NON-ZERO' TO TRN-REJECT-REASON
126400         GO TO D21-EXIT-VAL-CREATE
126500     END-IF.
126600
126700     MOVE SRQ-TRN-CATEGORY-ID           TO SRQ-LKUP-CTY-ID.
126800     PERFORM D70-FIND-CATEGORY         THRU D75-EXIT-FIND.
126900     IF  SRQ-LKUP-NOT-FOUND
127000         SET  TRN-IS-REJECTED           TO TRUE
127100         MOVE 'CATEGORY NOT ON FILE'     TO TRN-REJECT-REASON
127200         GO TO D21-EXIT-VAL-CREATE
127300     END-IF.
127400
127500     MOVE SRQ-TRN-USER-ID                TO WS-LOOKUP-USR-ID.
127600     PERFORM D60-FIND-USER              THRU D61-EXIT-FIND-USR.
127700     IF  NOT WS-USR-ROW-FOUND
127800         SET  TRN-IS-REJECTED            TO TRUE
127900         MOVE 'REQUESTER NOT ON FILE'     TO TRN-REJECT-REASON
128000         GO TO D21-EXIT-VAL-CREATE
128100     END-IF.
128200
128300     IF  UTE-ACTIVE-FLAG(USR-IDX) NOT = 'Y'
128400         SET  TRN-IS-REJECTED            TO TRUE
128500         MOVE 'ACTING USER NOT ACTIVE'    TO TRN-REJECT-REASON
128600     END-IF.
128700
128800 D21-EXIT-VAL-CREATE.
128900     EXIT.
129000
129100* SCAN BACKWARD OVER TRAILING SPACES TO FIND THE TITLE LENGTH.
129200 D20A-SCAN-TITLE-LEN.
129300     SUBTRACT 1                         FROM WS-TTL-LEN.
129400 D20B-EXIT-TITLE-LEN.
129500     EXIT.
129600
129700******************************************************************
129800*    VALIDATE AN ASSIGN TRANSACTION                              *
129900******************************************************************
130000 D22-VALIDATE-ASSIGN.
130100
130200     MOVE 'N'                           TO TRN-REJECT-SW.
130300
130400     MOVE SRQ-TRN-REQUEST-ID             TO WS-LOOKUP-REQ-ID.
130500     PERFORM D66-FIND-REQUEST           THRU D67-EXIT-FIND-REQ.
130600     IF  NOT WS-REQ-ROW-FOUND
130700         SET  TRN-IS-REJECTED            TO TRUE
130800         MOVE 'REQUEST NOT ON FILE'       TO TRN-REJECT-REASON
130900         GO TO D23-EXIT-VAL-ASSIGN
131000     END-IF.
131100
131200     MOVE SRQ-TRN-ASSIGNEE-ID             TO WS-LOOKUP-USR-ID.
131300     PERFORM D60-FIND-USER               THRU D61-EXIT-FIND-USR.
131400     IF  NOT WS-USR-ROW-FOUND
131500         SET  TRN-IS-REJECTED             TO TRUE
131600         MOVE 'ASSIGNEE NOT ON FILE'       TO TRN-REJECT-REASON
131700         GO TO D23-EXIT-VAL-ASSIGN
131800     END-IF.
131900
132000     IF  UTE-ACTIVE-FLAG(USR-IDX) NOT = 'Y'
132100         SET  TRN-IS-REJECTED             TO TRUE
132200         MOVE 'ASSIGNEE IS NOT ACTIVE'      TO TRN-REJECT-REASON
132300         GO TO D23-EXIT-VAL-ASSIGN
132400     END-IF.
132500
132600     IF  UTE-ROLE(USR-IDX) NOT = 'E'
132700     AND UTE-ROLE(USR-IDX) NOT = 'A'
132800         SET  TRN-IS-REJECTED             TO TRUE
132900         MOVE 'ASSIGNEE IS NOT EXECUTOR/ADMIN' TO
133000                                 TRN-REJECT-REASON
133100         GO TO D23-EXIT-VAL-ASSIGN
133200     END-IF.
133300
133400     MOVE UTE-ROLE(USR-IDX)               TO SRQ-AUTH-ROLE.
133500     MOVE 'ASSIGN_REQUEST'                TO SRQ-AUTH-PERMISSION.
133600     PERFORM D50-CHECK-PERMISSION.
133700     IF  SRQ-AUTH-NOT-ALLOWED
133800         SET  TRN-IS-REJECTED             TO TRUE
133900         MOVE 'ASSIGNEE NOT AUTHORIZED'     TO TRN-REJECT-REASON
134000     END-IF.
134100
134200 D23-EXIT-VAL-ASSIGN.
134300     EXIT.
134400
134500******************************************************************
134600*    VALIDATE A STATUS-CHANGE TRANSACTION                       *
134700******************************************************************
134800 D24-VALIDATE-STATUS-CHG.
134900
135000     MOVE 'N'                            TO TRN-REJECT-SW.
135100
135200     MOVE SRQ-TRN-REQUEST-ID              TO WS-LOOKUP-REQ-ID.
135300     PERFORM D66-FIND-REQUEST            THRU D67-EXIT-FIND-REQ.
135400     IF  NOT WS-REQ-ROW-FOUND
135500         SET  TRN-IS-REJECTED             TO TRUE
135600         MOVE 'REQUEST NOT ON FILE'        TO TRN-REJECT-REASON
135700         GO TO D25-EXIT-VAL-STATCHG
135800     END-IF.
135900
136000     MOVE SRQ-TRN-NEW-STATUS               TO WS-LOOKUP-STS-ID.
136100     PERFORM D62-FIND-STATUS              THRU D63-EXIT-FIND-STS.
136200     IF  WS-STS-ROW-NOT-FOUND
136300         SET  TRN-IS-REJECTED             TO TRUE
136400         MOVE 'INVALID TARGET STATUS ID'   TO TRN-REJECT-REASON
136500         GO TO D25-EXIT-VAL-STATCHG
136600     END-IF.
136700
136800     IF  RTE-STATUS-ID(REQ-IDX) = 4
136900     OR  RTE-STATUS-ID(REQ-IDX) = 5
137000         SET  TRN-IS-REJECTED             TO TRUE
137100         MOVE 'REQUEST ALREADY IN A FINAL STATUS' TO
137200                                            TRN-REJECT-REASON
137300         GO TO D25-EXIT-VAL-STATCHG
137400     END-IF.
137500
137600     MOVE SRQ-TRN-USER-ID                  TO WS-LOOKUP-USR-ID.
137700     PERFORM D60-FIND-USER                THRU D61-EXIT-FIND-USR.
137800     IF  NOT WS-USR-ROW-FOUND
137900         SET  TRN-IS-REJECTED             TO TRUE
138000         MOVE 'ACTING USER NOT ON FILE'     TO TRN-REJECT-REASON
138100         GO TO D25-EXIT-VAL-STATCHG
138200     END-IF.
138300
138400     IF  UTE-ACTIVE-FLAG(USR-IDX) NOT = 'Y'
138500         SET  TRN-IS-REJECTED             TO TRUE
138600         MOVE 'ACTING USER NOT ACTIVE'      TO TRN-REJECT-REASON
138700         GO TO D25-EXIT-VAL-STATCHG
138800     END-IF.
138900
139000     MOVE UTE-ROLE(USR-IDX)                TO SRQ-AUTH-ROLE.
139100     MOVE 'CHANGE_STATUS'                  TO SRQ-AUTH-PERMISSION.
139200     PERFORM D50-CHECK-PERMISSION.
139300     IF  SRQ-AUTH-NOT-ALLOWED
139400         SET  TRN-IS-REJECTED              TO TRUE
139500         MOVE 'USER NOT AUTHORIZED'          TO TRN-REJECT-REASON
139600     END-IF.
139700
139800 D25-EXIT-VAL-STATCHG.
139900     EXIT.
140000
140100******************************************************************
140200*    VALIDATE A RATE TRANSACTION                                 *
140300******************************************************************
140400 D26-VALIDATE-RATE.
140500
140600     MOVE 'N'                            TO TRN-REJECT-SW.
140700
140800     MOVE SRQ-TRN-REQUEST-ID              TO WS-LOOKUP-REQ-ID.
140900     PERFORM D66-FIND-REQUEST            THRU D67-EXIT-FIND-REQ.
141000     IF  NOT WS-REQ-ROW-FOUND
141100         SET  TRN-IS-REJECTED             TO TRUE
141200         MOVE 'REQUEST NOT ON FILE'        TO TRN-REJECT-REASON
141300         GO TO D27-EXIT-VAL-RATE
141400     END-IF.
141500
141600     MOVE SRQ-TRN-USER-ID                 TO WS-LOOKUP-USR-ID.
141700     PERFORM D60-FIND-USER               THRU D61-EXIT-FIND-USR.
141800     IF  NOT WS-USR-ROW-FOUND
141900         SET  TRN-IS-REJECTED             TO TRUE
142000         MOVE 'RATER NOT ON FILE'          TO TRN-REJECT-REASON
142100         GO TO D27-EXIT-VAL-RATE
142200     END-IF.
142300
142400     IF  UTE-ACTIVE-FLAG(USR-IDX) NOT = 'Y'
142500         SET  TRN-IS-REJECTED             TO TRUE
142600         MOVE 'ACTING USER NOT ACTIVE'     TO TRN-REJECT-REASON
142700         GO TO D27-EXIT-VAL-RATE
142800     END-IF.
142900
143000     IF  SRQ-TRN-RATING < 1
143100     OR  SRQ-TRN-RATING > 5
143200         SET  TRN-IS-REJECTED             TO TRUE
143300         MOVE 'RATING MUST BE 1-5'         TO TRN-REJECT-REASON
143400         GO TO D27-EXIT-VAL-RATE
143500     END-IF.
143600
143700     IF  RTE-STATUS-ID(REQ-IDX) NOT = 3
143800     AND RTE-STATUS-ID(REQ-IDX) NOT = 4
143900     AND RTE-STATUS-ID(REQ-IDX) NOT = 5
144000         SET  TRN-IS-REJECTED             TO TRUE
144100         MOVE 'REQUEST IS NOT YET FINISHED'  TO TRN-REJECT-REASON
144200     END-IF.
144300
144400 D27-EXIT-VAL-RATE.
144500     EXIT.
144600
144700******************************************************************
144800*    WRITE ONE REJECTS-REPORT LINE                               *
144900******************************************************************
145000 D28-WRITE-REJECT-LINE.
145100
145200     MOVE SPACES                         TO REJ-PRINT-LINE.
145300     MOVE WS-TRN-SEQUENCE                 TO REJ-SEQUENCE-OUT.
145400     MOVE SRQ-TRN-ACTION                  TO REJ-ACTION-OUT.
145500     MOVE SRQ-TRN-REQUEST-ID              TO REJ-REQUEST-ID-OUT.
145600     MOVE TRN-REJECT-REASON               TO REJ-REASON-OUT.
145700     WRITE FD-REJ-RECORD FROM REJ-PRINT-LINE.
145800
145900 D29-EXIT-REJECT.
146000     EXIT.
146100
146200******************************************************************
146300*    BUILD TICKET NUMBER  SRQ-CCYY-NNNN                          *
146400******************************************************************
146500 D40-BUILD-TICKET-NUMBER.
146600
146700     MOVE 'SRQ-'                          TO WTP-PREFIX.
146800     MOVE WS-RUN-CCYY                     TO WTP-YEAR.
146900     MOVE '-'                             TO WTP-DASH.
147000     MOVE WS-NEXT-REQ-ID                  TO WTP-ID.
147100
147200 D41-EXIT-TICKET.
147300     EXIT.
147400
147500******************************************************************
147600*    FIND USER ROW BY ID (BINARY SEARCH ON SRQ-USR-TABLE)        *
147700******************************************************************
147800 D60-FIND-USER.
147900
148000     SET  WS-USR-ROW-NOT-FOUND           TO TRUE.
148100     SEARCH ALL SRQ-USR-ENTRY
148200         AT END
148300             CONTINUE
148400         WHEN UTE-ID(USR-IDX) = WS-LOOKUP-USR-ID
148500             SET  WS-USR-ROW-FOUND        TO TRUE
148600     END-SEARCH.
148700
148800 D61-EXIT-FIND-USR.
148900     EXIT.
149000
149100******************************************************************
149200*    FIND STATUS ROW BY ID (BINARY SEARCH ON SRQ-STS-TABLE)      *
149300******************************************************************
149400 D62-FIND-STATUS.
149500
149600     SET  WS-STS-ROW-NOT-FOUND           TO TRUE.
149700     SEARCH ALL SRQ-STS-ENTRY
149800         AT END
149900             CONTINUE
150000         WHEN STE-ID(STS-IDX) = WS-LOOKUP-STS-ID
150100             SET  WS-STS-ROW-FOUND        TO TRUE
150200     END-SEARCH.
150300
150400 D63-EXIT-FIND-STS.
150500     EXIT.
150600
150700******************************************************************
150800*    FIND REQUEST ROW BY ID (BINARY SEARCH ON SRQ-REQ-TABLE)     *
150900******************************************************************
151000 D66-FIND-REQUEST.
151100
151200     SET  WS-REQ-ROW-NOT-FOUND           TO TRUE.
151300     SEARCH ALL SRQ-REQ-ENTRY
151400         AT END
151500             CONTINUE
151600         WHEN RTE-ID(REQ-IDX) = WS-LOOKUP-REQ-ID
151700             SET  WS-REQ-ROW-FOUND        TO TRUE
151800     END-SEARCH.
151900
152000 D67-EXIT-FIND-REQ.
152100     EXIT.
152200
152300******************************************************************
152400*    PRINT THE LIFECYCLE PROCESSING SUMMARY                     *
152500******************************************************************
152600 D90-PRINT-SUMMARY.
152700
152800     DISPLAY SPACES                      UPON PRINTER.
152900     DISPLAY THIS-PGM ' - LIFECYCLE PROCESSING SUMMARY'
153000                                          UPON PRINTER.
153100     MOVE SPACES                         TO SUM-PRINT-LINE.
153200     MOVE 'TRANSACTIONS READ'            TO SUM-LABEL-OUT.
153300     MOVE WS-TRNS-READ                   TO SUM-COUNT-OUT.
153400     DISPLAY SUM-PRINT-LINE              UPON PRINTER.
153500     MOVE 'TRANSACTIONS APPLIED'         TO SUM-LABEL-OUT.
153600     MOVE WS-TRNS-APPLIED                TO SUM-COUNT-OUT.
153700     DISPLAY SUM-PRINT-LINE              UPON PRINTER.
153800     MOVE 'TRANSACTIONS REJECTED'        TO SUM-LABEL-OUT.
153900     MOVE WS-TRNS-REJECTED               TO SUM-COUNT-OUT.
154000     DISPLAY SUM-PRINT-LINE              UPON PRINTER.
154100     MOVE 'CREATE ACTIONS APPLIED'       TO SUM-LABEL-OUT.
154200     MOVE WS-CREATE-COUNT                TO SUM-COUNT-OUT.
154300     DISPLAY SUM-PRINT-LINE              UPON PRINTER.
154400     MOVE 'ASSIGN ACTIONS APPLIED'       TO SUM-LABEL-OUT.
154500     MOVE WS-ASSIGN-COUNT                TO SUM-COUNT-OUT.
154600     DISPLAY SUM-PRINT-LINE              UPON PRINTER.
154700     MOVE 'STATUS-CHANGE ACTIONS APPLIED' TO SUM-LABEL-OUT.
154800     MOVE WS-STATCHG-COUNT               TO SUM-COUNT-OUT.
154900     DISPLAY SUM-PRINT-LINE              UPON PRINTER.
155000     MOVE 'RATE ACTIONS APPLIED'         TO SUM-LABEL-OUT.
155100     MOVE WS-RATE-COUNT                  TO SUM-COUNT-OUT.
155200     DISPLAY SUM-PRINT-LINE              UPON PRINTER.
155300     MOVE 'USER ROWS REJECTED AT LOAD'    TO SUM-LABEL-OUT.
155400     MOVE WS-USR-REJECTED                TO SUM-COUNT-OUT.
155500     DISPLAY SUM-PRINT-LINE              UPON PRINTER.
155600     MOVE 'CATEGORY ROWS REJECTED AT LOAD' TO SUM-LABEL-OUT.
155700     MOVE WS-CTY-REJECTED                TO SUM-COUNT-OUT.
155800     DISPLAY SUM-PRINT-LINE              UPON PRINTER.
155900     MOVE 'STATUS ROWS REJECTED AT LOAD'  TO SUM-LABEL-OUT.
156000     MOVE WS-STS-REJECTED                TO SUM-COUNT-OUT.
156100     DISPLAY SUM-PRINT-LINE              UPON PRINTER.
156200
156300     IF  WS-TKT-COUNT > ZERO
156400         DISPLAY SPACES                  UPON PRINTER
156500         DISPLAY 'TICKET NUMBERS ISSUED THIS RUN' UPON PRINTER
156600         PERFORM D92-PRINT-TICKET-LINE   THRU D93-EXIT-TICKET-LINE
156700             VARYING TKT-IDX FROM 1 BY 1
156800             UNTIL TKT-IDX > WS-TKT-COUNT
156900     END-IF.
157000
157100 D95-EXIT-SUMMARY.
157200     EXIT.
157300
157400* PRINT ONE TICKET-NUMBER LINE OF THE LIFECYCLE SUMMARY, ONE
157500* ENTRY PER CREATE APPLIED THIS RUN.
157600 D92-PRINT-TICKET-LINE.
157700
157800     MOVE SPACES                         TO TKT-PRINT-LINE.
157900     MOVE TKE-REQUEST-ID(TKT-IDX)         TO TKT-REQUEST-ID-OUT.
158000     MOVE TKE-TICKET-NUMBER(TKT-IDX)      TO TKT-NUMBER-OUT.
158100     DISPLAY TKT-PRINT-LINE              UPON PRINTER.
158200
158300 D93-EXIT-TICKET-LINE.
158400     EXIT.
