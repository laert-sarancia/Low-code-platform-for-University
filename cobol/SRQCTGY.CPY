000100******************************************************************
000200*                                                                *
000300*    SRQCTGY  -  HELP DESK CATEGORY REFERENCE RECORD             *
000400*                                                                *
000500******************************************************************
000600* Fixed 49-byte sequential records, sorted ascending by
000700* SRQ-CTY-ID.  SRQ-CTY-PARENT-ID of zero marks a root category.
000800******************************************************************
000900* CHANGE HISTORY ------------------------------------------------
001000* 09/03/1991 RJP ORIGINAL LAYOUT FOR REQ# HD-91-114.                HD-114
001100* 05/02/1996 RJP ADDED SRQ-CTY-PARENT-ID, SUB-CATEGORIES,           HD-071
001200*               HD-96-071.
001300* 03/14/2001 DLT ADDED SRQ-CTY-AUTO-ASSIGN PER HD-2001-018.         HD-018
001400* 11/14/2004 DLT PULLED THE STRAY TRAILING FILLER BYTE -- THIS      HD-079
001500*               RECORD IS 49 BYTES ON DISK, NOT 50, PER
001600*               HD-2004-079.
001700* END OF HISTORY ------------------------------------------------
001800 01  SRQ-CTY-RECORD.
001900     03  SRQ-CTY-ID                PIC  9(04).
002000     03  SRQ-CTY-NAME              PIC  X(30).
002100     03  SRQ-CTY-SLA-HOURS         PIC  9(04).
002200     03  SRQ-CTY-ACTIVE-FLAG       PIC  X(01).
002300         88  SRQ-CTY-IS-ACTIVE          VALUE 'Y'.
002400         88  SRQ-CTY-IS-INACTIVE        VALUE 'N'.
002500     03  SRQ-CTY-PARENT-ID         PIC  9(04).
002600     03  SRQ-CTY-AUTO-ASSIGN       PIC  9(06).
