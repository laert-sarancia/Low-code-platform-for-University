000100******************************************************************
000200*                                                                *
000300*    SRQSTTS  -  HELP DESK STATUS REFERENCE RECORD               *
000400*                                                                *
000500******************************************************************
000600* Fixed table of five rows (New / In progress / Resolved /
000700* Closed / Rejected), 37 bytes, sorted ascending by SRQ-STS-ID.
000800******************************************************************
000900* CHANGE HISTORY ------------------------------------------------
001000* 09/03/1991 RJP ORIGINAL LAYOUT FOR REQ# HD-91-114.                HD-114
001100* END OF HISTORY ------------------------------------------------
001200 01  SRQ-STS-RECORD.
001300     03  SRQ-STS-ID                PIC  9(02).
001400     03  SRQ-STS-NAME              PIC  X(20).
001500     03  SRQ-STS-CODE              PIC  X(12).
001600     03  SRQ-STS-FINAL-FLAG        PIC  X(01).
001700         88  SRQ-STS-IS-FINAL           VALUE 'Y'.
001800         88  SRQ-STS-NOT-FINAL          VALUE 'N'.
001900     03  FILLER                    PIC  X(02).
