000100******************************************************************
000200*                                                                *
000300*    SRQFSTW  -  SHOP-STANDARD FILE-STATUS WORK AREA             *
000400*                                                                *
000500******************************************************************
000600* COPY into WORKING-STORAGE SECTION of any batch program that
000700* also COPYs SRQFSTP for its status-check paragraph.  Before
000800* PERFORMing that paragraph, MOVE the file's own two-position
000900* FILE STATUS field into SRQ-FST-FILE-STATUS and the file's
001000* logical name into SRQ-FST-FILE-NAME.
001100******************************************************************
001200* CHANGE HISTORY ------------------------------------------------
001300* 09/03/1991 RJP ORIGINAL MEMBER, SHOP-WIDE BATCH STANDARDS.
001400* END OF HISTORY ------------------------------------------------
001500 01  SRQ-FST-WORK-AREA.
001600     03  SRQ-FST-FILE-NAME         PIC  X(08)  VALUE SPACES.
001700     03  SRQ-FST-FILE-STATUS       PIC  X(02)  VALUE '00'.
001800         88  SRQ-FST-NORMAL             VALUE '00'.
001900         88  SRQ-FST-EOFILE             VALUE '10'.
002000         88  SRQ-FST-DUPLICATE-KEY      VALUE '02' '22'.
002100     03  SRQ-FST-ABORT-SW          PIC  X(01)  VALUE 'N'.
002200         88  SRQ-FST-MUST-ABORT         VALUE 'Y'.
002250     03  FILLER                    PIC  X(01)  VALUE SPACES.
