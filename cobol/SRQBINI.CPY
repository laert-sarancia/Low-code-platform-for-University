000100******************************************************************
000200*    SRQBINI  -  SHOP-STANDARD BATCH START-OF-JOB BANNER         *
000300******************************************************************
000400* Dropped in as part of B10-INITIALIZATION.  Caller must declare
000500* THIS-PGM PIC X(08), WS-RUN-DATE PIC 9(06), WS-RUN-TIME PIC
000600* 9(08) in its own WORKING-STORAGE before this member is COPYd.
000700******************************************************************
000800     ACCEPT  WS-RUN-DATE            FROM DATE.
000900     ACCEPT  WS-RUN-TIME             FROM TIME.
001000
001100     DISPLAY THIS-PGM ': JOB STEP STARTING  RUN-DATE '
001200             WS-RUN-DATE ' RUN-TIME ' WS-RUN-TIME
001300                                   UPON PRINTER.
