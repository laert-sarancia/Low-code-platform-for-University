000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    SRQSLA0.
000900 AUTHOR.        K M TRAN.
001000 DATE-WRITTEN.  NOV 1997.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      NONE.
001400*REMARKS.       SLA COMPLIANCE STEP.  RUNS AGAINST THE UPDATED
001500*               REQUEST MASTER PRODUCED BY SRQLIFE0 AND PRINTS
001600*               ONE DETAIL LINE PER ACTIVE REQUEST SHOWING
001700*               ELAPSED HOURS, LIMIT, PERCENT USED, REMAINING,
001800*               OVERRUN AND A BREACH/OK FLAG, FOLLOWED BY A
001900*               FLEET-WIDE COMPLIANCE SUMMARY.
002000
002100* CHANGE HISTORY ------------------------------------------------
002200* 11/08/1997 KMT ORIGINAL PROGRAM, SLA TRACKING PROJECT HD-97-301.  HD-301
002300* 06/19/1998 KMT Y2K REMEDIATION - AS-OF TIMESTAMP NOW CCYY.
002400* 08/30/1999 RJP BUSINESS-HOURS CALENDAR MOVED INTO SRQDATE0 SO     HD-188
002500*                THIS STEP AND THE DUE-DATE CALC AT CREATE TIME
002600*                SHARE ONE ALGORITHM, HD-99-188.
002700* 04/22/2003 DLT SUMMARY NOW TREATS A FINISHED REQUEST WITH NO      HD-055
002800*                RESOLVED STAMP AS COMPLIANT, HD-2003-055.
002900* END OF HISTORY ------------------------------------------------
003000
003100/*****************************************************************
003200*                                                                *
003300*    ENVIRONMENT DIVISION                                        *
003400*                                                                *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700
003800 CONFIGURATION SECTION.
003900
004000 SOURCE-COMPUTER. IBM-2086-A04-140.
004100 OBJECT-COMPUTER. IBM-2086-A04-140.
004200
004300 SPECIAL-NAMES.
004400     SYSLST IS PRINTER
004500     C01    IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800
004900 FILE-CONTROL.
005000     SELECT STATUSES-FILE       ASSIGN TO SRQSTTS
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS  IS WS-STTS-STATUS.
005300
005400     SELECT REQUESTS-FILE       ASSIGN TO SRQREQO
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS  IS WS-REQM-STATUS.
005700
005800     SELECT SLA-REPORT-FILE     ASSIGN TO SRQSLAR
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS WS-SLAR-STATUS.
006100
006200/*****************************************************************
006300*                                                                *
006400*    DATA DIVISION                                               *
006500*                                                                *
006600******************************************************************
006700 DATA DIVISION.
006800
006900 FILE SECTION.
007000
007100 FD  STATUSES-FILE
007200     RECORDING MODE IS F.
007300 01  FD-STS-RECORD.
007400     COPY SRQSTTS.
007500
007600 FD  REQUESTS-FILE
007700     RECORDING MODE IS F.
007800 01  FD-MST-RECORD.
007900     COPY SRQMSTR.
008000
008100 FD  SLA-REPORT-FILE.
008200 01  FD-SLA-RECORD                   PIC  X(132).
008300
008400 WORKING-STORAGE SECTION.
008500
008600 01  CONTROL-FIELDS.
008700     03  THIS-PGM                    PIC  X(08)  VALUE 'SRQSLA0 '.
008800     03  WS-RUN-DATE                 PIC  9(06).
008900     03  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
009000         05  WS-RUN-YY                PIC  9(02).
009100         05  WS-RUN-MM                PIC  9(02).
009200         05  WS-RUN-DD                PIC  9(02).
009300     03  WS-RUN-TIME                 PIC  9(08).
009400     03  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
009500         05  WS-RUN-HH                PIC  9(02).
009600         05  WS-RUN-MI                PIC  9(02).
009700         05  WS-RUN-SS                PIC  9(02).
009800         05  WS-RUN-HS                PIC  9(02).
009900     03  WS-RUN-CCYY                 PIC  9(04).
010000     03  FILLER                      PIC  X(02)  VALUE SPACES.
010100
010200 01  FILE-STATUS-FIELDS.
010300     03  WS-STTS-STATUS              PIC  X(02).
010400     03  WS-REQM-STATUS              PIC  X(02).
010500     03  WS-SLAR-STATUS              PIC  X(02).
010600     03  FILLER                      PIC  X(02)  VALUE SPACES.
010700
010800 COPY SRQFSTW.
010900 COPY SRQRTC.
011000
011100 01  EOF-SWITCHES.
011200     03  WS-REQM-EOF-SW              PIC  X(01)  VALUE 'N'.
011300         88  WS-REQM-EOF                 VALUE 'Y'.
011400     03  FILLER                      PIC  X(01)  VALUE SPACES.
011500
011600* AS-OF TIMESTAMP - THE RUN'S BATCH PARAMETER.  DEFAULTS TO THE
011700* JOB'S OWN RUN DATE/TIME (MIDNIGHT SECONDS NOT CARRIED BY THE
011800* SHOP'S ACCEPT FROM TIME, SO WE ZERO-FILL THEM).
011900 01  WS-AS-OF-TS                     PIC  9(14).
012000 01  WS-AS-OF-PARTS REDEFINES WS-AS-OF-TS.
012100     03  AOF-CCYY                    PIC  9(04).
012200     03  AOF-MM                      PIC  9(02).
012300     03  AOF-DD                      PIC  9(02).
012400     03  AOF-HH                      PIC  9(02).
012500     03  AOF-MI                      PIC  9(02).
012600     03  AOF-SS                      PIC  9(02).
012700
012800* SLA LIMIT HOURS BY PRIORITY - SHOP-STANDARD LITERAL TABLE
012900 01  PRIORITY-LIMIT-LITERAL.
013000     03  FILLER   PIC X(03) VALUE 'C02'.
013100     03  FILLER   PIC X(03) VALUE 'H08'.
013200     03  FILLER   PIC X(03) VALUE 'M24'.
013300     03  FILLER   PIC X(03) VALUE 'L72'.
013400 01  PRIORITY-LIMIT-TABLE REDEFINES PRIORITY-LIMIT-LITERAL.
013500     03  PLT-ENTRY OCCURS 4 TIMES.
013600         05  PLT-PRIORITY            PIC  X(01).
013700         05  PLT-LIMIT-HOURS         PIC  9(02).
013800
013900* STATUS-NAME TABLE, LOADED FROM STATUSES-FILE
014000 01  SRQ-STS-COUNT                   PIC S9(04) COMP VALUE ZERO.
014100 01  SRQ-STS-TABLE.
014200     03  SRQ-STS-ENTRY OCCURS 1 TO 10 TIMES
014300             DEPENDING ON SRQ-STS-COUNT
014400             ASCENDING KEY IS STE-ID
014500             INDEXED BY STS-IDX.
014600         05  STE-ID                  PIC  9(02).
014700         05  STE-NAME                PIC  X(20).
014800
014900* PER-REQUEST SLA WORK FIELDS
015000 01  SLA-WORK-FIELDS.
015100     03  WS-LIMIT-HOURS              PIC  9(04).
015200     03  WS-END-TS                   PIC  9(14).
015300     03  WS-COMPLIANT-SW             PIC  X(01).
015400         88  WS-IS-COMPLIANT             VALUE 'Y'.
015500         88  WS-IS-BREACHED              VALUE 'N'.
015600     03  WS-PCT-USED                 PIC  9(03)V99.
015700     03  WS-REMAINING                PIC S9(05)V99.
015800     03  WS-OVERRUN                   PIC S9(05)V99.
015900     03  WS-STATUS-NAME               PIC  X(20).
016000     03  WS-PLT-SUB                   PIC S9(02) COMP.
016100     03  FILLER                       PIC  X(01)  VALUE SPACES.
016200
016300* INTERFACE FIELDS FOR THE SRQDATE0 CALL
016400 COPY SRQDATP.
016500
016600* SUMMARY ACCUMULATORS
016700 01  SLA-SUMMARY-FIELDS.
016800     03  WS-TOTAL-COUNT               PIC S9(07) COMP VALUE ZERO.
016900     03  WS-FINISHED-COUNT            PIC S9(07) COMP VALUE ZERO.
017000     03  WS-COMPLIANT-COUNT           PIC S9(07) COMP VALUE ZERO.
017100     03  WS-BREACHED-COUNT            PIC S9(07) COMP VALUE ZERO.
017200     03  WS-COMPLIANCE-RATE           PIC  9(03)V99.
017300     03  FILLER                       PIC  X(01)  VALUE SPACES.
017400
017500* REPORT LINES
017600 01  HDG-PRINT-LINE.
017700     03  HDG-TITLE-OUT                PIC  X(40)
017800             VALUE 'SRQ-SLA0   SLA COMPLIANCE REPORT'.
017900     03  FILLER                       PIC  X(12)
018000             VALUE '  RUN DATE '.
018100     03  HDG-RUN-DATE-OUT              PIC  9(06).
018200     03  FILLER                       PIC  X(74)  VALUE SPACES.
018300
018400 01  DET-PRINT-LINE.
018500     03  DET-REQUEST-ID-OUT           PIC  ZZZZZ9.
018600     03  FILLER                       PIC  X(02)  VALUE SPACES.
018700     03  DET-PRIORITY-OUT             PIC  X(01).
018800     03  FILLER                       PIC  X(02)  VALUE SPACES.
018900     03  DET-STATUS-NAME-OUT          PIC  X(20).
019000     03  FILLER                       PIC  X(02)  VALUE SPACES.
019100     03  DET-ELAPSED-OUT              PIC  ZZZ9.99.
019200     03  FILLER                       PIC  X(02)  VALUE SPACES.
019300     03  DET-LIMIT-OUT                PIC  ZZZ9.
019400     03  FILLER                       PIC  X(02)  VALUE SPACES.
019500     03  DET-PERCENT-OUT              PIC  ZZ9.99.
019600     03  FILLER                       PIC  X(02)  VALUE SPACES.
019700     03  DET-REMAINING-OUT            PIC  ZZZ9.99.
019800     03  FILLER                       PIC  X(02)  VALUE SPACES.
019900     03  DET-OVERRUN-OUT              PIC  ZZZ9.99.
020000     03  FILLER                       PIC  X(02)  VALUE SPACES.
020100     03  DET-FLAG-OUT                 PIC  X(06).
020200     03  FILLER                       PIC  X(52)  VALUE SPACES.
020300
020400 01  SUM-PRINT-LINE.
020500     03  SUM-LABEL-OUT                PIC  X(40).
020600     03  SUM-COUNT-OUT                PIC  ZZZZZZ9.
020700     03  FILLER                       PIC  X(02)  VALUE SPACES.
020800     03  SUM-RATE-OUT                 PIC  ZZ9.99.
020900     03  FILLER                       PIC  X(77)  VALUE SPACES.
021000
021100/*****************************************************************
021200*                                                                *
021300*    PROCEDURE DIVISION                                          *
021400*                                                                *
021500******************************************************************
021600 PROCEDURE DIVISION.
021700
021800 A00-MAINLINE-ROUTINE.
021900
022000     PERFORM B10-INITIALIZATION        THRU B15-EXIT.
022100     PERFORM C00-PROCESS-ONE-REQUEST   THRU C99-EXIT-PROCESS
022200         UNTIL WS-REQM-EOF.
022300     PERFORM D00-PRINT-SLA-SUMMARY     THRU D05-EXIT-SUMMARY.
022400     PERFORM B20-TERMINATION           THRU B25-EXIT.
022500
022600     STOP RUN.
022700
022800 B10-INITIALIZATION.
022900
023000     COPY SRQBINI.
023100
023200     IF  WS-RUN-YY < 50
023300         MOVE 2000                     TO WS-RUN-CCYY
023400     ELSE
023500         MOVE 1900                     TO WS-RUN-CCYY
023600     END-IF.
023700     ADD  WS-RUN-YY                    TO WS-RUN-CCYY.
023800
023900     MOVE WS-RUN-CCYY                  TO AOF-CCYY.
024000     MOVE WS-RUN-MM                     TO AOF-MM.
024100     MOVE WS-RUN-DD                     TO AOF-DD.
024200     MOVE WS-RUN-HH                     TO AOF-HH.
024300     MOVE WS-RUN-MI                     TO AOF-MI.
024400     MOVE WS-RUN-SS                     TO AOF-SS.
024500
024600     OPEN INPUT  STATUSES-FILE.
024700     MOVE 'STATUS'                      TO SRQ-FST-FILE-NAME.
024800     MOVE WS-STTS-STATUS                TO SRQ-FST-FILE-STATUS.
024900     PERFORM B90-CHECK-STATUS           THRU B95-EXIT-CHECK.
025000
025100     OPEN INPUT  REQUESTS-FILE.
025200     MOVE 'REQ-MST'                      TO SRQ-FST-FILE-NAME.
025300     MOVE WS-REQM-STATUS                 TO SRQ-FST-FILE-STATUS.
025400     PERFORM B90-CHECK-STATUS            THRU B95-EXIT-CHECK.
025500
025600     OPEN OUTPUT SLA-REPORT-FILE.
025700
025800     MOVE ZERO                          TO SRQ-STS-COUNT.
025900     READ STATUSES-FILE
026000         AT END
026100             MOVE '10'                   TO WS-STTS-STATUS
026200     END-READ.
026300     PERFORM B30-LOAD-STATUS-TABLE      THRU B31-EXIT-LOAD-STS
026400         UNTIL WS-STTS-STATUS = '10'.
026500
026600     MOVE WS-RUN-DATE                   TO HDG-RUN-DATE-OUT.
026700     WRITE FD-SLA-RECORD FROM HDG-PRINT-LINE.
026800
026900     READ REQUESTS-FILE
027000         AT END
027100             SET  WS-REQM-EOF           TO TRUE
027200     END-READ.
027300
027400 B15-EXIT.
027500     EXIT.
027600
027700 B20-TERMINATION.
027800
027900     CLOSE STATUSES-FILE REQUESTS-FILE SLA-REPORT-FILE.
028000
028100     COPY SRQBRTN.
028200
028300 B25-EXIT.
028400     EXIT.
028500
028600******************************************************************
028700*    FILE-STATUS CHECK (SHOP STANDARD, SELF-CONTAINED MEMBER)    *
028800******************************************************************
028900 COPY SRQFSTP.
029000
029100 B30-LOAD-STATUS-TABLE.
029200
029300     ADD  1                              TO SRQ-STS-COUNT.
029400     MOVE SRQ-STS-ID                     TO STE-ID(SRQ-STS-COUNT).
029500     MOVE SRQ-STS-NAME                   TO
029600                                    STE-NAME(SRQ-STS-COUNT).
029700     READ STATUSES-FILE
029800         AT END
029900             MOVE '10'                   TO WS-STTS-STATUS
030000     END-READ.
030100
030200 B31-EXIT-LOAD-STS.
030300     EXIT.
030400
030500 C00-PROCESS-ONE-REQUEST.
030600
030700     ADD  1                              TO WS-TOTAL-COUNT.
030800
030900     IF  SRQ-MST-NOT-DELETED
031000         PERFORM C20-DETERMINE-LIMIT      THRU C21-EXIT-LIMIT
031100         PERFORM C22-DETERMINE-END-TS     THRU C23-EXIT-END-TS
031200         PERFORM C24-CALC-ELAPSED         THRU C25-EXIT-ELAPSED
031300         PERFORM C26-EVALUATE-COMPLIANCE  THRU C27-EXIT-EVAL
031400         PERFORM C28-GET-STATUS-NAME      THRU C29-EXIT-GET-STS
031500         PERFORM C30-WRITE-DETAIL-LINE    THRU C31-EXIT-DETAIL
031600         PERFORM C80-ACCUMULATE-SUMMARY   THRU C81-EXIT-ACCUM
031700     END-IF.
031800
031900     READ REQUESTS-FILE
032000         AT END
032100             SET  WS-REQM-EOF            TO TRUE
032200     END-READ.
032300
032400 C99-EXIT-PROCESS.
032500     EXIT.
032600
032700******************************************************************
032800*    LOOK UP THE SLA LIMIT HOURS FOR THIS REQUEST'S PRIORITY     *
032900******************************************************************
033000 C20-DETERMINE-LIMIT.
033100
033200     MOVE 24                             TO WS-LIMIT-HOURS.
033300     PERFORM C20A-SCAN-PRIORITY-TABLE    THRU C20B-EXIT-SCAN
033400         VARYING WS-PLT-SUB FROM 1 BY 1
033500             UNTIL WS-PLT-SUB > 4.
033600
033700 C20A-SCAN-PRIORITY-TABLE.
033800         IF  PLT-PRIORITY(WS-PLT-SUB) = SRQ-MST-PRIORITY
033900             MOVE PLT-LIMIT-HOURS(WS-PLT-SUB) TO WS-LIMIT-HOURS
034000             MOVE 5                       TO WS-PLT-SUB
034100         END-IF.
034200
034300 C20B-EXIT-SCAN.
034400     EXIT.
034500
034600
034700 C21-EXIT-LIMIT.
034800     EXIT.
034900
035000******************************************************************
035100*    DETERMINE THE END TIMESTAMP FOR THE ELAPSED CALCULATION    *
035200******************************************************************
035300 C22-DETERMINE-END-TS.
035400
035500     IF  SRQ-MST-RESOLVED-TS > ZERO
035600         MOVE SRQ-MST-RESOLVED-TS         TO WS-END-TS
035700     ELSE
035800         MOVE WS-AS-OF-TS                 TO WS-END-TS
035900     END-IF.
036000
036100 C23-EXIT-END-TS.
036200     EXIT.
036300
036400******************************************************************
036500*    CALL SRQDATE0 FOR THE ELAPSED-HOURS FIGURE                 *
036600******************************************************************
036700 C24-CALC-ELAPSED.
036800
036900     MOVE '1'                            TO DATP-FUNCTION.
037000     MOVE SRQ-MST-PRIORITY                TO DATP-PRIORITY.
037100     MOVE SRQ-MST-CREATED-TS               TO DATP-START-TS.
037200     MOVE WS-END-TS                        TO DATP-END-TS.
037300     CALL 'SRQDATE0' USING SRQDATP-PARMS.
037400
037500 C25-EXIT-ELAPSED.
037600     EXIT.
037700
037800******************************************************************
037900*    EVALUATE COMPLIANCE, PERCENT USED, REMAINING, OVERRUN       *
038000******************************************************************
038100 C26-EVALUATE-COMPLIANCE.
038200
038300     IF  SRQ-MST-STS-FINISHED
038400     AND SRQ-MST-RESOLVED-TS = ZERO
038500         SET  WS-IS-COMPLIANT             TO TRUE
038600         MOVE ZERO                         TO WS-PCT-USED
038700         MOVE WS-LIMIT-HOURS               TO WS-REMAINING
038800         MOVE ZERO                         TO WS-OVERRUN
038900     ELSE
039000         IF  DATP-RESULT-HOURS <= WS-LIMIT-HOURS
039100             SET  WS-IS-COMPLIANT          TO TRUE
039200         ELSE
039300             SET  WS-IS-BREACHED           TO TRUE
039400         END-IF
039500
039600         COMPUTE WS-PCT-USED ROUNDED =
039700                 (DATP-RESULT-HOURS / WS-LIMIT-HOURS) * 100
039800         IF  WS-PCT-USED > 100
039900             MOVE 100                      TO WS-PCT-USED
040000         END-IF
040100
040200         COMPUTE WS-REMAINING ROUNDED =
040300                 WS-LIMIT-HOURS - DATP-RESULT-HOURS
040400         IF  WS-REMAINING < ZERO
040500             MOVE ZERO                     TO WS-REMAINING
040600         END-IF
040700
040800         IF  WS-IS-BREACHED
040900             COMPUTE WS-OVERRUN ROUNDED =
041000                     DATP-RESULT-HOURS - WS-LIMIT-HOURS
041100         ELSE
041200             MOVE ZERO                     TO WS-OVERRUN
041300         END-IF
041400     END-IF.
041500
041600 C27-EXIT-EVAL.
041700     EXIT.
041800
041900******************************************************************
042000*    LOOK UP THE STATUS NAME (BINARY SEARCH ON SRQ-STS-TABLE)   *
042100******************************************************************
042200 C28-GET-STATUS-NAME.
042300
042400     MOVE 'UNKNOWN'                       TO WS-STATUS-NAME.
042500     SEARCH ALL SRQ-STS-ENTRY
042600         AT END
042700             CONTINUE
042800         WHEN STE-ID(STS-IDX) = SRQ-MST-STATUS-ID
042900             MOVE STE-NAME(STS-IDX)        TO WS-STATUS-NAME
043000     END-SEARCH.
043100
043200 C29-EXIT-GET-STS.
043300     EXIT.
043400
043500 C30-WRITE-DETAIL-LINE.
043600
043700     MOVE SPACES                          TO DET-PRINT-LINE.
043800     MOVE SRQ-MST-ID                      TO DET-REQUEST-ID-OUT.
043900     MOVE SRQ-MST-PRIORITY                TO DET-PRIORITY-OUT.
044000     MOVE WS-STATUS-NAME                  TO DET-STATUS-NAME-OUT.
044100     MOVE DATP-RESULT-HOURS               TO DET-ELAPSED-OUT.
044200     MOVE WS-LIMIT-HOURS                  TO DET-LIMIT-OUT.
044300     MOVE WS-PCT-USED                     TO DET-PERCENT-OUT.
044400     MOVE WS-REMAINING                    TO DET-REMAINING-OUT.
044500     MOVE WS-OVERRUN                      TO DET-OVERRUN-OUT.
044600     IF  WS-IS-COMPLIANT
044700         MOVE 'OK'                        TO DET-FLAG-OUT
044800     ELSE
044900         MOVE 'BREACH'                    TO DET-FLAG-OUT
045000     END-IF.
045100     WRITE FD-SLA-RECORD FROM DET-PRINT-LINE.
045200
045300 C31-EXIT-DETAIL.
045400     EXIT.
045500
045600******************************************************************
045700*    ROLL ONE REQUEST INTO THE FLEET-WIDE SUMMARY                *
045800******************************************************************
045900 C80-ACCUMULATE-SUMMARY.
046000
046100     IF  SRQ-MST-STS-FINISHED
046200         ADD  1                            TO WS-FINISHED-COUNT
046300         IF  WS-IS-COMPLIANT
046400             ADD  1                         TO WS-COMPLIANT-COUNT
046500         ELSE
046600             ADD  1                         TO WS-BREACHED-COUNT
046700         END-IF
046800     END-IF.
046900
047000 C81-EXIT-ACCUM.
047100     EXIT.
047200
047300******************************************************************
047400*    PRINT THE FLEET-WIDE SLA COMPLIANCE SUMMARY                 *
047500******************************************************************
047600 D00-PRINT-SLA-SUMMARY.
047700
047800     IF  (WS-COMPLIANT-COUNT + WS-BREACHED-COUNT) > ZERO
047900         COMPUTE WS-COMPLIANCE-RATE ROUNDED =
048000             (WS-COMPLIANT-COUNT /
048100                 (WS-COMPLIANT-COUNT + WS-BREACHED-COUNT)) * 100
048200     ELSE
048300         MOVE ZERO                          TO WS-COMPLIANCE-RATE
048400     END-IF.
048500
048600     MOVE SPACES                           TO SUM-PRINT-LINE.
048700     MOVE 'TOTAL ACTIVE REQUESTS'          TO SUM-LABEL-OUT.
048800     MOVE WS-TOTAL-COUNT                   TO SUM-COUNT-OUT.
048900     MOVE ZERO                             TO SUM-RATE-OUT.
049000     WRITE FD-SLA-RECORD FROM SUM-PRINT-LINE.
049100
049200     MOVE 'FINISHED REQUESTS'              TO SUM-LABEL-OUT.
049300     MOVE WS-FINISHED-COUNT                TO SUM-COUNT-OUT.
049400     WRITE FD-SLA-RECORD FROM SUM-PRINT-LINE.
049500
049600     MOVE 'COMPLIANT'                      TO SUM-LABEL-OUT.
049700     MOVE WS-COMPLIANT-COUNT                TO SUM-COUNT-OUT.
049800     WRITE FD-SLA-RECORD FROM SUM-PRINT-LINE.
049900
050000     MOVE 'BREACHED'                       TO SUM-LABEL-OUT.
050100     MOVE WS-BREACHED-COUNT                 TO SUM-COUNT-OUT.
050200     WRITE FD-SLA-RECORD FROM SUM-PRINT-LINE.
050300
050400     MOVE 'COMPLIANCE RATE PERCENT'         TO SUM-LABEL-OUT.
050500     MOVE ZERO                              TO SUM-COUNT-OUT.
050600     MOVE WS-COMPLIANCE-RATE                TO SUM-RATE-OUT.
050700     WRITE FD-SLA-RECORD FROM SUM-PRINT-LINE.
050800
050900 D05-EXIT-SUMMARY.
051000     EXIT.
